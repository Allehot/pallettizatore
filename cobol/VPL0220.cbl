000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0220.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 02/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0220 - PLANEJADOR DA SEQUENCIA DE NIVEIS (EMPILHAMENTO)  *
001000*----------------------------------------------------------------*
001100*    MONTA CADA NIVEL DO PALETE CHAMANDO O MONTADOR DE CAMADA    *
001200*    (VPL0200) COM O CANTO DO CICLO DE GIRO, ACUMULA A COTA Z    *
001300*    CORRENTE, CONFERE COLISAO (VPL0210) E INSERE INTERFOLHA A   *
001400*    CADA N NIVEIS (NUNCA APOS O ULTIMO).                        *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700*  02/07/1989 MXT  0000 - VERSAO ORIGINAL - SEM INTERFOLHA       *
001800*  14/02/1994 RQS  0118 - INCLUIDA INSERCAO DE INTERFOLHA        *
001900*  30/08/1995 MXT  0041 - INCLUIDO CICLO DE CANTOS POR NIVEL     *
002000*  19/08/1997 JBC  0201 - PASSO Z CONFIGURAVEL (PADRAO=ALTURA    *
002100*                         DA CAIXA)                              *
002200*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002300*                         NESTE PROGRAMA, NADA A FAZER           *
002310*  14/03/2001 JBC  0268 - PASSOU A DEVOLVER UM RESUMO POR NIVEL  *
002320*                         (CANTO/ORIENTACAO/FILL-RATIO/QTD DE    *
002330*                         COLISOES) PARA O RELATORIO DE          *
002340*                         EMPILHAMENTO NAO PRECISAR REPETIR O    *
002350*                         PLANEJAMENTO DE CADA CAMADA             *
002400*================================================================*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100*----------------------------------------------------------------*
003200* CICLO DE CANTOS - TABELA E VISAO EM LINHA UNICA (REDEFINES)    *
003300*----------------------------------------------------------------*
003400 01  WS-CICLO-GRUPO.
003500     05  WS-CICLO-TAB              PIC X(02) OCCURS 5 TIMES.
003600     05  WS-CICLO-QTD              PIC 9(01) COMP.
003700 01  WS-CICLO-FLAT REDEFINES WS-CICLO-GRUPO.
003800     05  WS-CICLO-CANTOS-FLAT      PIC X(10).
003900     05  FILLER                    PIC X(01).
004000*----------------------------------------------------------------*
004100* COTAS Z - GRUPO E VISAO EM VETOR (REDEFINES)                   *
004200*----------------------------------------------------------------*
004300 01  WS-COTAS-Z-GRUPO.
004400     05  WS-CORRENTE-Z             PIC S9(05)V99.
004500     05  WS-PASSO-Z-EFETIVO        PIC S9(05)V99.
004600     05  WS-ALTURA-MAX             PIC S9(05)V99.
004700 01  WS-COTAS-Z-VETOR REDEFINES WS-COTAS-Z-GRUPO.
004800     05  WS-COTAS-Z-VET            PIC S9(05)V99 OCCURS 3 TIMES.
004900*----------------------------------------------------------------*
005000* DIVISAO INTEIRA (CICLO DE CANTOS / FREQUENCIA DE INTERFOLHA)   *
005100* GRUPO E VISAO EM VETOR (REDEFINES)                             *
005200*----------------------------------------------------------------*
005300 01  WS-DIVISAO.
005400     05  WS-DIV-TEMP               PIC 9(04) COMP.
005500     05  WS-DIV-RESTO              PIC 9(04) COMP.
005600 01  WS-DIVISAO-VETOR REDEFINES WS-DIVISAO.
005700     05  WS-DIV-VET                PIC 9(04) COMP OCCURS 2 TIMES.
005800*----------------------------------------------------------------*
005900* INDICES E AUXILIARES                                           *
006000*----------------------------------------------------------------*
006100 77  WS-NIVEL-ATUAL                PIC 9(03) COMP.
006200 77  WS-IDX-CAMADA                 PIC 9(04) COMP.
006300 77  WS-CICLO-IDX                  PIC 9(04) COMP.
006400 77  WS-META-CONTADOR              PIC 9(03) COMP.
006500 77  WS-CANTO-ATUAL                PIC X(02).
006600 77  WS-META-LEVEL-AUX             PIC 9(03).
006700 77  WS-META-ZOFF-AUX              PIC S9(05)V999.
006900*----------------------------------------------------------------*
007000* AREA DE CHAMADA AO MONTADOR DE CAMADA (VPL0200) - MESMO LAYOUT *
007100* DA LINKAGE SECTION DE VPL0200; SERVE TAMBEM DE TABELA DE       *
007200* TRABALHO DA CAMADA CORRENTE                                    *
007300*----------------------------------------------------------------*
007400 01  WS-CAMADA-PARM.
007500     05  WS-CAMADA-FUNCAO             PIC X(08).
007600     05  WS-CAMADA-ENTRADA.
007700         10  WS-CAMADA-PAL-LARGURA       PIC 9(05)V99.
007800         10  WS-CAMADA-PAL-PROFUND       PIC 9(05)V99.
007900         10  WS-CAMADA-OVERHANG-X        PIC 9(04)V99.
008000         10  WS-CAMADA-OVERHANG-Y        PIC 9(04)V99.
008100         10  WS-CAMADA-CXA-LARGURA       PIC 9(05)V99.
008200         10  WS-CAMADA-CXA-PROFUND       PIC 9(05)V99.
008250         10  WS-CAMADA-CXA-ALTURA        PIC 9(05)V99.
008300         10  WS-CAMADA-MODO-ORIENT       PIC X(05).
008400         10  WS-CAMADA-CANTO             PIC X(02).
008500         10  WS-CAMADA-Z-INICIAL         PIC S9(05)V99.
008600         10  WS-CAMADA-TIPO-BLOCO        PIC X(01).
008700         10  WS-CAMADA-PESO-BLOCO        PIC 9(03)V999.
008800     05  WS-CAMADA-SAIDA.
008900         10  WS-CAMADA-ORIENTACAO        PIC 9(03).
009000         10  WS-CAMADA-FILL-RATIO        PIC 9(01)V9999.
009100         10  WS-CAMADA-COLUNAS           PIC 9(04).
009200         10  WS-CAMADA-LINHAS            PIC 9(04).
009300         10  WS-CAMADA-USA-LARGURA-O     PIC 9(06)V9.
009400         10  WS-CAMADA-USA-PROFUND-O     PIC 9(06)V9.
009500         10  WS-CAMADA-QTD-POSICOES      PIC 9(04).
009600         10  WS-CAMADA-CNT-NORTE         PIC 9(04).
009700         10  WS-CAMADA-CNT-SUL           PIC 9(04).
009800         10  WS-CAMADA-CNT-LESTE         PIC 9(04).
009900         10  WS-CAMADA-CNT-OESTE         PIC 9(04).
010000         10  WS-CAMADA-CNT-CENTRO        PIC 9(04).
010100         10  WS-CAMADA-ABORTAR           PIC X(01).
010200             88  WS-CAMADA-ABORTAR-SIM     VALUE "S".
010300         10  WS-CAMADA-MENSAGEM          PIC X(60).
010400     05  WS-CAMADA-TABELA.
010500         10  WS-CAMADA-POS OCCURS 200 TIMES
010600                 INDEXED BY WS-CAMADA-POS-IDX.
010700             COPY VPLELM REPLACING ==:P:== BY ==WS-CAMADA==.
010800     05  WS-CAMADA-ORDEM OCCURS 200 TIMES PIC 9(04).
010900*----------------------------------------------------------------*
011000* AREA DE CHAMADA AO VERIFICADOR DE COLISAO (VPL0210)            *
011100*----------------------------------------------------------------*
011200 01  WS-COL-PARM.
011300     05  WS-COL-USA-LARGURA        PIC 9(06)V99.
011400     05  WS-COL-USA-PROFUND        PIC 9(06)V99.
011500     05  WS-COL-QTD-POSICOES       PIC 9(04).
011600     05  WS-COL-QTD-MENSAGENS      PIC 9(04).
011700     05  WS-COL-TABELA.
011800         10  WS-COL-POS OCCURS 200 TIMES
011900                 INDEXED BY WS-COL-POS-IDX.
012000             COPY VPLELM REPLACING ==:P:== BY ==WS-COL==.
012100     05  WS-COL-MENSAGENS OCCURS 100 TIMES PIC X(60).
012200 LINKAGE SECTION.
012300 01  VPL-220-PARAMETROS.
012400     05  VPL-220-ENTRADA.
012500         10  VPL-220-PAL-LARGURA      PIC 9(05)V99.
012600         10  VPL-220-PAL-PROFUND      PIC 9(05)V99.
012700         10  VPL-220-OVERHANG-X       PIC 9(04)V99.
012800         10  VPL-220-OVERHANG-Y       PIC 9(04)V99.
012900         10  VPL-220-CXA-LARGURA      PIC 9(05)V99.
013000         10  VPL-220-CXA-PROFUND      PIC 9(05)V99.
013100         10  VPL-220-CXA-ALTURA       PIC 9(05)V99.
013200         10  VPL-220-CXA-PESO         PIC 9(03)V999.
013300         10  VPL-220-MODO-ORIENT      PIC X(05).
013400         10  VPL-220-NIVEIS           PIC 9(03).
013500         10  VPL-220-CICLO-CANTOS     PIC X(16).
013600         10  VPL-220-CANTO-PADRAO     PIC X(02).
013700         10  VPL-220-PASSO-Z          PIC 9(05)V99.
013800         10  VPL-220-GARRA-OFFSET-Z   PIC S9(04)V99.
013900         10  VPL-220-INTF-ID          PIC X(12).
014000         10  VPL-220-INTF-FREQ        PIC 9(02).
014100         10  VPL-220-INTF-ESPESSURA   PIC 9(03)V99.
014200         10  VPL-220-INTF-PESO        PIC 9(03)V999.
014300     05  VPL-220-SAIDA.
014400         10  VPL-220-QTD-POSICOES     PIC 9(04).
014500         10  VPL-220-TOTAL-CAIXAS     PIC 9(04).
014600         10  VPL-220-ALTURA-MAX       PIC S9(05)V99.
014700         10  VPL-220-ABORTAR          PIC X(01).
014800             88  VPL-220-ABORTAR-SIM   VALUE "S".
014900         10  VPL-220-MENSAGEM         PIC X(60).
015000         10  VPL-220-QTD-COLISOES     PIC 9(04).
015100         10  VPL-220-QTD-NIVEIS-META  PIC 9(03).
015200     05  VPL-220-META-NIVEL OCCURS 200 TIMES
015300             INDEXED BY VPL-220-META-IDX.
015400         10  VPL-220-META-LEVEL       PIC 9(03).
015500         10  VPL-220-META-ZOFFSET     PIC S9(05)V999.
015550     05  VPL-220-NIVEL-RESUMO OCCURS 200 TIMES
015560             INDEXED BY VPL-220-RESUMO-IDX.
015570         10  VPL-220-RES-CANTO        PIC X(02).
015580         10  VPL-220-RES-ORIENTACAO   PIC 9(03).
015590         10  VPL-220-RES-FILL-RATIO   PIC 9(01)V9999.
015595         10  VPL-220-RES-COLISOES     PIC 9(04).
015600     05  VPL-220-COLISOES OCCURS 100 TIMES PIC X(60).
015700     05  VPL-220-TABELA-GERAL.
015800         10  VPL-220-POS OCCURS 500 TIMES
015900                 INDEXED BY VPL-220-GERAL-IDX.
016000             COPY VPLELM REPLACING ==:P:== BY ==VPL-220==.
016100 PROCEDURE DIVISION USING VPL-220-PARAMETROS.
016200 MAIN-PROCEDURE SECTION.
016300 M000-INICIO.
016400     MOVE "N" TO VPL-220-ABORTAR
016500     MOVE SPACES TO VPL-220-MENSAGEM
016600     MOVE ZERO TO VPL-220-QTD-POSICOES
016700     MOVE ZERO TO VPL-220-TOTAL-CAIXAS
016800     MOVE ZERO TO VPL-220-QTD-COLISOES
016900     MOVE ZERO TO WS-ALTURA-MAX
017000     MOVE ZERO TO WS-META-CONTADOR
017100     IF VPL-220-NIVEIS = 0 OR VPL-220-NIVEIS > 200
017200         MOVE "S" TO VPL-220-ABORTAR
017300         MOVE "Invalid number of levels" TO VPL-220-MENSAGEM
017400         GO TO M000-FIM
017500     END-IF
017600     PERFORM P050-MONTA-CICLO-CANTOS THRU P050-FIM
017700     IF VPL-220-PASSO-Z > 0
017800         MOVE VPL-220-PASSO-Z TO WS-PASSO-Z-EFETIVO
017900     ELSE
018000         MOVE VPL-220-CXA-ALTURA TO WS-PASSO-Z-EFETIVO
018100     END-IF
018200     MOVE ZERO TO WS-CORRENTE-Z
018300     PERFORM P100-LACO-NIVEL
018400         VARYING WS-NIVEL-ATUAL FROM 1 BY 1
018500         UNTIL WS-NIVEL-ATUAL > VPL-220-NIVEIS
018600             OR VPL-220-ABORTAR-SIM
018700     MOVE VPL-220-NIVEIS TO VPL-220-QTD-NIVEIS-META.
018800 M000-FIM.
018900     GOBACK.
019000*----------------------------------------------------------------*
019100* P050 - DECOMPOE O CICLO DE CANTOS "SW,NE,..." (16 BYTES)       *
019200*----------------------------------------------------------------*
019300 P050-MONTA-CICLO-CANTOS.
019400     MOVE ZERO TO WS-CICLO-QTD
019500     MOVE SPACES TO WS-CICLO-TAB (1)
019600     MOVE SPACES TO WS-CICLO-TAB (2)
019700     MOVE SPACES TO WS-CICLO-TAB (3)
019800     MOVE SPACES TO WS-CICLO-TAB (4)
019900     MOVE SPACES TO WS-CICLO-TAB (5)
020000     IF VPL-220-CICLO-CANTOS NOT = SPACES
020100         UNSTRING VPL-220-CICLO-CANTOS DELIMITED BY ","
020200             INTO WS-CICLO-TAB (1) WS-CICLO-TAB (2) WS-CICLO-TAB (3)
020300                  WS-CICLO-TAB (4) WS-CICLO-TAB (5)
020400             TALLYING IN WS-CICLO-QTD
020500         END-UNSTRING
020600     END-IF.
020700 P050-FIM.
020800     EXIT.
020900*----------------------------------------------------------------*
021000* P100 - MONTA, EMPILHA E CONFERE CADA NIVEL DO PEDIDO           *
021100*----------------------------------------------------------------*
021200 P100-LACO-NIVEL.
021300     PERFORM P110-ESCOLHE-CANTO THRU P110-FIM
021400     MOVE WS-CANTO-ATUAL         TO WS-CAMADA-CANTO
021500     MOVE VPL-220-PAL-LARGURA    TO WS-CAMADA-PAL-LARGURA
021600     MOVE VPL-220-PAL-PROFUND    TO WS-CAMADA-PAL-PROFUND
021700     MOVE VPL-220-OVERHANG-X     TO WS-CAMADA-OVERHANG-X
021800     MOVE VPL-220-OVERHANG-Y     TO WS-CAMADA-OVERHANG-Y
021900     MOVE VPL-220-CXA-LARGURA    TO WS-CAMADA-CXA-LARGURA
022000     MOVE VPL-220-CXA-PROFUND    TO WS-CAMADA-CXA-PROFUND
022050     MOVE VPL-220-CXA-ALTURA     TO WS-CAMADA-CXA-ALTURA
022100     MOVE VPL-220-MODO-ORIENT    TO WS-CAMADA-MODO-ORIENT
022200     MOVE "C"                    TO WS-CAMADA-TIPO-BLOCO
022300     MOVE VPL-220-CXA-PESO       TO WS-CAMADA-PESO-BLOCO
022400     MOVE "PLANEJAR"             TO WS-CAMADA-FUNCAO
022500     IF WS-NIVEL-ATUAL = 1
022600         MOVE ZERO TO WS-CAMADA-Z-INICIAL
022700     ELSE
022800         MOVE VPL-220-GARRA-OFFSET-Z TO WS-CAMADA-Z-INICIAL
022900     END-IF
023000     CALL "VPL0200" USING WS-CAMADA-PARM
023100     IF WS-CAMADA-ABORTAR-SIM
023200         MOVE "S" TO VPL-220-ABORTAR
023300         MOVE WS-CAMADA-MENSAGEM TO VPL-220-MENSAGEM
023400         GO TO P100-FIM
023500     END-IF
023600     PERFORM P130-SOMA-Z-CAMADA
023700         VARYING WS-IDX-CAMADA FROM 1 BY 1
023800         UNTIL WS-IDX-CAMADA > WS-CAMADA-QTD-POSICOES
023900     MOVE WS-CAMADA-QTD-POSICOES  TO WS-COL-QTD-POSICOES
023910     COMPUTE WS-COL-USA-LARGURA =
023920         VPL-220-PAL-LARGURA + (2 * VPL-220-OVERHANG-X)
023930     COMPUTE WS-COL-USA-PROFUND =
023940         VPL-220-PAL-PROFUND + (2 * VPL-220-OVERHANG-Y)
024200     MOVE WS-CAMADA-TABELA        TO WS-COL-TABELA
024300     CALL "VPL0210" USING WS-COL-PARM
024400     PERFORM P140-COPIA-COLISOES
024500         VARYING WS-IDX-CAMADA FROM 1 BY 1
024600         UNTIL WS-IDX-CAMADA > WS-COL-QTD-MENSAGENS
024700     PERFORM P150-COPIA-POSICAO-GERAL
024800         VARYING WS-IDX-CAMADA FROM 1 BY 1
024900         UNTIL WS-IDX-CAMADA > WS-CAMADA-QTD-POSICOES
024910     SET VPL-220-RESUMO-IDX     TO WS-NIVEL-ATUAL
024920     MOVE WS-CANTO-ATUAL        TO
024930         VPL-220-RES-CANTO (VPL-220-RESUMO-IDX)
024940     MOVE WS-CAMADA-ORIENTACAO  TO
024950         VPL-220-RES-ORIENTACAO (VPL-220-RESUMO-IDX)
024960     MOVE WS-CAMADA-FILL-RATIO  TO
024970         VPL-220-RES-FILL-RATIO (VPL-220-RESUMO-IDX)
024980     MOVE WS-COL-QTD-MENSAGENS  TO
024990         VPL-220-RES-COLISOES (VPL-220-RESUMO-IDX)
025000     MOVE WS-NIVEL-ATUAL TO WS-META-LEVEL-AUX
025100     MOVE WS-CORRENTE-Z  TO WS-META-ZOFF-AUX
025200     PERFORM P160-GRAVA-META THRU P160-FIM
025300     ADD WS-PASSO-Z-EFETIVO TO WS-CORRENTE-Z
025400     IF VPL-220-INTF-ID NOT = SPACES
025500             AND WS-NIVEL-ATUAL < VPL-220-NIVEIS
025600         DIVIDE WS-NIVEL-ATUAL BY VPL-220-INTF-FREQ
025700             GIVING WS-DIV-TEMP REMAINDER WS-DIV-RESTO
025800         IF WS-DIV-RESTO = 0
025900             PERFORM P170-GRAVA-INTERFOLHA THRU P170-FIM
026000             ADD VPL-220-INTF-ESPESSURA TO WS-CORRENTE-Z
026100         END-IF
026200     END-IF.
026300 P100-FIM.
026400     EXIT.
026500*----------------------------------------------------------------*
026600* P110 - ESCOLHE O CANTO DO NIVEL CORRENTE NO CICLO DE GIRO      *
026700*----------------------------------------------------------------*
026800 P110-ESCOLHE-CANTO.
026900     IF WS-CICLO-QTD = 0
027000         MOVE VPL-220-CANTO-PADRAO TO WS-CANTO-ATUAL
027100     ELSE
027200         COMPUTE WS-CICLO-IDX = WS-NIVEL-ATUAL - 1
027300         DIVIDE WS-CICLO-IDX BY WS-CICLO-QTD
027400             GIVING WS-DIV-TEMP REMAINDER WS-CICLO-IDX
027500         ADD 1 TO WS-CICLO-IDX
027600         MOVE WS-CICLO-TAB (WS-CICLO-IDX) TO WS-CANTO-ATUAL
027700     END-IF.
027800 P110-FIM.
027900     EXIT.
028000*----------------------------------------------------------------*
028100* P130 - SOMA A COTA Z CORRENTE E GRAVA O NIVEL EM CADA POSICAO  *
028200*----------------------------------------------------------------*
028300 P130-SOMA-Z-CAMADA.
028400     SET WS-CAMADA-POS-IDX TO WS-IDX-CAMADA
028500     ADD WS-CORRENTE-Z TO WS-CAMADA-POS-Z (WS-CAMADA-POS-IDX)
028600     MOVE WS-NIVEL-ATUAL TO WS-CAMADA-NIVEL (WS-CAMADA-POS-IDX).
028700 P130-FIM.
028800     EXIT.
028900*----------------------------------------------------------------*
029000* P140 - COPIA AS MENSAGENS DE COLISAO DA CAMADA PARA O TOTAL    *
029100*----------------------------------------------------------------*
029200 P140-COPIA-COLISOES.
029300     IF VPL-220-QTD-COLISOES < 100
029400         ADD 1 TO VPL-220-QTD-COLISOES
029500         MOVE WS-COL-MENSAGENS (WS-IDX-CAMADA)
029600             TO VPL-220-COLISOES (VPL-220-QTD-COLISOES)
029700     END-IF.
029800 P140-FIM.
029900     EXIT.
030000*----------------------------------------------------------------*
030100* P150 - COPIA AS POSICOES DA CAMADA PARA A TABELA GERAL DO LOTE *
030200*----------------------------------------------------------------*
030300 P150-COPIA-POSICAO-GERAL.
030400     IF VPL-220-QTD-POSICOES < 500
030500         ADD 1 TO VPL-220-QTD-POSICOES
030600         SET VPL-220-GERAL-IDX TO VPL-220-QTD-POSICOES
030700         SET WS-CAMADA-POS-IDX TO WS-IDX-CAMADA
030800         MOVE WS-CAMADA-POS (WS-CAMADA-POS-IDX)
030900             TO VPL-220-POS (VPL-220-GERAL-IDX)
031000         ADD 1 TO VPL-220-TOTAL-CAIXAS
031100         IF VPL-220-POS-Z (VPL-220-GERAL-IDX) > WS-ALTURA-MAX
031200             MOVE VPL-220-POS-Z (VPL-220-GERAL-IDX) TO WS-ALTURA-MAX
031300         END-IF
031400     END-IF.
031500 P150-FIM.
031600     EXIT.
031700*----------------------------------------------------------------*
031800* P160 - GRAVA OS METADADOS (NIVEL/COTA Z) DO NIVEL CORRENTE     *
031900*----------------------------------------------------------------*
032000 P160-GRAVA-META.
032100     IF WS-META-CONTADOR < 200
032200         ADD 1 TO WS-META-CONTADOR
032300         SET VPL-220-META-IDX TO WS-META-CONTADOR
032400         MOVE WS-META-LEVEL-AUX TO VPL-220-META-LEVEL (VPL-220-META-IDX)
032500         MOVE WS-META-ZOFF-AUX  TO
032600             VPL-220-META-ZOFFSET (VPL-220-META-IDX)
032700     END-IF.
032800 P160-FIM.
032900     EXIT.
033000*----------------------------------------------------------------*
033100* P170 - GRAVA A FOLHA DE INTERFOLHA ENTRE NIVEIS NA TABELA      *
033200* GERAL (ESPESSURA ZERO, CENTRO DE MASSA EM Z = COTA + ESP/2)    *
033300*----------------------------------------------------------------*
033400 P170-GRAVA-INTERFOLHA.
033500     IF VPL-220-QTD-POSICOES < 500
033600         ADD 1 TO VPL-220-QTD-POSICOES
033700         SET VPL-220-GERAL-IDX TO VPL-220-QTD-POSICOES
033800         MOVE ZERO                  TO VPL-220-SEQ (VPL-220-GERAL-IDX)
033900         MOVE WS-NIVEL-ATUAL         TO VPL-220-NIVEL (VPL-220-GERAL-IDX)
034000         MOVE "INTRFOLH"             TO VPL-220-BLOCO (VPL-220-GERAL-IDX)
034100         MOVE ZERO                  TO VPL-220-POS-X (VPL-220-GERAL-IDX)
034200         MOVE ZERO                  TO VPL-220-POS-Y (VPL-220-GERAL-IDX)
034300         COMPUTE VPL-220-POS-Z (VPL-220-GERAL-IDX) =
034400             WS-CORRENTE-Z + (VPL-220-INTF-ESPESSURA / 2)
034500         MOVE ZERO                  TO VPL-220-ROTACAO (VPL-220-GERAL-IDX)
034600         MOVE SPACES                TO
034700             VPL-220-APROX-DIR (VPL-220-GERAL-IDX)
034800         MOVE ZERO                  TO
034900             VPL-220-APROX-DIST (VPL-220-GERAL-IDX)
035000         MOVE ZERO                  TO VPL-220-ETIQ-X (VPL-220-GERAL-IDX)
035100         MOVE ZERO                  TO VPL-220-ETIQ-Y (VPL-220-GERAL-IDX)
035200         MOVE ZERO                  TO VPL-220-ETIQ-Z (VPL-220-GERAL-IDX)
035300         MOVE "I"                   TO VPL-220-TIPO (VPL-220-GERAL-IDX)
035400         MOVE ZERO                  TO VPL-220-FW (VPL-220-GERAL-IDX)
035500         MOVE ZERO                  TO VPL-220-FD (VPL-220-GERAL-IDX)
035550         MOVE VPL-220-INTF-ESPESSURA TO VPL-220-FH (VPL-220-GERAL-IDX)
035600         MOVE VPL-220-INTF-PESO     TO VPL-220-PESO (VPL-220-GERAL-IDX)
035700         IF VPL-220-POS-Z (VPL-220-GERAL-IDX) > WS-ALTURA-MAX
035800             MOVE VPL-220-POS-Z (VPL-220-GERAL-IDX) TO WS-ALTURA-MAX
035900         END-IF
036000     END-IF.
036100 P170-FIM.
036200     EXIT.
036300 END PROGRAM VPL0220.
