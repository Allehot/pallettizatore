000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0250.
000300 AUTHOR.      J. B. CORREA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 19/08/1997.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0250 - LEITOR DO CARTAO DE OVERRIDE DE APROXIMACAO       *
001000*----------------------------------------------------------------*
001100*    QUEBRA O TEXTO DO CARTAO DE CONTROLE "BLOCO=DIR:DIST" (UM   *
001200*    OU MAIS PARES, SEPARADOS POR BRANCO, VIRGULA OU PONTO E     *
001300*    VIRGULA) E MONTA A TABELA DE OVERRIDE USADA PELO ANOTADOR   *
001400*    (VPL0240) PARA ESCOLHER A DIRECAO DE APROXIMACAO DE UM      *
001500*    BLOCO ESPECIFICO NO LUGAR DA DIRECAO PADRAO DO PEDIDO.      *
001600*----------------------------------------------------------------*
001700* HISTORICO DE ALTERACOES                                        *
001800*  19/08/1997 JBC  0201 - VERSAO ORIGINAL                        *
001900*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002000*                         NESTE PROGRAMA, NADA A FAZER           *
002100*  11/01/2000 RQS  0251 - TESTE DE REGRESSAO DO MILENIO - OK     *
002150*  04/03/2003 MXT  0312 - O NOME DO BLOCO PASSOU A SER BAIXADO   *
002160*                         PARA MINUSCULAS (E NAO MAIS PARA       *
002170*                         MAIUSCULAS); O CAMPO BLOCO GRAVADO POR  *
002180*                         VPL0200/P430 JA VEM SEMPRE EM MINUSCULO*
002200*----------------------------------------------------------------*
002300* NOTA: O NOME DO BLOCO NO CARTAO VEM EM QUALQUER CAIXA; E       *
002400* SEMPRE CONVERTIDO PARA MINUSCULAS AQUI PARA BATER COM O CAMPO  *
002500* BLOCO (SEMPRE MINUSCULO) GRAVADO PELO MONTADOR DE CAMADA       *
002600* (VPL0200, PARAGRAFO P430).  A DIRECAO CONTINUA CONVERTIDA PARA *
002650* MAIUSCULAS.                                                    *
002700*================================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400*----------------------------------------------------------------*
003500 01  WS-ALFABETO.
003600     05  WS-ALFA-MINUSCULO         PIC X(26)
003700             VALUE "abcdefghijklmnopqrstuvwxyz".
003800     05  WS-ALFA-MAIUSCULO         PIC X(26)
003900             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004000*----------------------------------------------------------------*
004100* APONTADOR DE VARREDURA E TAMANHO DO CARTAO - GRUPO E VISAO EM  *
004200* VETOR (REDEFINES)                                              *
004300*----------------------------------------------------------------*
004400 01  WS-VARREDURA-GRUPO.
004500     05  WS-PONTEIRO               PIC 9(03) COMP.
004600     05  WS-TAM-CARTAO             PIC 9(03) COMP.
004700 01  WS-VARREDURA-VETOR REDEFINES WS-VARREDURA-GRUPO.
004800     05  WS-VARREDURA-VET          PIC 9(03) COMP OCCURS 2 TIMES.
004900*----------------------------------------------------------------*
005000* TOKEN CORRENTE E SUAS PARTES                                   *
005100*----------------------------------------------------------------*
005200 77  WS-TOKEN-ATUAL                PIC X(20).
005300 77  WS-BLOCO-TOK                  PIC X(08).
005400 77  WS-RESTO-TOK                  PIC X(12).
005500 77  WS-DIR-TOK                    PIC X(02).
005600 77  WS-DIST-INT-TOK               PIC X(07).
005700 77  WS-DIST-DEC-TOK               PIC X(02).
005800 77  WS-DIST-RAW                   PIC X(07).
005890*----------------------------------------------------------------*
005892* CONVERSOR MANUAL DE TOKEN NUMERICO (O TOKEN VEM JUSTIFICADO A  *
005894* ESQUERDA PELO UNSTRING, COM BRANCOS A DIREITA; NAO DA PARA     *
005896* TESTAR IS NUMERIC NEM MOVER DIRETO PARA UM CAMPO 9(n) POIS OS  *
005898* BRANCOS FICARIAM NA SOBRA) - SOMA DIGITO A DIGITO              *
005900*----------------------------------------------------------------*
005910 77  WS-CONV-FONTE                 PIC X(07).
005920 77  WS-CONV-TAM                   PIC 9(01) COMP.
005930 77  WS-CONV-POS                   PIC 9(01) COMP.
005940 77  WS-CONV-VALOR                 PIC 9(04) COMP.
005950 77  WS-CONV-CHAR                  PIC X(01).
005960 77  WS-CONV-DIGITO                PIC 9(01).
005970 77  WS-CONV-ERRO                  PIC X(01).
005980     88  WS-CONV-ERRO-SIM            VALUE "S".
005990 77  WS-DIST-INT-VAL               PIC 9(04) COMP.
005995 77  WS-DIST-DEC-VAL               PIC 9(02) COMP.
006200*----------------------------------------------------------------*
006300* CONTADORES DE PARTES (RESULTADO DOS UNSTRING) - GRUPO E VISAO  *
006400* EM VETOR (REDEFINES)                                           *
006500*----------------------------------------------------------------*
006600 01  WS-CONTADORES-PARTES.
006700     05  WS-QTD-PARTES-1           PIC 9(02) COMP.
006800     05  WS-QTD-PARTES-2           PIC 9(02) COMP.
006900     05  WS-QTD-PARTES-3           PIC 9(02) COMP.
007000 01  WS-CONTADORES-PARTES-VETOR REDEFINES WS-CONTADORES-PARTES.
007100     05  WS-QTD-PARTES-VET         PIC 9(02) COMP OCCURS 3 TIMES.
007200 77  WS-TOKEN-VALIDO               PIC X(01).
007300     88  WS-TOKEN-INVALIDO           VALUE "N".
007400 LINKAGE SECTION.
007500 01  VPL-250-PARAMETROS.
007600     05  VPL-250-CARTAO            PIC X(200).
007700     05  VPL-250-QTD-OVERRIDES     PIC 9(03).
007800     05  VPL-250-ABORTAR           PIC X(01).
007900         88  VPL-250-ABORTAR-SIM     VALUE "S".
008000     05  VPL-250-MENSAGEM          PIC X(60).
008100     05  VPL-250-OVERRIDES OCCURS 50 TIMES
008200             INDEXED BY VPL-250-OVR-IDX.
008300         10  VPL-250-OVR-BLOCO        PIC X(08).
008400         10  VPL-250-OVR-DIR          PIC X(02).
008500         10  VPL-250-OVR-DIST         PIC 9(04)V99.
008510     05  VPL-250-OVR-CHAVE-VIEW REDEFINES VPL-250-OVERRIDES
008520             OCCURS 50 TIMES.
008530         10  VPL-250-OVR-CHAVE        PIC X(10).
008540         10  FILLER                   PIC X(04).
008600 PROCEDURE DIVISION USING VPL-250-PARAMETROS.
008700 MAIN-PROCEDURE SECTION.
008800 M000-INICIO.
008900     MOVE "N" TO VPL-250-ABORTAR
009000     MOVE SPACES TO VPL-250-MENSAGEM
009100     MOVE ZERO TO VPL-250-QTD-OVERRIDES
009200     MOVE ZERO TO WS-PONTEIRO
009300     IF VPL-250-CARTAO = SPACES
009400         GO TO M000-FIM
009500     END-IF
009700     MOVE 1 TO WS-PONTEIRO
009800     PERFORM P100-PROCESSA-CARTAO
009900         UNTIL WS-PONTEIRO > 200
010000             OR VPL-250-ABORTAR-SIM.
010100 M000-FIM.
010200     GOBACK.
010300*----------------------------------------------------------------*
010400* P100 - RETIRA O PROXIMO TOKEN DO CARTAO E PROCESSA             *
010500*----------------------------------------------------------------*
010600 P100-PROCESSA-CARTAO.
010700     UNSTRING VPL-250-CARTAO DELIMITED BY " " OR "," OR ";"
010800         INTO WS-TOKEN-ATUAL
010900         WITH POINTER WS-PONTEIRO
011000         TALLYING IN WS-QTD-PARTES-1
011100     IF WS-TOKEN-ATUAL = SPACES
011200         GO TO P100-FIM
011300     END-IF
011400     PERFORM P110-QUEBRA-TOKEN THRU P110-FIM
011500     MOVE SPACES TO WS-TOKEN-ATUAL.
011600 P100-FIM.
011700     EXIT.
011800*----------------------------------------------------------------*
011900* P110 - QUEBRA "BLOCO=DIR:DIST" E VALIDA O FORMATO DO TOKEN     *
012000*----------------------------------------------------------------*
012100 P110-QUEBRA-TOKEN.
012200     MOVE "S" TO WS-TOKEN-VALIDO
012300     MOVE SPACES TO WS-BLOCO-TOK WS-RESTO-TOK WS-DIR-TOK
012400     MOVE SPACES TO WS-DIST-INT-TOK WS-DIST-DEC-TOK
012500     UNSTRING WS-TOKEN-ATUAL DELIMITED BY "="
012600         INTO WS-BLOCO-TOK WS-RESTO-TOK
012700         TALLYING IN WS-QTD-PARTES-2
012800     IF WS-QTD-PARTES-2 NOT = 2 OR WS-BLOCO-TOK = SPACES
012900         MOVE "N" TO WS-TOKEN-VALIDO
013000         GO TO P110-ERRO
013100     END-IF
013200     UNSTRING WS-RESTO-TOK DELIMITED BY ":"
013300         INTO WS-DIR-TOK WS-DIST-INT-TOK
013400         TALLYING IN WS-QTD-PARTES-3
013500     IF WS-QTD-PARTES-3 NOT = 2 OR WS-DIR-TOK = SPACES
013600         MOVE "N" TO WS-TOKEN-VALIDO
013700         GO TO P110-ERRO
013800     END-IF
013900     MOVE WS-DIST-INT-TOK TO WS-DIST-RAW
013950     MOVE SPACES TO WS-DIST-INT-TOK
013960     UNSTRING WS-DIST-RAW DELIMITED BY "."
014000         INTO WS-DIST-INT-TOK WS-DIST-DEC-TOK
014100         TALLYING IN WS-QTD-PARTES-1
014200     IF WS-DIST-DEC-TOK = SPACES
014300         MOVE "00" TO WS-DIST-DEC-TOK
014400     END-IF
014410     MOVE WS-DIST-INT-TOK TO WS-CONV-FONTE
014420     MOVE 4 TO WS-CONV-TAM
014430     PERFORM P115-CONVERTE-VALOR THRU P115-FIM
014440     IF WS-CONV-ERRO-SIM
014450         MOVE "N" TO WS-TOKEN-VALIDO
014460         GO TO P110-ERRO
014470     END-IF
014480     MOVE WS-CONV-VALOR TO WS-DIST-INT-VAL
014482     MOVE SPACES TO WS-CONV-FONTE
014484     MOVE WS-DIST-DEC-TOK TO WS-CONV-FONTE (1:2)
014486     MOVE 2 TO WS-CONV-TAM
014488     PERFORM P115-CONVERTE-VALOR THRU P115-FIM
014490     IF WS-CONV-ERRO-SIM
014492         MOVE "N" TO WS-TOKEN-VALIDO
014494         GO TO P110-ERRO
014496     END-IF
014498     MOVE WS-CONV-VALOR TO WS-DIST-DEC-VAL
014900     INSPECT WS-BLOCO-TOK CONVERTING WS-ALFA-MAIUSCULO
015000         TO WS-ALFA-MINUSCULO
015100     INSPECT WS-DIR-TOK CONVERTING WS-ALFA-MINUSCULO
015200         TO WS-ALFA-MAIUSCULO
015300     IF VPL-250-QTD-OVERRIDES < 50
015400         ADD 1 TO VPL-250-QTD-OVERRIDES
015500         SET VPL-250-OVR-IDX TO VPL-250-QTD-OVERRIDES
015600         MOVE WS-BLOCO-TOK TO VPL-250-OVR-BLOCO (VPL-250-OVR-IDX)
015700         MOVE WS-DIR-TOK   TO VPL-250-OVR-DIR (VPL-250-OVR-IDX)
015800         COMPUTE VPL-250-OVR-DIST (VPL-250-OVR-IDX) =
015900             WS-DIST-INT-VAL + (WS-DIST-DEC-VAL / 100)
016000     END-IF
016100     GO TO P110-FIM.
016200 P110-ERRO.
016300     MOVE "S" TO VPL-250-ABORTAR
016400     MOVE "Formato override non valido" TO VPL-250-MENSAGEM.
016500 P110-FIM.
016600     EXIT.
016710*----------------------------------------------------------------*
016720* P115 - CONVERTE UM TOKEN ALFANUMERICO (COM POSSIVEIS BRANCOS A *
016730* DIREITA, DEIXADOS PELO UNSTRING) EM VALOR NUMERICO, SOMANDO    *
016740* DIGITO A DIGITO.  ENTRADA EM WS-CONV-FONTE/WS-CONV-TAM, SAIDA  *
016750* EM WS-CONV-VALOR, ERRO EM WS-CONV-ERRO SE CARACTER INVALIDO.   *
016760* ROTINA GENERICA, CHAMADA TANTO PARA A PARTE INTEIRA QUANTO     *
016770* PARA A PARTE DECIMAL DA DISTANCIA DE APROXIMACAO.              *
016780*                                          19/08/1997 JBC  0201  *
016790*----------------------------------------------------------------*
016800 P115-CONVERTE-VALOR.
016810     MOVE ZERO TO WS-CONV-VALOR
016820     MOVE "N" TO WS-CONV-ERRO
016830     PERFORM P116-SOMA-DIGITO
016840         VARYING WS-CONV-POS FROM 1 BY 1
016850         UNTIL WS-CONV-POS > WS-CONV-TAM
016860             OR WS-CONV-ERRO-SIM.
016870 P115-FIM.
016880     EXIT.
016890*----------------------------------------------------------------*
016900* P116 - EXAMINA UM CARACTER DO TOKEN.  BRANCO SIGNIFICA QUE O   *
016910* TOKEN TERMINOU (SOBRA DE JUSTIFICACAO A ESQUERDA) E NAO E ERRO *
016920* OUTRO CARACTER NAO NUMERICO E FORMATO INVALIDO.                *
016930*                                          19/08/1997 JBC  0201  *
016940*----------------------------------------------------------------*
016950 P116-SOMA-DIGITO.
016960     MOVE WS-CONV-FONTE (WS-CONV-POS:1) TO WS-CONV-CHAR
016970     IF WS-CONV-CHAR = SPACE
016980         MOVE WS-CONV-TAM TO WS-CONV-POS
016990     ELSE
017000         IF WS-CONV-CHAR NOT NUMERIC
017010             MOVE "S" TO WS-CONV-ERRO
017020         ELSE
017030             MOVE WS-CONV-CHAR TO WS-CONV-DIGITO
017040             COMPUTE WS-CONV-VALOR =
017050                 (WS-CONV-VALOR * 10) + WS-CONV-DIGITO
017060         END-IF
017070     END-IF.
017080 P116-FIM.
017090     EXIT.
017100 END PROGRAM VPL0250.
