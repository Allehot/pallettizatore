000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0260.
000300 AUTHOR.      J. B. CORREA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 05/09/1996.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0260 - GERADOR DE PONTOS DE REFERENCIA (SNAP)            *
001000*----------------------------------------------------------------*
001100*    PARA CADA POSICAO DA CAMADA, CALCULA 9 PONTOS DE REFERENCIA *
001200*    (CENTRO E OS 8 PONTOS DE BORDA/CANTO, NA COTA Z DA PROPRIA   *
001300*    CAIXA) USADOS PELA TELA DE CONFERENCIA PARA "ENCAIXAR" O     *
001400*    CURSOR NAS POSICOES DO PALETE.  A TABELA DE DEFINICOES       *
001500*    (SINAL X/Y DE CADA PONTO) E FIXA E TRATADA COMO VETOR VIA    *
001600*    REDEFINES PARA EVITAR 9 PARAGRAFOS QUASE IGUAIS.             *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*  05/09/1996 JBC  0179 - VERSAO ORIGINAL                        *
002000*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002100*                         NESTE PROGRAMA, NADA A FAZER           *
002110*  11/05/2001 JBC  0274 - REVISADOS OS SINAIS DE X/Y DA TABELA   *
002120*                         FIXA DOS 9 PONTOS APOS RECLAMACAO DE   *
002130*                         CENTRAGEM NO CANTO NORDESTE            *
002200*================================================================*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900*----------------------------------------------------------------*
003000* TABELA FIXA DOS 9 PONTOS (NOME E SINAL DE X/Y EM RELACAO AO    *
003100* CENTRO) - GRUPO DE 9 ITENS E VISAO EM VETOR (REDEFINES)        *
003200*----------------------------------------------------------------*
003300 01  WS-PONTOS-DEF-GRUPO.
003400     05  WS-PDEF-1.
003500         10  FILLER              PIC X(06) VALUE "CENTER".
003600         10  FILLER              PIC S9(01) VALUE 0.
003700         10  FILLER              PIC S9(01) VALUE 0.
003800     05  WS-PDEF-2.
003900         10  FILLER              PIC X(06) VALUE "WEST".
004000         10  FILLER              PIC S9(01) VALUE -1.
004100         10  FILLER              PIC S9(01) VALUE 0.
004200     05  WS-PDEF-3.
004300         10  FILLER              PIC X(06) VALUE "EAST".
004400         10  FILLER              PIC S9(01) VALUE 1.
004500         10  FILLER              PIC S9(01) VALUE 0.
004600     05  WS-PDEF-4.
004700         10  FILLER              PIC X(06) VALUE "SOUTH".
004800         10  FILLER              PIC S9(01) VALUE 0.
004900         10  FILLER              PIC S9(01) VALUE -1.
005000     05  WS-PDEF-5.
005100         10  FILLER              PIC X(06) VALUE "NORTH".
005200         10  FILLER              PIC S9(01) VALUE 0.
005300         10  FILLER              PIC S9(01) VALUE 1.
005400     05  WS-PDEF-6.
005500         10  FILLER              PIC X(06) VALUE "SW".
005600         10  FILLER              PIC S9(01) VALUE -1.
005700         10  FILLER              PIC S9(01) VALUE -1.
005800     05  WS-PDEF-7.
005900         10  FILLER              PIC X(06) VALUE "SE".
006000         10  FILLER              PIC S9(01) VALUE 1.
006100         10  FILLER              PIC S9(01) VALUE -1.
006200     05  WS-PDEF-8.
006300         10  FILLER              PIC X(06) VALUE "NW".
006400         10  FILLER              PIC S9(01) VALUE -1.
006500         10  FILLER              PIC S9(01) VALUE 1.
006600     05  WS-PDEF-9.
006700         10  FILLER              PIC X(06) VALUE "NE".
006800         10  FILLER              PIC S9(01) VALUE 1.
006900         10  FILLER              PIC S9(01) VALUE 1.
007000 01  WS-PONTOS-DEF-VETOR REDEFINES WS-PONTOS-DEF-GRUPO.
007100     05  WS-PDEF-VET             OCCURS 9 TIMES.
007200         10  WS-PDEF-VET-NOME    PIC X(06).
007300         10  WS-PDEF-VET-SX      PIC S9(01).
007400         10  WS-PDEF-VET-SY      PIC S9(01).
007500*----------------------------------------------------------------*
007600* METADE DA LARGURA/PROFUNDIDADE ORIENTADAS DA CAIXA CORRENTE -   *
007700* GRUPO E VISAO EM VETOR (REDEFINES)                              *
007800*----------------------------------------------------------------*
007900 01  WS-METADE-GRUPO.
008000     05  WS-METADE-LARG          PIC S9(05)V99.
008100     05  WS-METADE-PROF          PIC S9(05)V99.
008200 01  WS-METADE-VETOR REDEFINES WS-METADE-GRUPO.
008300     05  WS-METADE-VET           PIC S9(05)V99 OCCURS 2 TIMES.
008400*----------------------------------------------------------------*
008500* CONTADORES DE VARREDURA (POSICAO CORRENTE / PONTO CORRENTE) -   *
008600* GRUPO E VISAO EM VETOR (REDEFINES)                               *
008700*----------------------------------------------------------------*
008800 01  WS-CONTADORES-GRUPO.
008900     05  WS-IDX-POS              PIC 9(03) COMP.
009000     05  WS-IDX-PONTO            PIC 9(01) COMP.
009100 01  WS-CONTADORES-VETOR REDEFINES WS-CONTADORES-GRUPO.
009200     05  WS-CONTADORES-VET       PIC 9(03) COMP OCCURS 2 TIMES.
009300 LINKAGE SECTION.
009400 01  VPL-260-PARAMETROS.
009500     05  VPL-260-QTD-POSICOES    PIC 9(03).
009600     05  VPL-260-QTD-PONTOS      PIC 9(05) COMP.
009650     05  FILLER                  PIC X(01).
009700     05  VPL-260-TABELA.
009800         10  VPL-260-POS OCCURS 500 TIMES.
009900             COPY VPLELM REPLACING ==:P:== BY ==VPL-260==.
010000     05  VPL-260-SNAP-GRUPO OCCURS 500 TIMES.
010100         10  VPL-260-SNAP-PONTO  OCCURS 9 TIMES.
010200             15  VPL-260-SNAP-NOME   PIC X(06).
010300             15  VPL-260-SNAP-X      PIC S9(05)V99.
010400             15  VPL-260-SNAP-Y      PIC S9(05)V99.
010500             15  VPL-260-SNAP-Z      PIC S9(05)V99.
010600 PROCEDURE DIVISION USING VPL-260-PARAMETROS.
010700 MAIN-PROCEDURE SECTION.
010800 M000-INICIO.
010900     MOVE ZERO TO VPL-260-QTD-PONTOS
011000     PERFORM P100-GERA-PONTOS-POSICAO
011100         VARYING WS-IDX-POS FROM 1 BY 1
011200         UNTIL WS-IDX-POS > VPL-260-QTD-POSICOES.
011300 M000-FIM.
011400     GOBACK.
011500*----------------------------------------------------------------*
011600* P100 - GERA OS 9 PONTOS DE UMA POSICAO, A PARTIR DA TABELA      *
011700* FIXA DE DEFINICOES (CENTRO E 8 PONTOS DE BORDA/CANTO)           *
011800*----------------------------------------------------------------*
011900 P100-GERA-PONTOS-POSICAO.
012000     COMPUTE WS-METADE-LARG = VPL-260-FW (WS-IDX-POS) / 2
012100     COMPUTE WS-METADE-PROF = VPL-260-FD (WS-IDX-POS) / 2
012200     PERFORM P110-GERA-UM-PONTO
012300         VARYING WS-IDX-PONTO FROM 1 BY 1
012400         UNTIL WS-IDX-PONTO > 9.
012500 P100-FIM.
012600     EXIT.
012700*----------------------------------------------------------------*
012800* P110 - CALCULA UM DOS 9 PONTOS A PARTIR DO SINAL DA TABELA      *
012900* FIXA (WS-PDEF-VET) E DA METADE DA LARGURA/PROFUNDIDADE          *
013000*----------------------------------------------------------------*
013100 P110-GERA-UM-PONTO.
013200     MOVE WS-PDEF-VET-NOME (WS-IDX-PONTO) TO
013300         VPL-260-SNAP-NOME (WS-IDX-POS, WS-IDX-PONTO)
013400     COMPUTE VPL-260-SNAP-X (WS-IDX-POS, WS-IDX-PONTO) =
013500         VPL-260-POS-X (WS-IDX-POS) +
013600         (WS-PDEF-VET-SX (WS-IDX-PONTO) * WS-METADE-LARG)
013700     COMPUTE VPL-260-SNAP-Y (WS-IDX-POS, WS-IDX-PONTO) =
013800         VPL-260-POS-Y (WS-IDX-POS) +
013900         (WS-PDEF-VET-SY (WS-IDX-PONTO) * WS-METADE-PROF)
014000     MOVE VPL-260-POS-Z (WS-IDX-POS) TO
014100         VPL-260-SNAP-Z (WS-IDX-POS, WS-IDX-PONTO)
014200     ADD 1 TO VPL-260-QTD-PONTOS.
014300 P110-FIM.
014400     EXIT.
014500 END PROGRAM VPL0260.
