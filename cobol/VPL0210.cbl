000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0210.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 25/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0210 - VERIFICADOR DE COLISAO DA CAMADA                  *
001000*----------------------------------------------------------------*
001100*    CONFERE CADA POSICAO CONTRA OS LIMITES DA AREA UTIL DO      *
001200*    PALETE E CONTRA AS DEMAIS POSICOES DA MESMA CAMADA, USANDO  *
001300*    A TOLERANCIA DE 0,001 MM ADOTADA PELA CELULA ROBOTIZADA.    *
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES                                        *
001600*  25/06/1989 MXT  0000 - VERSAO ORIGINAL - SO LIMITE DE BORDA   *
001700*  30/08/1990 MXT  0041 - INCLUIDO TESTE DE SOBREPOSICAO ENTRE   *
001800*                         PARES DE POSICAO                      *
001900*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002000*                         NESTE PROGRAMA, NADA A FAZER           *
002010*  14/03/2001 JBC  0269 - REVISADA A TOLERANCIA WS-TOLERANCIA    *
002020*                         PARA EVITAR FALSO POSITIVO DE          *
002030*                         SOBREPOSICAO EM CAIXAS COM FACES       *
002040*                         COINCIDENTES (BORDA A BORDA)           *
002050*  04/03/2003 MXT  0312 - P100 PASSOU A ACESSAR OS LIMITES DE    *
002055*                         BORDA PELO VETOR WS-LIM-VET (EM VEZ    *
002060*                         DOS 4 CAMPOS ISOLADOS) E AS MENSAGENS  *
002065*                         DE BORDA PASSARAM A INFORMAR O PAR     *
002070*                         INF/SUP QUE FOI EXTRAPOLADO; P210      *
002075*                         PASSOU A TIRAR O MODULO DE DELTA-X/    *
002080*                         DELTA-Y NUM SO PARAGRAFO (P220), EM    *
002085*                         LACO SOBRE WS-DELTA-VET, EM VEZ DE DOIS*
002090*                         IFS QUASE IGUAIS                       *
002100*================================================================*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 DATA DIVISION.
002700 WORKING-STORAGE SECTION.
002800 77  WS-TOLERANCIA                 PIC 9(01)V999 VALUE 0.001.
002900 01  WS-LIMITES.
003000     05  WS-LAYER-FW               PIC 9(05)V99.
003100     05  WS-LAYER-FD               PIC 9(05)V99.
003200     05  WS-LIM-INF-X              PIC S9(06)V999.
003300     05  WS-LIM-SUP-X              PIC S9(06)V999.
003400     05  WS-LIM-INF-Y              PIC S9(06)V999.
003500     05  WS-LIM-SUP-Y              PIC S9(06)V999.
003600 01  WS-LIMITES-REDEF REDEFINES WS-LIMITES.
003700     05  FILLER                    PIC X(14).
003800     05  WS-LIM-VET                PIC S9(06)V999 OCCURS 4 TIMES.
003900 77  WS-IDX-I                      PIC 9(04) COMP.
004000 77  WS-IDX-J                      PIC 9(04) COMP.
004050 77  WS-IDX-K                      PIC 9(04) COMP.
004200 01  WS-COMPARACAO.
004300     05  WS-DELTA-X                PIC S9(06)V999.
004400     05  WS-DELTA-Y                PIC S9(06)V999.
004410 01  WS-COMPARACAO-VETOR REDEFINES WS-COMPARACAO.
004420     05  WS-DELTA-VET              PIC S9(06)V999 OCCURS 2 TIMES.
004500 01  WS-SEQ-EDITADA.
004600     05  WS-SEQ-I-EDT              PIC Z(3)9.
004700     05  WS-SEQ-J-EDT              PIC Z(3)9.
004800 01  WS-SEQ-NUMERICA REDEFINES WS-SEQ-EDITADA.
004900     05  WS-SEQ-I-NUM              PIC 9(04).
005000     05  WS-SEQ-J-NUM              PIC 9(04).
005010 01  WS-LIM-EDITADOS.
005020     05  WS-LIM-EDT-INF            PIC -(6)9.999.
005030     05  WS-LIM-EDT-SUP            PIC -(6)9.999.
005100 LINKAGE SECTION.
005200 01  VPL-210-PARAMETROS.
005300     05  VPL-210-USA-LARGURA       PIC 9(06)V99.
005400     05  VPL-210-USA-PROFUND       PIC 9(06)V99.
005500     05  VPL-210-QTD-POSICOES      PIC 9(04).
005600     05  VPL-210-QTD-MENSAGENS     PIC 9(04).
005700     05  VPL-210-TABELA.
005800         10  VPL-210-POS OCCURS 200 TIMES
005900                 INDEXED BY VPL-210-POS-IDX.
006000             COPY VPLELM REPLACING ==:P:== BY ==VPL-210==.
006100     05  VPL-210-MENSAGENS OCCURS 100 TIMES PIC X(60).
006200 PROCEDURE DIVISION USING VPL-210-PARAMETROS.
006300 MAIN-PROCEDURE SECTION.
006400 M000-INICIO.
006500     MOVE ZERO TO VPL-210-QTD-MENSAGENS
006600     IF VPL-210-QTD-POSICOES = 0
006700         GO TO M000-FIM
006800     END-IF
006900     SET VPL-210-POS-IDX TO 1
007000     MOVE VPL-210-FW (VPL-210-POS-IDX) TO WS-LAYER-FW
007100     MOVE VPL-210-FD (VPL-210-POS-IDX) TO WS-LAYER-FD
007200     PERFORM P100-CONFERE-LIMITE
007300         VARYING WS-IDX-I FROM 1 BY 1
007400         UNTIL WS-IDX-I > VPL-210-QTD-POSICOES
007500     IF VPL-210-QTD-POSICOES > 1
007600         PERFORM P200-CONFERE-PAR-EXTERNO
007700             VARYING WS-IDX-I FROM 1 BY 1
007800             UNTIL WS-IDX-I > VPL-210-QTD-POSICOES - 1
007900     END-IF.
008000 M000-FIM.
008100     GOBACK.
008200*----------------------------------------------------------------*
008300* P100 - TESTE DE BORDA (LIMITES DA AREA UTIL DO PALETE)         *
008400*----------------------------------------------------------------*
008500 P100-CONFERE-LIMITE.
008600     SET VPL-210-POS-IDX TO WS-IDX-I
008700     COMPUTE WS-LIM-VET (1) =
008800         VPL-210-POS-X (VPL-210-POS-IDX) - (WS-LAYER-FW / 2)
008900     COMPUTE WS-LIM-VET (2) =
009000         VPL-210-POS-X (VPL-210-POS-IDX) + (WS-LAYER-FW / 2)
009100     IF WS-LIM-VET (1) < (0 - WS-TOLERANCIA)
009200             OR WS-LIM-VET (2) > (VPL-210-USA-LARGURA + WS-TOLERANCIA)
009300         MOVE VPL-210-SEQ (VPL-210-POS-IDX) TO WS-SEQ-I-NUM
009400         PERFORM P900-GRAVA-MSG-BORDA-X
009500     END-IF
009600     COMPUTE WS-LIM-VET (3) =
009700         VPL-210-POS-Y (VPL-210-POS-IDX) - (WS-LAYER-FD / 2)
009800     COMPUTE WS-LIM-VET (4) =
009900         VPL-210-POS-Y (VPL-210-POS-IDX) + (WS-LAYER-FD / 2)
010000     IF WS-LIM-VET (3) < (0 - WS-TOLERANCIA)
010100             OR WS-LIM-VET (4) > (VPL-210-USA-PROFUND + WS-TOLERANCIA)
010200         MOVE VPL-210-SEQ (VPL-210-POS-IDX) TO WS-SEQ-I-NUM
010300         PERFORM P910-GRAVA-MSG-BORDA-Y
010400     END-IF.
010500 P100-FIM.
010600     EXIT.
010700*----------------------------------------------------------------*
010800* P200 - TESTE DE SOBREPOSICAO ENTRE CADA PAR DE POSICAO         *
010900*----------------------------------------------------------------*
011000 P200-CONFERE-PAR-EXTERNO.
011100     PERFORM P210-CONFERE-PAR-INTERNO
011200         VARYING WS-IDX-J FROM WS-IDX-I + 1 BY 1
011300         UNTIL WS-IDX-J > VPL-210-QTD-POSICOES.
011400 P200-FIM.
011500     EXIT.
011600 P210-CONFERE-PAR-INTERNO.
011700     SET VPL-210-POS-IDX TO WS-IDX-I
011800     MOVE VPL-210-POS-X (VPL-210-POS-IDX) TO WS-DELTA-X
011900     MOVE VPL-210-POS-Y (VPL-210-POS-IDX) TO WS-DELTA-Y
012000     SET VPL-210-POS-IDX TO WS-IDX-J
012100     COMPUTE WS-DELTA-X =
012200         WS-DELTA-X - VPL-210-POS-X (VPL-210-POS-IDX)
012300     COMPUTE WS-DELTA-Y =
012400         WS-DELTA-Y - VPL-210-POS-Y (VPL-210-POS-IDX)
012410     PERFORM P220-ABSOLUTO-DELTA
012415         VARYING WS-IDX-K FROM 1 BY 1
012416         UNTIL WS-IDX-K > 2
012500     IF WS-DELTA-X < (WS-LAYER-FW - WS-TOLERANCIA)
012600             AND WS-DELTA-Y < (WS-LAYER-FD - WS-TOLERANCIA)
012700         SET VPL-210-POS-IDX TO WS-IDX-I
012800         MOVE VPL-210-SEQ (VPL-210-POS-IDX) TO WS-SEQ-I-NUM
012900         SET VPL-210-POS-IDX TO WS-IDX-J
013000         MOVE VPL-210-SEQ (VPL-210-POS-IDX) TO WS-SEQ-J-NUM
013100         PERFORM P920-GRAVA-MSG-COLISAO
013200     END-IF.
013300 P210-FIM.
013400     EXIT.
013420*----------------------------------------------------------------*
013440* P220 - VALOR ABSOLUTO DO VETOR DE DISTANCIA (EIXO X E EIXO Y)   *
013450*        TRATADO VIA WS-DELTA-VET PARA NAO REPETIR O MESMO TESTE *
013460*        DUAS VEZES (UM POR EIXO)                                *
013470*----------------------------------------------------------------*
013480 P220-ABSOLUTO-DELTA.
013490     IF WS-DELTA-VET (WS-IDX-K) < 0
013495         MULTIPLY WS-DELTA-VET (WS-IDX-K) BY -1
013496             GIVING WS-DELTA-VET (WS-IDX-K)
013497     END-IF.
013498 P220-FIM.
013499     EXIT.
013500*----------------------------------------------------------------*
013600* P900/910/920 - GRAVACAO DAS MENSAGENS DE OCORRENCIA            *
013700*----------------------------------------------------------------*
013800 P900-GRAVA-MSG-BORDA-X.
013900     IF VPL-210-QTD-MENSAGENS < 100
014000         ADD 1 TO VPL-210-QTD-MENSAGENS
014100         MOVE WS-SEQ-I-NUM TO WS-SEQ-I-EDT
014120         MOVE WS-LIM-VET (1) TO WS-LIM-EDT-INF
014140         MOVE WS-LIM-VET (2) TO WS-LIM-EDT-SUP
014200         STRING "Box " WS-SEQ-I-EDT " X lim("
014320                WS-LIM-EDT-INF "," WS-LIM-EDT-SUP ")"
014400                DELIMITED BY SIZE
014500                INTO VPL-210-MENSAGENS (VPL-210-QTD-MENSAGENS)
014600     END-IF.
014700 P900-FIM.
014800     EXIT.
014900 P910-GRAVA-MSG-BORDA-Y.
015000     IF VPL-210-QTD-MENSAGENS < 100
015100         ADD 1 TO VPL-210-QTD-MENSAGENS
015200         MOVE WS-SEQ-I-NUM TO WS-SEQ-I-EDT
015220         MOVE WS-LIM-VET (3) TO WS-LIM-EDT-INF
015240         MOVE WS-LIM-VET (4) TO WS-LIM-EDT-SUP
015300         STRING "Box " WS-SEQ-I-EDT " Y lim("
015420                WS-LIM-EDT-INF "," WS-LIM-EDT-SUP ")"
015500                DELIMITED BY SIZE
015600                INTO VPL-210-MENSAGENS (VPL-210-QTD-MENSAGENS)
015700     END-IF.
015800 P910-FIM.
015900     EXIT.
016000 P920-GRAVA-MSG-COLISAO.
016100     IF VPL-210-QTD-MENSAGENS < 100
016200         ADD 1 TO VPL-210-QTD-MENSAGENS
016300         MOVE WS-SEQ-I-NUM TO WS-SEQ-I-EDT
016400         MOVE WS-SEQ-J-NUM TO WS-SEQ-J-EDT
016500         STRING "Collision between " WS-SEQ-I-EDT
016600                " and " WS-SEQ-J-EDT
016700                DELIMITED BY SIZE
016800                INTO VPL-210-MENSAGENS (VPL-210-QTD-MENSAGENS)
016900     END-IF.
017000 P920-FIM.
017100     EXIT.
017200 END PROGRAM VPL0210.
