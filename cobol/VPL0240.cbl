000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0240.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 12/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0240 - ANOTADOR DE APROXIMACAO E ETIQUETA                *
001000*----------------------------------------------------------------*
001100*    RESOLVE A DIRECAO/DISTANCIA DE APROXIMACAO DA GARRA PARA    *
001200*    CADA POSICAO (OVERRIDE DO BLOCO, SENAO DIRECAO DO PEDIDO,   *
001300*    SENAO O CANTO DE INICIO DA CAMADA) E CALCULA A POSICAO DA   *
001400*    ETIQUETA NA FACE DA CAIXA, GIRADA JUNTO COM A CAIXA.        *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700*  12/07/1989 MXT  0000 - VERSAO ORIGINAL - SO FACE FRENTE       *
001800*  06/07/1996 JBC  0179 - INCLUIDAS AS 4 FACES E GIRO COM A      *
001900*                         CAIXA                                  *
002000*  19/08/1997 JBC  0201 - OVERRIDE DE APROXIMACAO POR BLOCO      *
002100*                         (TABELA MONTADA PELO VPL0250)          *
002200*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002300*                         NESTE PROGRAMA, NADA A FAZER           *
002310*  05/04/2001 RQS  0271 - CONFERIDA A TABELA DE OVERRIDE DE      *
002320*                         APROXIMACAO MONTADA PELO VPL0250 APOS A*
002330*                         INCLUSAO DE NOVOS BLOCOS NO CATALOGO   *
002400*================================================================*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100*----------------------------------------------------------------*
003200* VETOR DA FACE DA ETIQUETA (ANTES DE GIRAR) - GRUPO E VISAO EM  *
003300* VETOR (REDEFINES)                                               *
003400*----------------------------------------------------------------*
003500 01  WS-FACE-GRUPO.
003600     05  WS-FACE-X                 PIC S9(05)V99.
003700     05  WS-FACE-Y                 PIC S9(05)V99.
003800     05  WS-FACE-Z                 PIC S9(05)V99.
003900 01  WS-FACE-VETOR REDEFINES WS-FACE-GRUPO.
004000     05  WS-FACE-VET               PIC S9(05)V99 OCCURS 3 TIMES.
004100*----------------------------------------------------------------*
004200* VETOR DA FACE APOS O GIRO DA CAIXA (0 OU 90 GRAUS) - GRUPO E   *
004300* VISAO EM VETOR (REDEFINES)                                     *
004400*----------------------------------------------------------------*
004500 01  WS-FACE-ROT-GRUPO.
004600     05  WS-FACE-ROT-X             PIC S9(05)V99.
004700     05  WS-FACE-ROT-Y             PIC S9(05)V99.
004800 01  WS-FACE-ROT-VETOR REDEFINES WS-FACE-ROT-GRUPO.
004900     05  WS-FACE-ROT-VET           PIC S9(05)V99 OCCURS 2 TIMES.
005000*----------------------------------------------------------------*
005100* COMPONENTES DO VETOR UNITARIO DE APROXIMACAO (SO PARA VALIDAR  *
005200* O CODIGO DE DIRECAO) - GRUPO E VISAO EM VETOR (REDEFINES)      *
005300*----------------------------------------------------------------*
005400 01  WS-UNITARIO-GRUPO.
005500     05  WS-UNIT-DX                PIC S9(01)V9999.
005600     05  WS-UNIT-DY                PIC S9(01)V9999.
005700 01  WS-UNITARIO-VETOR REDEFINES WS-UNITARIO-GRUPO.
005800     05  WS-UNIT-VET               PIC S9(01)V9999 OCCURS 2 TIMES.
005900*----------------------------------------------------------------*
006000* INDICES E AUXILIARES                                           *
006100*----------------------------------------------------------------*
006200 77  WS-IDX-POS                    PIC 9(04) COMP.
006300 77  WS-IDX-OVR                    PIC 9(03) COMP.
006400 77  WS-OVR-ACHADO                 PIC X(01).
006500     88  WS-OVR-ACHADO-SIM           VALUE "S".
006600 77  WS-DIRECAO-RESOLVIDA          PIC X(02).
006700 77  WS-DISTANCIA-RESOLVIDA        PIC 9(04)V99.
006900 LINKAGE SECTION.
007000 01  VPL-240-PARAMETROS.
007100     05  VPL-240-QTD-POSICOES      PIC 9(04).
007200     05  VPL-240-DIR-PADRAO        PIC X(02).
007300     05  VPL-240-DIST-PADRAO       PIC 9(04)V99.
007400     05  VPL-240-CANTO-INICIAL     PIC X(02).
007500     05  VPL-240-FACE-PADRAO       PIC X(05).
007600     05  VPL-240-LABEL-OFFSET      PIC 9(03)V99.
007700     05  VPL-240-QTD-OVERRIDES     PIC 9(03).
007800     05  VPL-240-ABORTAR           PIC X(01).
007900         88  VPL-240-ABORTAR-SIM     VALUE "S".
008000     05  VPL-240-MENSAGEM          PIC X(60).
008100     05  VPL-240-OVERRIDES OCCURS 50 TIMES
008200             INDEXED BY VPL-240-OVR-IDX.
008300         10  VPL-240-OVR-BLOCO        PIC X(08).
008400         10  VPL-240-OVR-DIR          PIC X(02).
008500         10  VPL-240-OVR-DIST         PIC 9(04)V99.
008600     05  VPL-240-TABELA.
008700         10  VPL-240-POS OCCURS 500 TIMES
008800                 INDEXED BY VPL-240-POS-IDX.
008900             COPY VPLELM REPLACING ==:P:== BY ==VPL-240==.
009000 PROCEDURE DIVISION USING VPL-240-PARAMETROS.
009100 MAIN-PROCEDURE SECTION.
009200 M000-INICIO.
009300     MOVE "N" TO VPL-240-ABORTAR
009400     MOVE SPACES TO VPL-240-MENSAGEM
009500     PERFORM P100-ANOTA-POSICAO
009600         VARYING WS-IDX-POS FROM 1 BY 1
009700         UNTIL WS-IDX-POS > VPL-240-QTD-POSICOES
009800             OR VPL-240-ABORTAR-SIM.
009900 M000-FIM.
010000     GOBACK.
010100*----------------------------------------------------------------*
010200* P100 - RESOLVE APROXIMACAO E CALCULA ETIQUETA DE UMA POSICAO   *
010300*----------------------------------------------------------------*
010400 P100-ANOTA-POSICAO.
010500     SET VPL-240-POS-IDX TO WS-IDX-POS
010600     PERFORM P110-RESOLVE-APROXIMACAO THRU P110-FIM
010700     IF VPL-240-ABORTAR-SIM
010800         GO TO P100-FIM
010900     END-IF
011000     MOVE WS-DIRECAO-RESOLVIDA   TO VPL-240-APROX-DIR (VPL-240-POS-IDX)
011100     MOVE WS-DISTANCIA-RESOLVIDA TO
011200         VPL-240-APROX-DIST (VPL-240-POS-IDX)
011300     PERFORM P200-CALCULA-ETIQUETA THRU P200-FIM.
011400 P100-FIM.
011500     EXIT.
011600*----------------------------------------------------------------*
011700* P110 - ORDEM DE RESOLUCAO: OVERRIDE DO BLOCO, DIRECAO DO       *
011800* PEDIDO, CANTO DE INICIO DA CAMADA; VALIDA O CODIGO OBTIDO      *
011900*----------------------------------------------------------------*
012000 P110-RESOLVE-APROXIMACAO.
012100     MOVE VPL-240-DIST-PADRAO TO WS-DISTANCIA-RESOLVIDA
012200     PERFORM P111-BUSCA-OVERRIDE
012300         VARYING WS-IDX-OVR FROM 1 BY 1
012400         UNTIL WS-IDX-OVR > VPL-240-QTD-OVERRIDES
012500             OR WS-OVR-ACHADO-SIM
012600     IF WS-OVR-ACHADO-SIM
012700         MOVE VPL-240-OVR-DIR (WS-IDX-OVR)  TO WS-DIRECAO-RESOLVIDA
012800         MOVE VPL-240-OVR-DIST (WS-IDX-OVR) TO WS-DISTANCIA-RESOLVIDA
012900     ELSE
013000         IF VPL-240-DIR-PADRAO NOT = SPACES
013100             MOVE VPL-240-DIR-PADRAO TO WS-DIRECAO-RESOLVIDA
013200         ELSE
013300             MOVE VPL-240-CANTO-INICIAL TO WS-DIRECAO-RESOLVIDA
013400         END-IF
013500     END-IF
013600     IF WS-DISTANCIA-RESOLVIDA NOT > 0
013700         MOVE "S" TO VPL-240-ABORTAR
013800         MOVE "Approach distance must be positive" TO
013900             VPL-240-MENSAGEM
014000         GO TO P110-FIM
014100     END-IF
014200     EVALUATE WS-DIRECAO-RESOLVIDA
014300         WHEN "N " MOVE 0      TO WS-UNIT-DX  MOVE 1      TO WS-UNIT-DY
014400         WHEN "S " MOVE 0      TO WS-UNIT-DX  MOVE -1     TO WS-UNIT-DY
014500         WHEN "E " MOVE 1      TO WS-UNIT-DX  MOVE 0      TO WS-UNIT-DY
014600         WHEN "W " MOVE -1     TO WS-UNIT-DX  MOVE 0      TO WS-UNIT-DY
014700         WHEN "NE" MOVE 0.7071 TO WS-UNIT-DX  MOVE 0.7071 TO WS-UNIT-DY
014800         WHEN "NW" MOVE -0.7071 TO WS-UNIT-DX MOVE 0.7071 TO WS-UNIT-DY
014900         WHEN "SE" MOVE 0.7071 TO WS-UNIT-DX  MOVE -0.7071 TO WS-UNIT-DY
015000         WHEN "SW" MOVE -0.7071 TO WS-UNIT-DX MOVE -0.7071 TO WS-UNIT-DY
015100         WHEN OTHER
015200             MOVE "S" TO VPL-240-ABORTAR
015300             MOVE "Unknown approach direction" TO VPL-240-MENSAGEM
015400     END-EVALUATE.
015500 P110-FIM.
015600     EXIT.
015700 P111-BUSCA-OVERRIDE.
015800     MOVE "N" TO WS-OVR-ACHADO
015900     IF VPL-240-OVR-BLOCO (WS-IDX-OVR) = VPL-240-BLOCO (VPL-240-POS-IDX)
016000         MOVE "S" TO WS-OVR-ACHADO
016100     END-IF.
016200 P111-FIM.
016300     EXIT.
016400*----------------------------------------------------------------*
016500* P200 - POSICAO DA ETIQUETA: CENTRO DA CAIXA + VETOR DA FACE    *
016600* GIRADO JUNTO COM A CAIXA (0 OU 90 GRAUS); FACE DESCONHECIDA    *
016700* CAI PARA FRENTE                                                 *
016800*----------------------------------------------------------------*
016900 P200-CALCULA-ETIQUETA.
017000     EVALUATE VPL-240-FACE-PADRAO
017100         WHEN "BACK "
017200             MOVE ZERO TO WS-FACE-X
017300             COMPUTE WS-FACE-Y =
017400                 0 - (VPL-240-FD (VPL-240-POS-IDX) / 2
017500                     + VPL-240-LABEL-OFFSET)
017600         WHEN "SIDE " WHEN "RIGHT"
017700             COMPUTE WS-FACE-X =
017800                 VPL-240-FW (VPL-240-POS-IDX) / 2
017900                     + VPL-240-LABEL-OFFSET
018000             MOVE ZERO TO WS-FACE-Y
018100         WHEN "LEFT "
018200             COMPUTE WS-FACE-X =
018300                 0 - (VPL-240-FW (VPL-240-POS-IDX) / 2
018400                     + VPL-240-LABEL-OFFSET)
018500             MOVE ZERO TO WS-FACE-Y
018600         WHEN OTHER
018700             MOVE ZERO TO WS-FACE-X
018800             COMPUTE WS-FACE-Y =
018900                 VPL-240-FD (VPL-240-POS-IDX) / 2
019000                     + VPL-240-LABEL-OFFSET
019100     END-EVALUATE
019200     COMPUTE WS-FACE-Z = VPL-240-FH (VPL-240-POS-IDX) / 2
019300     IF VPL-240-ROTACAO (VPL-240-POS-IDX) = 90
019400         COMPUTE WS-FACE-ROT-X = 0 - WS-FACE-Y
019500         MOVE WS-FACE-X TO WS-FACE-ROT-Y
019600     ELSE
019700         MOVE WS-FACE-X TO WS-FACE-ROT-X
019800         MOVE WS-FACE-Y TO WS-FACE-ROT-Y
019900     END-IF
020000     COMPUTE VPL-240-ETIQ-X (VPL-240-POS-IDX) =
020100         VPL-240-POS-X (VPL-240-POS-IDX) + WS-FACE-ROT-X
020200     COMPUTE VPL-240-ETIQ-Y (VPL-240-POS-IDX) =
020300         VPL-240-POS-Y (VPL-240-POS-IDX) + WS-FACE-ROT-Y
020400     COMPUTE VPL-240-ETIQ-Z (VPL-240-POS-IDX) =
020500         VPL-240-POS-Z (VPL-240-POS-IDX) + WS-FACE-Z.
020600 P200-FIM.
020700     EXIT.
020800 END PROGRAM VPL0240.
