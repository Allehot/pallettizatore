000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPLB010.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 14/08/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPLB010 - JOB BATCH DO PLANO DE PALETIZACAO (PLAN/STACK/    *
001000*               ANALYZE) E EXPORTACAO PARA O CLP                 *
001100*----------------------------------------------------------------*
001200*    PARA CADA REGISTRO DE PEDIDO (PLANREQ): CARREGA OS 4         *
001300*    CATALOGOS (VPL0100), RESOLVE PALETE/CAIXA/GARRA/INTERFOLHA,  *
001400*    PLANEJA O PRIMEIRO NIVEL (VPL0200/VPL0210), MONTA A PILHA    *
001500*    COMPLETA QUANDO NIVEIS > 1 (VPL0220), ANOTA APROXIMACAO E    *
001600*    ETIQUETA (VPL0240, COM OS OVERRIDES DO CARTAO VPL0250),      *
001700*    GERA OS PONTOS DE REFERENCIA (VPL0260), CALCULA AS METRICAS  *
001800*    (VPL0230), IMPRIME O RELATORIO DE COTAS DE ALTURA (VPL0290), *
001900*    GRAVA O ARQUIVO DO CLP (VPL0400) E AS LINHAS DE ORCAMENTO    *
002000*    (VPL0410), TUDO NO RELATORIO PLANRPT.  REGISTROS COM         *
002100*    CATALOGO NAO ENCONTRADO SAO PULADOS E CONTADOS COMO ERRO.    *
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES                                        *
002400*  14/08/1989 MXT  0000 - VERSAO ORIGINAL (SO O PLANO DE 1        *
002500*                         NIVEL, SEM PILHA E SEM EXPORTACAO)      *
002600*  02/11/1990 MXT  0041 - INCLUIDO O CICLO DE CANTOS POR NIVEL E  *
002700*                         A CHAMADA A VPL0220 QUANDO NIVEIS > 1   *
002800*  19/03/1992 MXT  0075 - INCLUIDA A SECAO ANALYZE (METRICAS)     *
002900*                         VIA VPL0230 E O RELATORIO DE COTAS DE   *
003000*                         ALTURA VIA VPL0290                      *
003100*  11/08/1993 RQS  0099 - INCLUIDO O CARTAO DE OVERRIDE DE        *
003200*                         APROXIMACAO (APROVR / VPL0250) E A      *
003300*                         CHAMADA A VPL0240 PARA ANOTAR CADA      *
003400*                         POSICAO ANTES DA EXPORTACAO             *
003500*  14/02/1994 RQS  0118 - INCLUIDA A INTERFOLHA NO PEDIDO E NO    *
003600*                         RESUMO DA SECAO STACK                   *
003700*  06/07/1996 JBC  0179 - INCLUIDOS OS PONTOS DE REFERENCIA       *
003800*                         (VPL0260) E A LINHA DE ORCAMENTO COM O   *
003900*                         REFERENCIAL ESCOLHIDO (VPL0270/VPL0410) *
004000*  17/05/1997 JBC  0188 - INCLUIDA A CONTAGEM DE REGISTROS COM    *
004100*                         CATALOGO NAO ENCONTRADO NO RODAPE DO     *
004200*                         RELATORIO                                *
004300*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - O PROGRAMA NAO TEM   *
004400*                         CAMPOS DE DATA PROPRIOS, SO REPASSA O    *
004500*                         QUE JA VEM DOS CATALOGOS E DO PEDIDO -   *
004600*                         NADA A ALTERAR AQUI                      *
004700*  30/01/2001 JBC  0263 - O RELATORIO PASSOU A IMPRIMIR O RESUMO   *
004800*                         POR NIVEL (CANTO/ORIENTACAO/FILL/        *
004900*                         COLISOES) DIRETO DA SAIDA DE VPL0220,    *
005000*                         SEM REPLANEJAR CADA NIVEL AQUI            *
005050*  04/03/2003 MXT  0312 - P210 PASSOU A GUARDAR O OFFSET Z DA      *
005060*                         GARRA RESOLVIDA (WS-RESOLV-TOL-OFFSET-Z)*
005070*                         E P400 REPASSA ESSE VALOR A VPL0220 NO   *
005080*                         LUGAR DO ZERO FIXO; P400 TAMBEM PASSOU A *
005090*                         ASSUMIR FREQUENCIA 1 QUANDO O PEDIDO TEM *
005091*                         INTERFOLHA COM FREQUENCIA ZERO NO CARTAO*
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PLANREQ ASSIGN TO "PLANREQ"
005900              ORGANIZATION   IS SEQUENTIAL
006000              ACCESS         IS SEQUENTIAL
006100              FILE STATUS    IS WS-FS-PLANREQ.
006200     SELECT APROVR ASSIGN TO "APROVR"
006300              ORGANIZATION   IS LINE SEQUENTIAL
006400              ACCESS         IS SEQUENTIAL
006500              FILE STATUS    IS WS-FS-APROVR.
006600     SELECT PLANRPT ASSIGN TO "PLANRPT"
006700              ORGANIZATION   IS LINE SEQUENTIAL
006800              ACCESS         IS SEQUENTIAL
006900              FILE STATUS    IS WS-FS-PLANRPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PLANREQ.
007300     COPY VPLREQ.
007400 FD  APROVR.
007500 01  VPL-LINHA-APROVR.
007600     05  VPL-LINHA-APROVR-TXT    PIC X(200).
007650     05  FILLER                  PIC X(001).
007700 FD  PLANRPT.
007800 01  VPL-LINHA-PLANRPT.
007900     05  VPL-LINHA-PLANRPT-TXT   PIC X(098).
008000     05  FILLER                  PIC X(002).
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------*
008300* STATUS DOS ARQUIVOS DO JOB - GRUPO E VISAO EM VETOR (REDEFINES) *
008400*----------------------------------------------------------------*
008500 01  WS-STATUS-GRUPO.
008600     05  WS-FS-PLANREQ           PIC X(02).
008700         88  WS-FS-REQ-OK           VALUE "00".
008800         88  WS-FS-REQ-FIM          VALUE "10".
008900     05  WS-FS-APROVR             PIC X(02).
009000         88  WS-FS-OVR-OK           VALUE "00".
009100         88  WS-FS-OVR-FIM          VALUE "10".
009200     05  WS-FS-PLANRPT            PIC X(02).
009300         88  WS-FS-RPT-OK           VALUE "00".
009400 01  WS-STATUS-VETOR REDEFINES WS-STATUS-GRUPO.
009500     05  WS-STATUS-VET            PIC X(02) OCCURS 3 TIMES.
009600*----------------------------------------------------------------*
009700* CONTADORES DE FECHAMENTO DO JOB - GRUPO E VISAO EM VETOR         *
009800* (REDEFINES)                                                      *
009900*----------------------------------------------------------------*
010000 01  WS-CONTADORES-GRUPO.
010100     05  WS-QTD-LIDOS             PIC 9(05) COMP.
010200     05  WS-QTD-PROCESSADOS       PIC 9(05) COMP.
010300     05  WS-QTD-ERROS             PIC 9(05) COMP.
010400 01  WS-CONTADORES-VETOR REDEFINES WS-CONTADORES-GRUPO.
010500     05  WS-CONTADORES-VET        PIC 9(05) COMP OCCURS 3 TIMES.
010600 77  WS-EOF-REQ                   PIC X(01) VALUE "N".
010700     88  WS-EOF-REQ-SIM             VALUE "S".
010800*----------------------------------------------------------------*
010900* TABELA DE OVERRIDES DE APROXIMACAO, MONTADA UMA VEZ NO INICIO   *
011000* DO JOB A PARTIR DO CARTAO OPCIONAL APROVR (VPL0250) E REPASSADA *
011100* A TODA CHAMADA DE VPL0240                                        *
011200*----------------------------------------------------------------*
011300 77  WS-QTD-OVERRIDES             PIC 9(03) COMP.
011400 01  WS-OVERRIDES-JOB OCCURS 50 TIMES INDEXED BY WS-OVR-JOB-IDX.
011500     05  WS-OVR-JOB-BLOCO         PIC X(08).
011600     05  WS-OVR-JOB-DIR           PIC X(02).
011700     05  WS-OVR-JOB-DIST          PIC 9(04)V99.
011800*----------------------------------------------------------------*
011900* CONTAGEM POR NOME DE BLOCO DA SECAO PLAN (ORDEM ALFABETICA JA   *
012000* GARANTIDA PELA ORDEM FIXA DA TABELA DE LABELS ACIMA) - GRUPO E  *
012100* VISAO EM VETOR (REDEFINES)                                       *
012200*----------------------------------------------------------------*
012300 01  WS-BLOCO-CONTA-GRUPO.
012400     05  WS-BLOCO-CONTA-CENTRO    PIC 9(04) COMP.
012500     05  WS-BLOCO-CONTA-NORTE     PIC 9(04) COMP.
012600     05  WS-BLOCO-CONTA-SUL       PIC 9(04) COMP.
012700     05  WS-BLOCO-CONTA-LESTE     PIC 9(04) COMP.
012800     05  WS-BLOCO-CONTA-OESTE     PIC 9(04) COMP.
012900 01  WS-BLOCO-CONTA-VETOR REDEFINES WS-BLOCO-CONTA-GRUPO.
013000     05  WS-BLOCO-CONTA-VET       PIC 9(04) COMP OCCURS 5 TIMES.
013100 77  WS-BLOCO-IDX                 PIC 9(02) COMP.
013200*----------------------------------------------------------------*
013300* TABELA FINAL DE POSICOES (LAYOUT DE 1 NIVEL OU PILHA COMPLETA)  *
013400* USADA PELAS SECOES ANALYZE, RELATORIO DE ALTURA, EXPORTACAO     *
013500* CLP E CONTAGEM DE PONTOS DE REFERENCIA                           *
013600*----------------------------------------------------------------*
013700 77  WS-QTD-FINAL                 PIC 9(04) COMP.
013800 01  WS-TABELA-FINAL.
013900     05  WS-FIN-POS OCCURS 500 TIMES INDEXED BY WS-FIN-IDX.
014000         COPY VPLELM REPLACING ==:P:== BY ==WS-FIN==.
014100*----------------------------------------------------------------*
014200* INDICES E CONTADORES AUXILIARES DE VARREDURA/COPIA DE TABELA -  *
014300* GRUPO E VISAO EM VETOR (REDEFINES)                                *
014400*----------------------------------------------------------------*
014500 01  WS-VARRE-GRUPO.
014600     05  WS-IDX-COPIA             PIC 9(04) COMP.
014700     05  WS-IDX-PREVIEW           PIC 9(02) COMP.
014800     05  WS-IDX-NIVEL-RPT         PIC 9(03) COMP.
014900     05  WS-IDX-COLISAO-RPT       PIC 9(03) COMP.
015000 01  WS-VARRE-VETOR REDEFINES WS-VARRE-GRUPO.
015100     05  WS-VARRE-VET             PIC 9(04) COMP OCCURS 4 TIMES.
015200*----------------------------------------------------------------*
015300* AREA DE EDICAO USADA NA MONTAGEM DAS LINHAS DO RELATORIO        *
015400* (CAMPOS IMPRESSOS DIRETO, SEM CORTE DE BRANCOS - O RELATORIO    *
015500* E PARA LEITURA HUMANA, NAO ARQUIVO DE MAQUINA)                  *
015600*----------------------------------------------------------------*
015700 77  WS-EDT-SEQ                   PIC Z(3)9.
015800 77  WS-EDT-NIVEL                 PIC Z(2)9.
015900 77  WS-EDT-QTD                   PIC Z(3)9.
016000 77  WS-EDT-PCT                   PIC ZZ9.99.
016100 77  WS-EDT-COORD                 PIC -(5)9.99.
016200 77  WS-EDT-ROT                   PIC ZZ9.
016300 77  WS-EDT-DIST                  PIC Z(3)9.99.
016400 77  WS-EDT-PESO                  PIC Z(6)9.99.
016500 77  WS-EDT-MM1                   PIC -(5)9.9.
016600 77  WS-LINHA-RPT                 PIC X(98).
016700 77  WS-PTR-RPT                   PIC 9(03) COMP.
016800 77  WS-LINHA-ORCAMENTO           PIC X(60).
016900*----------------------------------------------------------------*
017000* VALORES DE CATALOGO JA RESOLVIDOS PARA O PEDIDO CORRENTE -      *
017100* GRUPO E VISAO EM VETOR (REDEFINES)                                *
017200*----------------------------------------------------------------*
017300 01  WS-RESOLV-GRUPO.
017400     05  WS-RESOLV-PAL-LARG       PIC 9(05)V99.
017500     05  WS-RESOLV-PAL-PROF       PIC 9(05)V99.
017600     05  WS-RESOLV-PAL-ALT        PIC 9(05)V99.
017700     05  WS-RESOLV-PAL-SOB-X      PIC 9(04)V99.
017800     05  WS-RESOLV-PAL-SOB-Y      PIC 9(04)V99.
017900     05  WS-RESOLV-CXA-LARG       PIC 9(05)V99.
018000     05  WS-RESOLV-CXA-PROF       PIC 9(05)V99.
018100     05  WS-RESOLV-CXA-ALT        PIC 9(05)V99.
018200     05  WS-RESOLV-CXA-PESO       PIC 9(03)V999.
018300     05  WS-RESOLV-CXA-ETIQ       PIC X(08).
018400     05  WS-RESOLV-INT-ESP        PIC 9(03)V99.
018500     05  WS-RESOLV-INT-PESO       PIC 9(03)V999.
018550     05  WS-RESOLV-TOL-OFFSET-Z   PIC S9(04)V99.
018600 01  WS-RESOLV-VETOR REDEFINES WS-RESOLV-GRUPO.
018700     05  WS-RESOLV-VET            PIC X(06) OCCURS 12 TIMES.
018800 77  WS-TEM-INTERFOLHA             PIC X(01) VALUE "N".
018900     88  WS-TEM-INTERFOLHA-SIM       VALUE "S".
019000*----------------------------------------------------------------*
019100* FRAME DEFAULT DO JOB (ORIGEM SW, EIXO X LESTE, EIXO Y NORTE) -  *
019200* VALIDADO UMA VEZ NO INICIO VIA VPL0270 E REPASSADO A TODO        *
019300* PEDIDO NA LINHA DE ORCAMENTO                                      *
019400*----------------------------------------------------------------*
019500 77  WS-FRAME-ORIGEM               PIC X(06) VALUE "SW".
019600 77  WS-FRAME-EIXO-X                PIC X(01) VALUE "E".
019700 77  WS-FRAME-EIXO-Y                PIC X(01) VALUE "N".
019800*----------------------------------------------------------------*
019900* AREA MIRROR DO PARAMETRO DE VPL0100 (CATALOGO) - MESMO LAYOUT   *
020000* BYTE A BYTE DA LINKAGE SECTION DE VPL0100                         *
020100*----------------------------------------------------------------*
020200 01  WS-100-PARM.
020300     05  WS-100-FUNCAO             PIC X(20).
020400     05  WS-100-CHAVE              PIC X(12).
020500     05  WS-100-INDICE             PIC 9(04).
020600     05  WS-100-TOTAL              PIC 9(04).
020700     05  WS-100-ACHOU              PIC X(01).
020800         88  WS-100-ACHOU-SIM        VALUE "S".
020900         88  WS-100-ACHOU-NAO        VALUE "N".
021000     05  WS-100-MENSAGEM           PIC X(60).
021100     05  WS-100-REG-PALETE.
021200         10  WS-100-PAL-ID             PIC X(12).
021300         10  WS-100-PAL-LARGURA        PIC 9(05)V99.
021400         10  WS-100-PAL-PROFUNDIDADE   PIC 9(05)V99.
021500         10  WS-100-PAL-ALTURA         PIC 9(05)V99.
021600         10  WS-100-PAL-SOBORDO-X      PIC 9(04)V99.
021700         10  WS-100-PAL-SOBORDO-Y      PIC 9(04)V99.
021800     05  WS-100-REG-CAIXA.
021900         10  WS-100-BOX-ID             PIC X(12).
022000         10  WS-100-BOX-LARGURA        PIC 9(05)V99.
022100         10  WS-100-BOX-PROFUNDIDADE   PIC 9(05)V99.
022200         10  WS-100-BOX-ALTURA         PIC 9(05)V99.
022300         10  WS-100-BOX-PESO           PIC 9(03)V999.
022400         10  WS-100-BOX-POSIC-ETIQ     PIC X(08).
022500     05  WS-100-REG-GARRA.
022600         10  WS-100-TOL-ID             PIC X(12).
022700         10  WS-100-TOL-NOME           PIC X(20).
022800         10  WS-100-TOL-MAX-CAIXAS     PIC 9(03).
022900         10  WS-100-TOL-ORIENTACOES    PIC X(07).
023000         10  WS-100-TOL-OFFSET-X       PIC S9(04)V99.
023100         10  WS-100-TOL-OFFSET-Y       PIC S9(04)V99.
023200         10  WS-100-TOL-OFFSET-Z       PIC S9(04)V99.
023300     05  WS-100-REG-INTERFOLHA.
023400         10  WS-100-INT-ID             PIC X(12).
023500         10  WS-100-INT-ESPESSURA      PIC 9(03)V99.
023600         10  WS-100-INT-PESO           PIC 9(03)V999.
023700         10  WS-100-INT-MATERIAL       PIC X(12).
023800*----------------------------------------------------------------*
023900* AREA MIRROR DO PARAMETRO DE VPL0200 (PLANEJADOR DE UM NIVEL)    *
024000*----------------------------------------------------------------*
024100 01  WS-200-PARM.
024200     05  WS-200-FUNCAO             PIC X(08).
024300     05  WS-200-ENTRADA.
024400         10  WS-200-PAL-LARGURA       PIC 9(05)V99.
024500         10  WS-200-PAL-PROFUND       PIC 9(05)V99.
024600         10  WS-200-OVERHANG-X        PIC 9(04)V99.
024700         10  WS-200-OVERHANG-Y        PIC 9(04)V99.
024800         10  WS-200-CXA-LARGURA       PIC 9(05)V99.
024900         10  WS-200-CXA-PROFUND       PIC 9(05)V99.
025000         10  WS-200-CXA-ALTURA        PIC 9(05)V99.
025100         10  WS-200-MODO-ORIENT       PIC X(05).
025200         10  WS-200-CANTO             PIC X(02).
025300         10  WS-200-Z-INICIAL         PIC S9(05)V99.
025400         10  WS-200-TIPO-BLOCO        PIC X(01).
025500         10  WS-200-PESO-BLOCO        PIC 9(03)V999.
025600     05  WS-200-SAIDA.
025700         10  WS-200-ORIENTACAO        PIC 9(03).
025800         10  WS-200-FILL-RATIO        PIC 9(01)V9999.
025900         10  WS-200-COLUNAS           PIC 9(04).
026000         10  WS-200-LINHAS            PIC 9(04).
026100         10  WS-200-USA-LARGURA-O     PIC 9(06)V9.
026200         10  WS-200-USA-PROFUND-O     PIC 9(06)V9.
026300         10  WS-200-QTD-POSICOES      PIC 9(04).
026400         10  WS-200-CNT-NORTE         PIC 9(04).
026500         10  WS-200-CNT-SUL           PIC 9(04).
026600         10  WS-200-CNT-LESTE         PIC 9(04).
026700         10  WS-200-CNT-OESTE         PIC 9(04).
026800         10  WS-200-CNT-CENTRO        PIC 9(04).
026900         10  WS-200-ABORTAR           PIC X(01).
027000             88  WS-200-ABORTAR-SIM     VALUE "S".
027100         10  WS-200-MENSAGEM          PIC X(60).
027200     05  WS-200-TABELA.
027300         10  WS-200-POS OCCURS 200 TIMES INDEXED BY WS-200-POS-IDX.
027400             COPY VPLELM REPLACING ==:P:== BY ==WS-200==.
027500     05  WS-200-ORDEM OCCURS 200 TIMES PIC 9(04).
027600*----------------------------------------------------------------*
027700* AREA MIRROR DO PARAMETRO DE VPL0210 (CONFERENCIA DE COLISAO)    *
027800*----------------------------------------------------------------*
027900 01  WS-210-PARM.
028000     05  WS-210-USA-LARGURA        PIC 9(06)V99.
028100     05  WS-210-USA-PROFUND        PIC 9(06)V99.
028200     05  WS-210-QTD-POSICOES       PIC 9(04).
028300     05  WS-210-QTD-MENSAGENS      PIC 9(04).
028400     05  WS-210-TABELA.
028500         10  WS-210-POS OCCURS 200 TIMES INDEXED BY WS-210-POS-IDX.
028600             COPY VPLELM REPLACING ==:P:== BY ==WS-210==.
028700     05  WS-210-MENSAGENS OCCURS 100 TIMES PIC X(60).
028800*----------------------------------------------------------------*
028900* AREA MIRROR DO PARAMETRO DE VPL0220 (PLANEJADOR DE PILHA)       *
029000*----------------------------------------------------------------*
029100 01  WS-220-PARM.
029200     05  WS-220-ENTRADA.
029300         10  WS-220-PAL-LARGURA       PIC 9(05)V99.
029400         10  WS-220-PAL-PROFUND       PIC 9(05)V99.
029500         10  WS-220-OVERHANG-X        PIC 9(04)V99.
029600         10  WS-220-OVERHANG-Y        PIC 9(04)V99.
029700         10  WS-220-CXA-LARGURA       PIC 9(05)V99.
029800         10  WS-220-CXA-PROFUND       PIC 9(05)V99.
029900         10  WS-220-CXA-ALTURA        PIC 9(05)V99.
030000         10  WS-220-CXA-PESO          PIC 9(03)V999.
030100         10  WS-220-MODO-ORIENT       PIC X(05).
030200         10  WS-220-NIVEIS            PIC 9(03).
030300         10  WS-220-CICLO-CANTOS      PIC X(16).
030400         10  WS-220-CANTO-PADRAO      PIC X(02).
030500         10  WS-220-PASSO-Z           PIC 9(05)V99.
030600         10  WS-220-GARRA-OFFSET-Z    PIC S9(04)V99.
030700         10  WS-220-INTF-ID           PIC X(12).
030800         10  WS-220-INTF-FREQ         PIC 9(02).
030900         10  WS-220-INTF-ESPESSURA    PIC 9(03)V99.
031000         10  WS-220-INTF-PESO         PIC 9(03)V999.
031100     05  WS-220-SAIDA.
031200         10  WS-220-QTD-POSICOES      PIC 9(04).
031300         10  WS-220-TOTAL-CAIXAS      PIC 9(04).
031400         10  WS-220-ALTURA-MAX        PIC S9(05)V99.
031500         10  WS-220-ABORTAR           PIC X(01).
031600             88  WS-220-ABORTAR-SIM     VALUE "S".
031700         10  WS-220-MENSAGEM          PIC X(60).
031800         10  WS-220-QTD-COLISOES      PIC 9(04).
031900         10  WS-220-QTD-NIVEIS-META   PIC 9(03).
032000     05  WS-220-META-NIVEL OCCURS 200 TIMES INDEXED BY WS-220-META-IDX.
032100         10  WS-220-META-LEVEL        PIC 9(03).
032200         10  WS-220-META-ZOFFSET      PIC S9(05)V999.
032300     05  WS-220-NIVEL-RESUMO OCCURS 200 TIMES
032400             INDEXED BY WS-220-RESUMO-IDX.
032500         10  WS-220-RES-CANTO         PIC X(02).
032600         10  WS-220-RES-ORIENTACAO    PIC 9(03).
032700         10  WS-220-RES-FILL-RATIO    PIC 9(01)V9999.
032800         10  WS-220-RES-COLISOES      PIC 9(04).
032900     05  WS-220-COLISOES OCCURS 100 TIMES PIC X(60).
033000     05  WS-220-TABELA-GERAL.
033100         10  WS-220-POS OCCURS 500 TIMES INDEXED BY WS-220-GERAL-IDX.
033200             COPY VPLELM REPLACING ==:P:== BY ==WS-220==.
033300*----------------------------------------------------------------*
033400* AREA MIRROR DO PARAMETRO DE VPL0230 (METRICAS)                 *
033500*----------------------------------------------------------------*
033600 01  WS-230-PARM.
033700     05  WS-230-QTD-POSICOES       PIC 9(04).
033800     05  WS-230-TABELA.
033900         10  WS-230-POS OCCURS 500 TIMES INDEXED BY WS-230-POS-IDX.
034000             COPY VPLELM REPLACING ==:P:== BY ==WS-230==.
034100     05  WS-230-SAIDA.
034200         10  WS-230-QTD-CAIXAS        PIC 9(04).
034300         10  WS-230-PESO-TOTAL        PIC 9(07)V999.
034400         10  WS-230-CM-X              PIC S9(06)V999.
034500         10  WS-230-CM-Y              PIC S9(06)V999.
034600         10  WS-230-CM-Z              PIC S9(06)V999.
034700         10  WS-230-CONTORNO-W        PIC 9(06)V9.
034800         10  WS-230-CONTORNO-D        PIC 9(06)V9.
034900         10  WS-230-ALTURA-MAX        PIC 9(06)V9.
035000*----------------------------------------------------------------*
035100* AREA MIRROR DO PARAMETRO DE VPL0240 (ANOTADOR DE APROXIMACAO E  *
035200* ETIQUETA)                                                        *
035300*----------------------------------------------------------------*
035400 01  WS-240-PARM.
035500     05  WS-240-QTD-POSICOES       PIC 9(04).
035600     05  WS-240-DIR-PADRAO         PIC X(02).
035700     05  WS-240-DIST-PADRAO        PIC 9(04)V99.
035800     05  WS-240-CANTO-INICIAL      PIC X(02).
035900     05  WS-240-FACE-PADRAO        PIC X(05).
036000     05  WS-240-LABEL-OFFSET       PIC 9(03)V99.
036100     05  WS-240-QTD-OVERRIDES      PIC 9(03).
036200     05  WS-240-ABORTAR            PIC X(01).
036300         88  WS-240-ABORTAR-SIM      VALUE "S".
036400     05  WS-240-MENSAGEM           PIC X(60).
036500     05  WS-240-OVERRIDES OCCURS 50 TIMES INDEXED BY WS-240-OVR-IDX.
036600         10  WS-240-OVR-BLOCO         PIC X(08).
036700         10  WS-240-OVR-DIR           PIC X(02).
036800         10  WS-240-OVR-DIST          PIC 9(04)V99.
036900     05  WS-240-TABELA.
037000         10  WS-240-POS OCCURS 500 TIMES INDEXED BY WS-240-POS-IDX.
037100             COPY VPLELM REPLACING ==:P:== BY ==WS-240==.
037200*----------------------------------------------------------------*
037300* AREA MIRROR DO PARAMETRO DE VPL0250 (OVERRIDE DE APROXIMACAO)   *
037400*----------------------------------------------------------------*
037500 01  WS-250-PARM.
037600     05  WS-250-CARTAO             PIC X(200).
037700     05  WS-250-QTD-OVERRIDES      PIC 9(03).
037800     05  WS-250-ABORTAR            PIC X(01).
037900         88  WS-250-ABORTAR-SIM      VALUE "S".
038000     05  WS-250-MENSAGEM           PIC X(60).
038100     05  WS-250-OVERRIDES OCCURS 50 TIMES INDEXED BY WS-250-OVR-IDX.
038200         10  WS-250-OVR-BLOCO         PIC X(08).
038300         10  WS-250-OVR-DIR           PIC X(02).
038400         10  WS-250-OVR-DIST          PIC 9(04)V99.
038500*----------------------------------------------------------------*
038600* AREA MIRROR DO PARAMETRO DE VPL0260 (PONTOS DE REFERENCIA)      *
038700*----------------------------------------------------------------*
038800 01  WS-260-PARM.
038900     05  WS-260-QTD-POSICOES       PIC 9(03).
039000     05  WS-260-QTD-PONTOS         PIC 9(05) COMP.
039100     05  FILLER                    PIC X(01).
039200     05  WS-260-TABELA.
039300         10  WS-260-POS OCCURS 500 TIMES.
039400             COPY VPLELM REPLACING ==:P:== BY ==WS-260==.
039500     05  WS-260-SNAP-GRUPO OCCURS 500 TIMES.
039600         10  WS-260-SNAP-PONTO  OCCURS 9 TIMES.
039700             15  WS-260-SNAP-NOME   PIC X(06).
039800             15  WS-260-SNAP-X      PIC S9(05)V99.
039900             15  WS-260-SNAP-Y      PIC S9(05)V99.
040000             15  WS-260-SNAP-Z      PIC S9(05)V99.
040100*----------------------------------------------------------------*
040200* AREA MIRROR DO PARAMETRO DE VPL0270 (TRANSFORMACAO DE           *
040300* REFERENCIAL) - USADA SO NA VALIDACAO DO FRAME DEFAULT DO JOB    *
040400*----------------------------------------------------------------*
040500 01  WS-270-PARM.
040600     05  WS-270-FUNCAO             PIC X(10).
040700     05  WS-270-ORIGEM-COD         PIC X(06).
040800     05  WS-270-EIXO-X-COD         PIC X(01).
040900     05  WS-270-EIXO-Y-COD         PIC X(01).
041000     05  WS-270-LARGURA-PALETE     PIC 9(05)V99.
041100     05  WS-270-PROFUND-PALETE     PIC 9(05)V99.
041200     05  WS-270-OVERHANG-X         PIC 9(05)V99.
041300     05  WS-270-OVERHANG-Y         PIC 9(05)V99.
041400     05  WS-270-PONTO-ENTRA.
041500         10  WS-270-PE-X              PIC S9(05)V99.
041600         10  WS-270-PE-Y              PIC S9(05)V99.
041700         10  WS-270-PE-Z              PIC S9(05)V99.
041800     05  WS-270-PONTO-SAI.
041900         10  WS-270-PS-X              PIC S9(05)V99.
042000         10  WS-270-PS-Y              PIC S9(05)V99.
042100         10  WS-270-PS-Z              PIC S9(05)V99.
042200     05  WS-270-ABORTAR            PIC X(01).
042300         88  WS-270-ABORTAR-SIM       VALUE "S".
042400     05  WS-270-MENSAGEM           PIC X(50).
042500     05  FILLER                    PIC X(01).
042600*----------------------------------------------------------------*
042700* AREA MIRROR DO PARAMETRO DE VPL0290 (RELATORIO DE COTAS)        *
042800*----------------------------------------------------------------*
042900 01  WS-290-PARM.
043000     05  WS-290-QTD-NIVEIS         PIC 9(03) COMP.
043100     05  WS-290-QTD-POSICOES       PIC 9(03) COMP.
043200     05  WS-290-ALTURA-CAIXA       PIC 9(05)V99.
043300     05  WS-290-TABELA.
043400         10  WS-290-POS OCCURS 500 TIMES.
043500             COPY VPLELM REPLACING ==:P:== BY ==WS-290==.
043600     05  WS-290-QTD-LINHAS         PIC 9(03) COMP.
043700     05  WS-290-LINHAS OCCURS 50 TIMES.
043800         10  WS-290-LIN-ROTULO        PIC X(12).
043900         10  WS-290-LIN-BASE          PIC S9(05)V99.
044000         10  WS-290-LIN-TOPO          PIC S9(05)V99.
044100     05  FILLER                    PIC X(02).
044200*----------------------------------------------------------------*
044300* AREA MIRROR DO PARAMETRO DE VPL0400 (EXPORTADOR CLP)            *
044400*----------------------------------------------------------------*
044500 01  WS-400-PARM.
044600     05  WS-400-QTD-NIVEIS         PIC 9(03) COMP.
044700     05  WS-400-QTD-POSICOES       PIC 9(03) COMP.
044800     05  WS-400-PESO-TOTAL         PIC 9(07)V999.
044900     05  WS-400-CM-X               PIC S9(05)V99.
045000     05  WS-400-CM-Y               PIC S9(05)V99.
045100     05  WS-400-CM-Z               PIC S9(05)V99.
045200     05  WS-400-FOOTPRINT-W        PIC 9(05)V99.
045300     05  WS-400-FOOTPRINT-D        PIC 9(05)V99.
045400     05  WS-400-ALTURA-MAX         PIC 9(05)V99.
045500     05  WS-400-QTD-METADADOS      PIC 9(02) COMP.
045600     05  WS-400-METADADOS OCCURS 10 TIMES.
045700         10  WS-400-META-CHAVE        PIC X(15).
045800         10  WS-400-META-VALOR        PIC X(15).
045900     05  WS-400-TABELA.
046000         10  WS-400-POS OCCURS 500 TIMES.
046100             COPY VPLELM REPLACING ==:P:== BY ==WS-400==.
046200     05  WS-400-ABORTAR            PIC X(01).
046300         88  WS-400-ABORTAR-SIM       VALUE "S".
046400     05  WS-400-MENSAGEM           PIC X(50).
046500     05  FILLER                    PIC X(02).
046600*----------------------------------------------------------------*
046700* AREA MIRROR DO PARAMETRO DE VPL0410 (LINHAS DE ORCAMENTO)       *
046800*----------------------------------------------------------------*
046900 01  WS-410-PARM.
047000     05  WS-410-PALETE-ID          PIC X(12).
047100     05  WS-410-PALETE-LARGURA     PIC 9(05)V99.
047200     05  WS-410-PALETE-PROFUND     PIC 9(05)V99.
047300     05  WS-410-PALETE-ALTURA      PIC 9(05)V99.
047400     05  WS-410-CAIXA-ID           PIC X(12).
047500     05  WS-410-CAIXA-LARGURA      PIC 9(05)V99.
047600     05  WS-410-CAIXA-PROFUND      PIC 9(05)V99.
047700     05  WS-410-CAIXA-ALTURA       PIC 9(05)V99.
047800     05  WS-410-ORIGEM-COD         PIC X(06).
047900     05  WS-410-EIXO-X-COD         PIC X(01).
048000     05  WS-410-EIXO-Y-COD         PIC X(01).
048100     05  WS-410-LINHA-PALETE       PIC X(60).
048200     05  WS-410-LINHA-CAIXA        PIC X(60).
048300     05  WS-410-LINHA-FRAME        PIC X(60).
048400     05  FILLER                    PIC X(02).
048500 PROCEDURE DIVISION.
048600 MAIN-PROCEDURE SECTION.
048700 M000-INICIO.
048800     PERFORM P100-ABRE-ARQUIVOS THRU P100-FIM
048900     PERFORM P110-CARREGA-CATALOGOS THRU P110-FIM
049000     PERFORM P120-LE-CARTAO-OVERRIDE THRU P120-FIM
049100     PERFORM P130-VALIDA-FRAME-DEFAULT THRU P130-FIM
049200     PERFORM P140-LE-PEDIDO THRU P140-FIM
049300     PERFORM P200-PROCESSA-PEDIDO THRU P200-FIM
049400         UNTIL WS-EOF-REQ-SIM
049500     PERFORM P800-RODAPE THRU P800-FIM
049600     PERFORM P900-ENCERRA-ARQUIVOS THRU P900-FIM.
049700 M000-FIM.
049800     STOP RUN.
049900*----------------------------------------------------------------*
050000* P100 - ABRE OS ARQUIVOS DO JOB E ZERA OS CONTADORES DE          *
050100* FECHAMENTO                                                       *
050200*----------------------------------------------------------------*
050300 P100-ABRE-ARQUIVOS.
050400     MOVE ZERO TO WS-QTD-LIDOS WS-QTD-PROCESSADOS WS-QTD-ERROS
050500     OPEN INPUT  PLANREQ
050600     OPEN OUTPUT PLANRPT
050700     IF NOT WS-FS-RPT-OK
050800         DISPLAY "VPLB010 - ERRO ABERTURA PLANRPT FS=" WS-FS-PLANRPT
050900         STOP RUN
051000     END-IF
051100     IF NOT WS-FS-REQ-OK
051200         DISPLAY "VPLB010 - ERRO ABERTURA PLANREQ FS=" WS-FS-PLANREQ
051300         STOP RUN
051400     END-IF.
051500 P100-FIM.
051600     EXIT.
051700*----------------------------------------------------------------*
051800* P110 - MANDA VPL0100 CARREGAR OS 4 CATALOGOS EM MEMORIA (UMA    *
051900* UNICA VEZ, NO INICIO DO JOB)                                     *
052000*----------------------------------------------------------------*
052100 P110-CARREGA-CATALOGOS.
052200     MOVE "CARREGAR" TO WS-100-FUNCAO
052300     CALL "VPL0100" USING WS-100-PARM.
052400 P110-FIM.
052500     EXIT.
052600*----------------------------------------------------------------*
052700* P120 - LE O CARTAO OPCIONAL DE OVERRIDE DE APROXIMACAO (APROVR) *
052800* E MANDA VPL0250 MONTAR A TABELA DE OVERRIDES DO JOB.  CARTAO     *
052900* AUSENTE OU EM BRANCO EQUIVALE A NENHUM OVERRIDE (VPL0250 JA      *
053000* TRATA CARTAO EM BRANCO COMO ZERO OVERRIDES)                      *
053100*----------------------------------------------------------------*
053200 P120-LE-CARTAO-OVERRIDE.
053300     MOVE SPACES TO WS-250-CARTAO
053400     OPEN INPUT APROVR
053500     IF WS-FS-OVR-OK
053600         READ APROVR
053700             AT END
053800                 MOVE "S" TO WS-FS-APROVR
053900             NOT AT END
054000                 MOVE VPL-LINHA-APROVR-TXT TO WS-250-CARTAO
054100         END-READ
054200         CLOSE APROVR
054300     END-IF
054400     CALL "VPL0250" USING WS-250-PARM
054500     IF WS-250-ABORTAR-SIM
054600         DISPLAY "VPLB010 - CARTAO DE OVERRIDE INVALIDO: "
054700                 WS-250-MENSAGEM
054800         MOVE ZERO TO WS-QTD-OVERRIDES
054900     ELSE
055000         MOVE WS-250-QTD-OVERRIDES TO WS-QTD-OVERRIDES
055100         MOVE WS-250-OVERRIDES TO WS-OVERRIDES-JOB
055200     END-IF.
055300 P120-FIM.
055400     EXIT.
055500*----------------------------------------------------------------*
055600* P130 - VALIDA O REFERENCIAL DEFAULT DO JOB (SW/LESTE/NORTE) VIA  *
055700* VPL0270, COM UM PONTO NULO SO PARA CONFERIR QUE OS CODIGOS SAO   *
055800* ACEITOS - O PONTO TRANSFORMADO EM SI NAO E USADO AQUI             *
055900*----------------------------------------------------------------*
056000 P130-VALIDA-FRAME-DEFAULT.
056100     MOVE "TRANSFORMAR" TO WS-270-FUNCAO
056200     MOVE WS-FRAME-ORIGEM TO WS-270-ORIGEM-COD
056300     MOVE WS-FRAME-EIXO-X TO WS-270-EIXO-X-COD
056400     MOVE WS-FRAME-EIXO-Y TO WS-270-EIXO-Y-COD
056500     MOVE ZERO TO WS-270-LARGURA-PALETE WS-270-PROFUND-PALETE
056600     MOVE ZERO TO WS-270-OVERHANG-X WS-270-OVERHANG-Y
056700     MOVE ZERO TO WS-270-PE-X WS-270-PE-Y WS-270-PE-Z
056800     CALL "VPL0270" USING WS-270-PARM
056900     IF WS-270-ABORTAR-SIM
057000         DISPLAY "VPLB010 - REFERENCIAL DEFAULT INVALIDO: "
057100                 WS-270-MENSAGEM
057200         STOP RUN
057300     END-IF.
057400 P130-FIM.
057500     EXIT.
057600*----------------------------------------------------------------*
057700* P140 - LE UM REGISTRO DE PEDIDO (PLANREQ)                       *
057800*----------------------------------------------------------------*
057900 P140-LE-PEDIDO.
058000     READ PLANREQ
058100         AT END
058200             MOVE "S" TO WS-EOF-REQ
058300         NOT AT END
058400             ADD 1 TO WS-QTD-LIDOS
058500     END-READ.
058600 P140-FIM.
058700     EXIT.
058800*----------------------------------------------------------------*
058900* P200 - PROCESSA UM PEDIDO: RESOLVE CATALOGO, PLANEJA, PILHA      *
059000* (SE NIVEIS > 1), ANOTA, GERA PONTOS, CALCULA METRICAS, IMPRIME   *
059100* O RELATORIO DE ALTURA, GRAVA O ARQUIVO DO CLP E AS LINHAS DE     *
059200* ORCAMENTO, E LE O PROXIMO REGISTRO                                *
059300*----------------------------------------------------------------*
059400 P200-PROCESSA-PEDIDO.
059500     PERFORM P210-RESOLVE-CATALOGO THRU P210-FIM
059600     IF WS-100-ACHOU-NAO
059700         ADD 1 TO WS-QTD-ERROS
059800     ELSE
059900         ADD 1 TO WS-QTD-PROCESSADOS
060000         PERFORM P220-CABECALHO-PEDIDO THRU P220-FIM
060100         PERFORM P300-SECAO-PLAN THRU P300-FIM
060200         PERFORM P400-SECAO-STACK THRU P400-FIM
060300         PERFORM P500-ANOTA-E-SNAP THRU P500-FIM
060400         PERFORM P600-SECAO-ANALYZE THRU P600-FIM
060500         PERFORM P650-SECAO-ALTURA THRU P650-FIM
060600         PERFORM P700-EXPORTA-CLP THRU P700-FIM
060700         PERFORM P750-SECAO-ORCAMENTO THRU P750-FIM
060800     END-IF
060900     PERFORM P140-LE-PEDIDO THRU P140-FIM.
061000 P200-FIM.
061100     EXIT.
061200*----------------------------------------------------------------*
061300* P210 - RESOLVE PALETE/CAIXA/GARRA (OBRIGATORIOS) E INTERFOLHA   *
061400* (OPCIONAL, SO SE O PEDIDO INFORMAR O CODIGO) NO CATALOGO EM      *
061500* MEMORIA, VIA VPL0100                                              *
061600*----------------------------------------------------------------*
061700 P210-RESOLVE-CATALOGO.
061800     MOVE "BUSCAR-PALETE" TO WS-100-FUNCAO
061900     MOVE VPL-PED-PALETE-ID TO WS-100-CHAVE
062000     CALL "VPL0100" USING WS-100-PARM
062100     IF WS-100-ACHOU-NAO
062200         PERFORM P215-LOGA-NAO-ENCONTRADO THRU P215-FIM
062300         GO TO P210-FIM
062400     END-IF
062500     MOVE WS-100-PAL-LARGURA        TO WS-RESOLV-PAL-LARG
062600     MOVE WS-100-PAL-PROFUNDIDADE   TO WS-RESOLV-PAL-PROF
062700     MOVE WS-100-PAL-ALTURA         TO WS-RESOLV-PAL-ALT
062800     MOVE WS-100-PAL-SOBORDO-X      TO WS-RESOLV-PAL-SOB-X
062900     MOVE WS-100-PAL-SOBORDO-Y      TO WS-RESOLV-PAL-SOB-Y
063000     MOVE "BUSCAR-CAIXA" TO WS-100-FUNCAO
063100     MOVE VPL-PED-CAIXA-ID TO WS-100-CHAVE
063200     CALL "VPL0100" USING WS-100-PARM
063300     IF WS-100-ACHOU-NAO
063400         PERFORM P215-LOGA-NAO-ENCONTRADO THRU P215-FIM
063500         GO TO P210-FIM
063600     END-IF
063700     MOVE WS-100-BOX-LARGURA        TO WS-RESOLV-CXA-LARG
063800     MOVE WS-100-BOX-PROFUNDIDADE   TO WS-RESOLV-CXA-PROF
063900     MOVE WS-100-BOX-ALTURA         TO WS-RESOLV-CXA-ALT
064000     MOVE WS-100-BOX-PESO           TO WS-RESOLV-CXA-PESO
064100     MOVE WS-100-BOX-POSIC-ETIQ     TO WS-RESOLV-CXA-ETIQ
064200     MOVE "BUSCAR-GARRA" TO WS-100-FUNCAO
064300     MOVE VPL-PED-GARRA-ID TO WS-100-CHAVE
064400     CALL "VPL0100" USING WS-100-PARM
064500     IF WS-100-ACHOU-NAO
064600         PERFORM P215-LOGA-NAO-ENCONTRADO THRU P215-FIM
064700         GO TO P210-FIM
064800     END-IF
064850     MOVE WS-100-TOL-OFFSET-Z TO WS-RESOLV-TOL-OFFSET-Z
064900     MOVE "N" TO WS-TEM-INTERFOLHA
065000     IF VPL-PED-INTERFOLHA-ID NOT = SPACES
065100         MOVE "BUSCAR-INTERFOLHA" TO WS-100-FUNCAO
065200         MOVE VPL-PED-INTERFOLHA-ID TO WS-100-CHAVE
065300         CALL "VPL0100" USING WS-100-PARM
065400         IF WS-100-ACHOU-NAO
065500             PERFORM P215-LOGA-NAO-ENCONTRADO THRU P215-FIM
065600             GO TO P210-FIM
065700         END-IF
065800         MOVE "S" TO WS-TEM-INTERFOLHA
065900         MOVE WS-100-INT-ESPESSURA TO WS-RESOLV-INT-ESP
066000         MOVE WS-100-INT-PESO      TO WS-RESOLV-INT-PESO
066100     END-IF
066200     MOVE "S" TO WS-100-ACHOU.
066300 P210-FIM.
066400     EXIT.
066500 P215-LOGA-NAO-ENCONTRADO.
066600     MOVE SPACES TO WS-LINHA-RPT
066700     STRING "*** PEDIDO IGNORADO - " WS-100-MENSAGEM
066800         DELIMITED BY SIZE INTO WS-LINHA-RPT
066900     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
067000 P215-FIM.
067100     EXIT.
067200*----------------------------------------------------------------*
067300* P220 - IMPRIME O CABECALHO DO PEDIDO (PALETE/CAIXA/GARRA)        *
067400*----------------------------------------------------------------*
067500 P220-CABECALHO-PEDIDO.
067600     MOVE SPACES TO WS-LINHA-RPT
067700     MOVE ALL "=" TO WS-LINHA-RPT
067800     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
067900     MOVE SPACES TO WS-LINHA-RPT
068000     STRING "Pallet " VPL-PED-PALETE-ID DELIMITED BY SIZE
068100            "  Scatola " DELIMITED BY SIZE
068200            VPL-PED-CAIXA-ID DELIMITED BY SIZE
068300            "  Pinza " DELIMITED BY SIZE
068400            VPL-PED-GARRA-ID DELIMITED BY SIZE
068500         INTO WS-LINHA-RPT
068600     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
068700 P220-FIM.
068800     EXIT.
068900*----------------------------------------------------------------*
069000* P300 - SECAO PLAN: PLANEJA O PRIMEIRO NIVEL (VPL0200), VALIDA    *
069100* (VPL0210) E IMPRIME ORIENTACAO/FILL/BLOCOS/POSICOES/COLISOES.    *
069200* A TABELA DESTE NIVEL FICA EM WS-TABELA-FINAL ATE A SECAO STACK   *
069300* (QUANDO HOUVER) SUBSTITUI-LA PELA PILHA COMPLETA                  *
069400*----------------------------------------------------------------*
069500 P300-SECAO-PLAN.
069600     MOVE "PLANEJAR" TO WS-200-FUNCAO
069700     MOVE WS-RESOLV-PAL-LARG TO WS-200-PAL-LARGURA
069800     MOVE WS-RESOLV-PAL-PROF TO WS-200-PAL-PROFUND
069900     MOVE WS-RESOLV-PAL-SOB-X TO WS-200-OVERHANG-X
070000     MOVE WS-RESOLV-PAL-SOB-Y TO WS-200-OVERHANG-Y
070100     MOVE WS-RESOLV-CXA-LARG TO WS-200-CXA-LARGURA
070200     MOVE WS-RESOLV-CXA-PROF TO WS-200-CXA-PROFUND
070300     MOVE WS-RESOLV-CXA-ALT  TO WS-200-CXA-ALTURA
070400     MOVE VPL-PED-MODO-ORIENT TO WS-200-MODO-ORIENT
070500     MOVE VPL-PED-CANTO-INICIAL TO WS-200-CANTO
070600     MOVE ZERO TO WS-200-Z-INICIAL
070700     MOVE "C" TO WS-200-TIPO-BLOCO
070800     MOVE WS-RESOLV-CXA-PESO TO WS-200-PESO-BLOCO
070900     CALL "VPL0200" USING WS-200-PARM
071000     MOVE SPACES TO WS-LINHA-RPT
071100     IF WS-200-ABORTAR-SIM
071200         STRING "PLAN    - " WS-200-MENSAGEM
071300             DELIMITED BY SIZE INTO WS-LINHA-RPT
071400         WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
071500         GO TO P300-FIM
071600     END-IF
071700     MOVE WS-200-QTD-POSICOES TO WS-210-QTD-POSICOES
071710     COMPUTE WS-210-USA-LARGURA =
071720         WS-200-PAL-LARGURA + (2 * WS-200-OVERHANG-X)
071730     COMPUTE WS-210-USA-PROFUND =
071740         WS-200-PAL-PROFUND + (2 * WS-200-OVERHANG-Y)
072000     MOVE WS-200-TABELA TO WS-210-TABELA
072100     CALL "VPL0210" USING WS-210-PARM
072200     MOVE WS-200-QTD-POSICOES TO WS-QTD-FINAL
072300     PERFORM P310-COPIA-200-PARA-FINAL THRU P310-FIM
072400         VARYING WS-IDX-COPIA FROM 1 BY 1
072500         UNTIL WS-IDX-COPIA > WS-QTD-FINAL
072600     PERFORM P320-IMPRIME-CABECALHO-PLAN THRU P320-FIM
072700     PERFORM P330-CONTA-BLOCOS THRU P330-FIM
072800     PERFORM P340-IMPRIME-BLOCOS THRU P340-FIM
072850     PERFORM P335-IMPRIME-POSICOES THRU P335-FIM
072900     PERFORM P350-IMPRIME-COLISOES THRU P350-FIM.
073000 P300-FIM.
073100     EXIT.
073200 P310-COPIA-200-PARA-FINAL.
073300     MOVE WS-200-POS (WS-IDX-COPIA) TO WS-FIN-POS (WS-IDX-COPIA).
073400 P310-FIM.
073500     EXIT.
073600 P320-IMPRIME-CABECALHO-PLAN.
073700     MOVE SPACES TO WS-LINHA-RPT
073800     STRING "PLAN    - orientation=" DELIMITED BY SIZE
073900            WS-200-ORIENTACAO DELIMITED BY SIZE
074000         INTO WS-LINHA-RPT
074100     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
074200     MOVE WS-200-FILL-RATIO TO WS-EDT-PCT
074300     MOVE SPACES TO WS-LINHA-RPT
074400     STRING "          fill=" DELIMITED BY SIZE
074500            WS-EDT-PCT DELIMITED BY SIZE
074600            "%" DELIMITED BY SIZE
074700         INTO WS-LINHA-RPT
074800     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
074900     MOVE WS-200-QTD-POSICOES TO WS-EDT-QTD
075000     MOVE SPACES TO WS-LINHA-RPT
075100     STRING "          placements=" DELIMITED BY SIZE
075200            WS-EDT-QTD DELIMITED BY SIZE
075300         INTO WS-LINHA-RPT
075400     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
075500 P320-FIM.
075600     EXIT.
075700*----------------------------------------------------------------*
075800* P330 - CONTA OS BLOCOS DO NIVEL PLANEJADO POR NOME (ORDEM        *
075900* ALFABETICA FIXA: CENTER/EAST/NORTH/SOUTH/WEST)                   *
076000*----------------------------------------------------------------*
076100 P330-CONTA-BLOCOS.
076200     MOVE ZERO TO WS-BLOCO-CONTA-GRUPO
076300     PERFORM P331-CONTA-UM-BLOCO
076400         VARYING WS-IDX-COPIA FROM 1 BY 1
076500         UNTIL WS-IDX-COPIA > WS-QTD-FINAL.
076600 P330-FIM.
076700     EXIT.
076800 P331-CONTA-UM-BLOCO.
076900     EVALUATE WS-FIN-BLOCO (WS-IDX-COPIA)
077000         WHEN "center  "
077100             ADD 1 TO WS-BLOCO-CONTA-CENTRO
077200         WHEN "north   "
077300             ADD 1 TO WS-BLOCO-CONTA-NORTE
077400         WHEN "south   "
077500             ADD 1 TO WS-BLOCO-CONTA-SUL
077600         WHEN "east    "
077700             ADD 1 TO WS-BLOCO-CONTA-LESTE
077800         WHEN "west    "
077900             ADD 1 TO WS-BLOCO-CONTA-OESTE
078000     END-EVALUATE.
078100 P331-FIM.
078110     EXIT.
078120*----------------------------------------------------------------*
078130* P335 - IMPRIME A LISTAGEM DE POSICOES DO NIVEL PLANEJADO, NA     *
078140* SEQUENCIA DE LARGADA DO ROBO (VPL0200 FUNCAO "ORDENAR")           *
078150*----------------------------------------------------------------*
078160 P335-IMPRIME-POSICOES.
078162     MOVE "ORDENAR" TO WS-200-FUNCAO
078164     CALL "VPL0200" USING WS-200-PARM
078166     PERFORM P336-IMPRIME-UMA-POSICAO
078168         VARYING WS-IDX-COPIA FROM 1 BY 1
078170         UNTIL WS-IDX-COPIA > WS-200-QTD-POSICOES.
078172 P335-FIM.
078174     EXIT.
078176 P336-IMPRIME-UMA-POSICAO.
078178     SET WS-200-POS-IDX TO WS-200-ORDEM (WS-IDX-COPIA)
078180     MOVE WS-200-SEQ (WS-200-POS-IDX) TO WS-EDT-SEQ
078182     MOVE WS-200-ROTACAO (WS-200-POS-IDX) TO WS-EDT-ROT
078184     MOVE WS-200-POS-X (WS-200-POS-IDX) TO WS-EDT-COORD
078186     MOVE SPACES TO WS-LINHA-RPT
078188     MOVE 1 TO WS-PTR-RPT
078190     STRING "PLAN    - placement #" DELIMITED BY SIZE
078192            WS-EDT-SEQ DELIMITED BY SIZE
078194            "  " DELIMITED BY SIZE
078196            WS-200-BLOCO (WS-200-POS-IDX) DELIMITED BY SPACE
078198            "  x=" DELIMITED BY SIZE
078200            WS-EDT-COORD DELIMITED BY SIZE
078202         INTO WS-LINHA-RPT
078204         WITH POINTER WS-PTR-RPT
078206     MOVE WS-200-POS-Y (WS-200-POS-IDX) TO WS-EDT-COORD
078208     STRING "  y=" DELIMITED BY SIZE
078210            WS-EDT-COORD DELIMITED BY SIZE
078212         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
078214     MOVE WS-200-POS-Z (WS-200-POS-IDX) TO WS-EDT-COORD
078216     STRING "  z=" DELIMITED BY SIZE
078218            WS-EDT-COORD DELIMITED BY SIZE
078220            "  rot=" DELIMITED BY SIZE
078222            WS-EDT-ROT DELIMITED BY SIZE
078224         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
078226     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
078228 P336-FIM.
078230     EXIT.
078300 P340-IMPRIME-BLOCOS.
078400     MOVE SPACES TO WS-LINHA-RPT
078500     STRING "          center=" DELIMITED BY SIZE
078600            WS-BLOCO-CONTA-CENTRO DELIMITED BY SIZE
078700            "  east=" DELIMITED BY SIZE
078800            WS-BLOCO-CONTA-LESTE DELIMITED BY SIZE
078900            "  north=" DELIMITED BY SIZE
079000            WS-BLOCO-CONTA-NORTE DELIMITED BY SIZE
079100            "  south=" DELIMITED BY SIZE
079200            WS-BLOCO-CONTA-SUL DELIMITED BY SIZE
079300            "  west=" DELIMITED BY SIZE
079400            WS-BLOCO-CONTA-OESTE DELIMITED BY SIZE
079500         INTO WS-LINHA-RPT
079600     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
079700 P340-FIM.
079800     EXIT.
079900*----------------------------------------------------------------*
080000* P350 - IMPRIME A LISTA DE COLISOES/LIMITE DO NIVEL PLANEJADO,    *
080100* OU "No collisions detected" QUANDO NAO HOUVE NENHUMA              *
080200*----------------------------------------------------------------*
080300 P350-IMPRIME-COLISOES.
080400     IF WS-210-QTD-MENSAGENS = ZERO
080500         MOVE SPACES TO WS-LINHA-RPT
080600         STRING "          No collisions detected"
080700             DELIMITED BY SIZE INTO WS-LINHA-RPT
080800         WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
080900     ELSE
081000         PERFORM P351-IMPRIME-UMA-COLISAO
081100             VARYING WS-IDX-COLISAO-RPT FROM 1 BY 1
081200             UNTIL WS-IDX-COLISAO-RPT > WS-210-QTD-MENSAGENS
081300     END-IF.
081400 P350-FIM.
081500     EXIT.
081600 P351-IMPRIME-UMA-COLISAO.
081700     MOVE SPACES TO WS-LINHA-RPT
081800     STRING "          " WS-210-MENSAGENS (WS-IDX-COLISAO-RPT)
081900         DELIMITED BY SIZE INTO WS-LINHA-RPT
082000     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
082100 P351-FIM.
082200     EXIT.
082300*----------------------------------------------------------------*
082400* P400 - SECAO STACK: SO RODA QUANDO O PEDIDO PEDE MAIS DE 1       *
082500* NIVEL.  CHAMA VPL0220 PARA MONTAR A PILHA COMPLETA (QUE JA        *
082600* PLANEJA E VALIDA CADA NIVEL INTERNAMENTE) E SUBSTITUI A TABELA   *
082700* FINAL PELA PILHA INTEIRA                                          *
082800*----------------------------------------------------------------*
082900 P400-SECAO-STACK.
083000     IF VPL-PED-NIVEIS < 2
083100         GO TO P400-FIM
083200     END-IF
083300     MOVE WS-RESOLV-PAL-LARG TO WS-220-PAL-LARGURA
083400     MOVE WS-RESOLV-PAL-PROF TO WS-220-PAL-PROFUND
083500     MOVE WS-RESOLV-PAL-SOB-X TO WS-220-OVERHANG-X
083600     MOVE WS-RESOLV-PAL-SOB-Y TO WS-220-OVERHANG-Y
083700     MOVE WS-RESOLV-CXA-LARG TO WS-220-CXA-LARGURA
083800     MOVE WS-RESOLV-CXA-PROF TO WS-220-CXA-PROFUND
083900     MOVE WS-RESOLV-CXA-ALT  TO WS-220-CXA-ALTURA
084000     MOVE WS-RESOLV-CXA-PESO TO WS-220-CXA-PESO
084100     MOVE VPL-PED-MODO-ORIENT TO WS-220-MODO-ORIENT
084200     MOVE VPL-PED-NIVEIS TO WS-220-NIVEIS
084300     MOVE VPL-PED-CICLO-CANTOS TO WS-220-CICLO-CANTOS
084400     MOVE VPL-PED-CANTO-INICIAL TO WS-220-CANTO-PADRAO
084500     IF VPL-PED-PASSO-Z > ZERO
084600         MOVE VPL-PED-PASSO-Z TO WS-220-PASSO-Z
084700     ELSE
084800         MOVE WS-RESOLV-CXA-ALT TO WS-220-PASSO-Z
084900     END-IF
085000     MOVE WS-RESOLV-TOL-OFFSET-Z TO WS-220-GARRA-OFFSET-Z
085100     IF WS-TEM-INTERFOLHA-SIM
085200         MOVE VPL-PED-INTERFOLHA-ID TO WS-220-INTF-ID
085210         IF VPL-PED-INTF-FREQ = ZERO
085220             MOVE 1 TO WS-220-INTF-FREQ
085230         ELSE
085240             MOVE VPL-PED-INTF-FREQ TO WS-220-INTF-FREQ
085250         END-IF
085400         MOVE WS-RESOLV-INT-ESP TO WS-220-INTF-ESPESSURA
085500         MOVE WS-RESOLV-INT-PESO TO WS-220-INTF-PESO
085600     ELSE
085700         MOVE SPACES TO WS-220-INTF-ID
085800         MOVE ZERO TO WS-220-INTF-FREQ
085900         MOVE ZERO TO WS-220-INTF-ESPESSURA
086000         MOVE ZERO TO WS-220-INTF-PESO
086100     END-IF
086200     CALL "VPL0220" USING WS-220-PARM
086300     MOVE SPACES TO WS-LINHA-RPT
086400     IF WS-220-ABORTAR-SIM
086500         STRING "STACK   - " WS-220-MENSAGEM
086600             DELIMITED BY SIZE INTO WS-LINHA-RPT
086700         WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
086800         GO TO P400-FIM
086900     END-IF
087000     MOVE WS-220-QTD-POSICOES TO WS-QTD-FINAL
087100     MOVE WS-220-TABELA-GERAL TO WS-TABELA-FINAL
087200     PERFORM P410-IMPRIME-NIVEIS THRU P410-FIM
087300     PERFORM P420-IMPRIME-TOTAIS-STACK THRU P420-FIM.
087400 P400-FIM.
087500     EXIT.
087600*----------------------------------------------------------------*
087700* P410 - IMPRIME UMA LINHA POR NIVEL COM O CANTO, ORIENTACAO,      *
087800* FILL E QUANTIDADE DE COLISOES DAQUELE NIVEL, DIRETO DO RESUMO    *
087900* DEVOLVIDO POR VPL0220 (SEM REPLANEJAR NADA AQUI)                  *
088000*----------------------------------------------------------------*
088100 P410-IMPRIME-NIVEIS.
088200     PERFORM P411-IMPRIME-UM-NIVEL
088300         VARYING WS-IDX-NIVEL-RPT FROM 1 BY 1
088400         UNTIL WS-IDX-NIVEL-RPT > VPL-PED-NIVEIS.
088500 P410-FIM.
088600     EXIT.
088700 P411-IMPRIME-UM-NIVEL.
088800     SET WS-220-RESUMO-IDX TO WS-IDX-NIVEL-RPT
088900     MOVE WS-IDX-NIVEL-RPT TO WS-EDT-NIVEL
089000     MOVE WS-220-RES-FILL-RATIO (WS-220-RESUMO-IDX) TO WS-EDT-PCT
089100     MOVE WS-220-RES-COLISOES (WS-220-RESUMO-IDX) TO WS-EDT-QTD
089200     MOVE SPACES TO WS-LINHA-RPT
089300     STRING "STACK   - Layer " WS-EDT-NIVEL DELIMITED BY SIZE
089400            "  corner=" DELIMITED BY SIZE
089500            WS-220-RES-CANTO (WS-220-RESUMO-IDX) DELIMITED BY SIZE
089600            "  orientation=" DELIMITED BY SIZE
089700            WS-220-RES-ORIENTACAO (WS-220-RESUMO-IDX)
089800                DELIMITED BY SIZE
089900            "  fill=" DELIMITED BY SIZE
090000            WS-EDT-PCT DELIMITED BY SIZE
090100            "%  collisions=" DELIMITED BY SIZE
090200            WS-EDT-QTD DELIMITED BY SIZE
090300         INTO WS-LINHA-RPT
090400     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
090500 P411-FIM.
090600     EXIT.
090700*----------------------------------------------------------------*
090800* P420 - IMPRIME A LINHA DE TOTAIS DA PILHA (NIVEIS/CAIXAS/        *
090900* ALTURA MAXIMA) E O RESUMO DE INTERFOLHAS                          *
091000*----------------------------------------------------------------*
091100 P420-IMPRIME-TOTAIS-STACK.
091200     MOVE VPL-PED-NIVEIS TO WS-EDT-NIVEL
091300     MOVE WS-220-TOTAL-CAIXAS TO WS-EDT-QTD
091400     MOVE WS-220-ALTURA-MAX TO WS-EDT-COORD
091500     MOVE SPACES TO WS-LINHA-RPT
091600     STRING "STACK   - totals: layers=" DELIMITED BY SIZE
091700            WS-EDT-NIVEL DELIMITED BY SIZE
091800            "  boxes=" DELIMITED BY SIZE
091900            WS-EDT-QTD DELIMITED BY SIZE
092000            "  max_height=" DELIMITED BY SIZE
092100            WS-EDT-COORD DELIMITED BY SIZE
092200            "mm" DELIMITED BY SIZE
092300         INTO WS-LINHA-RPT
092400     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
092500     MOVE SPACES TO WS-LINHA-RPT
092600     IF WS-TEM-INTERFOLHA-SIM
092700         STRING "STACK   - interleaf=" DELIMITED BY SIZE
092800                VPL-PED-INTERFOLHA-ID DELIMITED BY SIZE
092900                "  every " DELIMITED BY SIZE
093000                VPL-PED-INTF-FREQ DELIMITED BY SIZE
093100                " layer(s)" DELIMITED BY SIZE
093200             INTO WS-LINHA-RPT
093300     ELSE
093400         STRING "STACK   - interleaf=none" DELIMITED BY SIZE
093500             INTO WS-LINHA-RPT
093600     END-IF
093700     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
093800 P420-FIM.
093900     EXIT.
094000*----------------------------------------------------------------*
094100* P500 - ANOTA (APROXIMACAO + ETIQUETA, VIA VPL0240) E GERA OS     *
094200* PONTOS DE REFERENCIA (VIA VPL0260) SOBRE A TABELA FINAL DO       *
094300* PEDIDO (1 NIVEL OU PILHA COMPLETA), E IMPRIME A CONTAGEM DE       *
094400* PONTOS E A PRE-VISUALIZACAO DE ATE 3 ANOTACOES                   *
094500*----------------------------------------------------------------*
094600 P500-ANOTA-E-SNAP.
094700     MOVE WS-QTD-FINAL TO WS-240-QTD-POSICOES
094800     MOVE VPL-PED-APROX-DIR TO WS-240-DIR-PADRAO
094900     MOVE VPL-PED-APROX-DIST TO WS-240-DIST-PADRAO
095000     MOVE VPL-PED-CANTO-INICIAL TO WS-240-CANTO-INICIAL
095100     MOVE WS-RESOLV-CXA-ETIQ TO WS-240-FACE-PADRAO
095200     IF VPL-PED-ETIQ-OFFSET > ZERO
095300         MOVE VPL-PED-ETIQ-OFFSET TO WS-240-LABEL-OFFSET
095400     ELSE
095500         MOVE 5.00 TO WS-240-LABEL-OFFSET
095600     END-IF
095700     MOVE WS-QTD-OVERRIDES TO WS-240-QTD-OVERRIDES
095800     MOVE WS-OVERRIDES-JOB TO WS-240-OVERRIDES
095900     MOVE WS-TABELA-FINAL TO WS-240-TABELA
096000     CALL "VPL0240" USING WS-240-PARM
096100     MOVE SPACES TO WS-LINHA-RPT
096200     IF WS-240-ABORTAR-SIM
096300         STRING "PLAN    - " WS-240-MENSAGEM
096400             DELIMITED BY SIZE INTO WS-LINHA-RPT
096500         WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
096600         GO TO P500-FIM
096700     END-IF
096800     MOVE WS-240-TABELA TO WS-TABELA-FINAL
096900     MOVE WS-QTD-FINAL TO WS-260-QTD-POSICOES
097000     MOVE WS-TABELA-FINAL TO WS-260-TABELA
097100     CALL "VPL0260" USING WS-260-PARM
097200     MOVE WS-260-QTD-PONTOS TO WS-EDT-QTD
097300     MOVE SPACES TO WS-LINHA-RPT
097400     STRING "PLAN    - snap_points=" DELIMITED BY SIZE
097500            WS-EDT-QTD DELIMITED BY SIZE
097600         INTO WS-LINHA-RPT
097700     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
097800     PERFORM P510-PREVIEW-ANOTACAO
097900         VARYING WS-IDX-PREVIEW FROM 1 BY 1
098000         UNTIL WS-IDX-PREVIEW > 3
098100         OR WS-IDX-PREVIEW > WS-QTD-FINAL.
098200 P500-FIM.
098300     EXIT.
098400*----------------------------------------------------------------*
098500* P510 - IMPRIME UMA LINHA DE PRE-VISUALIZACAO DA ANOTACAO         *
098600* (APROXIMACAO E ETIQUETA) DE UMA POSICAO DA PRE-VISUALIZACAO       *
098700*----------------------------------------------------------------*
098800 P510-PREVIEW-ANOTACAO.
098900     SET WS-FIN-IDX TO WS-IDX-PREVIEW
099000     MOVE WS-FIN-SEQ (WS-FIN-IDX) TO WS-EDT-SEQ
099100     MOVE SPACES TO WS-LINHA-RPT
099200     STRING "PLAN    - #" WS-EDT-SEQ DELIMITED BY SIZE
099300            " " DELIMITED BY SIZE
099400            WS-FIN-BLOCO (WS-FIN-IDX) DELIMITED BY SPACE
099500            "  approach=" DELIMITED BY SIZE
099600            WS-FIN-APROX-DIR (WS-FIN-IDX) DELIMITED BY SIZE
099700            "/" DELIMITED BY SIZE
099800            WS-FIN-APROX-DIST (WS-FIN-IDX) DELIMITED BY SIZE
099900            "  label=(" DELIMITED BY SIZE
100000            WS-FIN-ETIQ-X (WS-FIN-IDX) DELIMITED BY SIZE
100100            "," DELIMITED BY SIZE
100200            WS-FIN-ETIQ-Y (WS-FIN-IDX) DELIMITED BY SIZE
100300            "," DELIMITED BY SIZE
100400            WS-FIN-ETIQ-Z (WS-FIN-IDX) DELIMITED BY SIZE
100500            ")" DELIMITED BY SIZE
100600         INTO WS-LINHA-RPT
100700     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
100800 P510-FIM.
100900     EXIT.
101000*----------------------------------------------------------------*
101100* P600 - SECAO ANALYZE: METRICAS (VPL0230) SOBRE A TABELA FINAL    *
101200*----------------------------------------------------------------*
101300 P600-SECAO-ANALYZE.
101400     MOVE WS-QTD-FINAL TO WS-230-QTD-POSICOES
101500     MOVE WS-TABELA-FINAL TO WS-230-TABELA
101600     CALL "VPL0230" USING WS-230-PARM
101700     MOVE WS-230-QTD-CAIXAS TO WS-EDT-QTD
101800     MOVE WS-230-PESO-TOTAL TO WS-EDT-PESO
101900     MOVE SPACES TO WS-LINHA-RPT
102000     STRING "ANALYZE - boxes=" DELIMITED BY SIZE
102100            WS-EDT-QTD DELIMITED BY SIZE
102200            "  weight=" DELIMITED BY SIZE
102300            WS-EDT-PESO DELIMITED BY SIZE
102400            "kg" DELIMITED BY SIZE
102500         INTO WS-LINHA-RPT
102600     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
102700     MOVE WS-230-CM-X TO WS-EDT-COORD
102800     MOVE SPACES TO WS-LINHA-RPT
102900     MOVE 1 TO WS-PTR-RPT
103000     STRING "ANALYZE - center_of_mass=(" DELIMITED BY SIZE
103100            WS-EDT-COORD DELIMITED BY SIZE
103200         INTO WS-LINHA-RPT
103300         WITH POINTER WS-PTR-RPT
103400     MOVE WS-230-CM-Y TO WS-EDT-COORD
103500     STRING "," WS-EDT-COORD DELIMITED BY SIZE
103600         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
103700     MOVE WS-230-CM-Z TO WS-EDT-COORD
103800     STRING "," WS-EDT-COORD DELIMITED BY SIZE
103900            ")mm" DELIMITED BY SIZE
104000         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
104100     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
104200     MOVE WS-230-CONTORNO-W TO WS-EDT-COORD
104300     MOVE SPACES TO WS-LINHA-RPT
104400     MOVE 1 TO WS-PTR-RPT
104500     STRING "ANALYZE - footprint=" WS-EDT-COORD
104600         DELIMITED BY SIZE INTO WS-LINHA-RPT
104700         WITH POINTER WS-PTR-RPT
104800     MOVE WS-230-CONTORNO-D TO WS-EDT-COORD
104900     STRING "x" WS-EDT-COORD "mm" DELIMITED BY SIZE
105000         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
105100     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
105200     MOVE WS-230-ALTURA-MAX TO WS-EDT-COORD
105300     MOVE SPACES TO WS-LINHA-RPT
105400     STRING "ANALYZE - max_height=" DELIMITED BY SIZE
105500            WS-EDT-COORD DELIMITED BY SIZE
105600            "mm" DELIMITED BY SIZE
105700         INTO WS-LINHA-RPT
105800     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
105900 P600-FIM.
106000     EXIT.
106100*----------------------------------------------------------------*
106200* P650 - IMPRIME O RELATORIO DE COTAS DE ALTURA POR NIVEL          *
106300* (VPL0290)                                                          *
106400*----------------------------------------------------------------*
106500 P650-SECAO-ALTURA.
106600     MOVE VPL-PED-NIVEIS TO WS-290-QTD-NIVEIS
106700     MOVE WS-QTD-FINAL TO WS-290-QTD-POSICOES
106800     MOVE WS-RESOLV-CXA-ALT TO WS-290-ALTURA-CAIXA
106900     MOVE WS-TABELA-FINAL TO WS-290-TABELA
107000     CALL "VPL0290" USING WS-290-PARM
107100     PERFORM P651-IMPRIME-UMA-COTA
107200         VARYING WS-IDX-NIVEL-RPT FROM 1 BY 1
107300         UNTIL WS-IDX-NIVEL-RPT > WS-290-QTD-LINHAS.
107400 P650-FIM.
107500     EXIT.
107600 P651-IMPRIME-UMA-COTA.
107700     MOVE WS-290-LIN-BASE (WS-IDX-NIVEL-RPT) TO WS-EDT-COORD
107800     MOVE SPACES TO WS-LINHA-RPT
107900     MOVE 1 TO WS-PTR-RPT
108000     STRING "HEIGHT  - " WS-290-LIN-ROTULO (WS-IDX-NIVEL-RPT)
108100            DELIMITED BY SPACE
108200            ": base=" DELIMITED BY SIZE
108300            WS-EDT-COORD DELIMITED BY SIZE
108400         INTO WS-LINHA-RPT
108500         WITH POINTER WS-PTR-RPT
108600     MOVE WS-290-LIN-TOPO (WS-IDX-NIVEL-RPT) TO WS-EDT-COORD
108700     STRING "  top=" WS-EDT-COORD DELIMITED BY SIZE
108800         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
108900     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
109000 P651-FIM.
109100     EXIT.
109200*----------------------------------------------------------------*
109300* P700 - GRAVA O ARQUIVO DE EXPORTACAO PARA O CLP (VPL0400),      *
109400* COM OS METADADOS DO PEDIDO (PALETE/CAIXA/GARRA) E O RESUMO DE    *
109500* INTERFOLHAS DIRETO DA TABELA FINAL                                *
109600*----------------------------------------------------------------*
109700 P700-EXPORTA-CLP.
109800     MOVE VPL-PED-NIVEIS TO WS-400-QTD-NIVEIS
109900     MOVE WS-QTD-FINAL TO WS-400-QTD-POSICOES
110000     MOVE WS-230-PESO-TOTAL TO WS-400-PESO-TOTAL
110100     MOVE WS-230-CM-X TO WS-400-CM-X
110200     MOVE WS-230-CM-Y TO WS-400-CM-Y
110300     MOVE WS-230-CM-Z TO WS-400-CM-Z
110400     MOVE WS-230-CONTORNO-W TO WS-400-FOOTPRINT-W
110500     MOVE WS-230-CONTORNO-D TO WS-400-FOOTPRINT-D
110600     MOVE WS-230-ALTURA-MAX TO WS-400-ALTURA-MAX
110700     MOVE 3 TO WS-400-QTD-METADADOS
110800     MOVE "pallet         " TO WS-400-META-CHAVE (1)
110900     MOVE VPL-PED-PALETE-ID TO WS-400-META-VALOR (1)
111000     MOVE "box            " TO WS-400-META-CHAVE (2)
111100     MOVE VPL-PED-CAIXA-ID TO WS-400-META-VALOR (2)
111200     MOVE "tool           " TO WS-400-META-CHAVE (3)
111300     MOVE VPL-PED-GARRA-ID TO WS-400-META-VALOR (3)
111400     MOVE WS-TABELA-FINAL TO WS-400-TABELA
111500     CALL "VPL0400" USING WS-400-PARM
111600     IF WS-400-ABORTAR-SIM
111700         MOVE SPACES TO WS-LINHA-RPT
111800         STRING "PLC     - " WS-400-MENSAGEM
111900             DELIMITED BY SIZE INTO WS-LINHA-RPT
112000         WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
112100     END-IF.
112200 P700-FIM.
112300     EXIT.
112400*----------------------------------------------------------------*
112500* P750 - MONTA E IMPRIME AS DUAS LINHAS DE MEDIDA DO ORCAMENTO     *
112600* (VPL0410) E A LINHA DO REFERENCIAL DEFAULT DO JOB, JA VALIDADO   *
112700* EM P130                                                            *
112800*----------------------------------------------------------------*
112900 P750-SECAO-ORCAMENTO.
113000     MOVE VPL-PED-PALETE-ID TO WS-410-PALETE-ID
113100     MOVE WS-RESOLV-PAL-LARG TO WS-410-PALETE-LARGURA
113200     MOVE WS-RESOLV-PAL-PROF TO WS-410-PALETE-PROFUND
113300     MOVE WS-RESOLV-PAL-ALT  TO WS-410-PALETE-ALTURA
113400     MOVE VPL-PED-CAIXA-ID TO WS-410-CAIXA-ID
113500     MOVE WS-RESOLV-CXA-LARG TO WS-410-CAIXA-LARGURA
113600     MOVE WS-RESOLV-CXA-PROF TO WS-410-CAIXA-PROFUND
113700     MOVE WS-RESOLV-CXA-ALT  TO WS-410-CAIXA-ALTURA
113800     MOVE WS-FRAME-ORIGEM TO WS-410-ORIGEM-COD
113900     MOVE WS-FRAME-EIXO-X TO WS-410-EIXO-X-COD
114000     MOVE WS-FRAME-EIXO-Y TO WS-410-EIXO-Y-COD
114100     CALL "VPL0410" USING WS-410-PARM
114200     MOVE SPACES TO WS-LINHA-RPT
114300     STRING "QUOTE   - " WS-410-LINHA-PALETE
114400         DELIMITED BY SIZE INTO WS-LINHA-RPT
114500     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
114600     MOVE SPACES TO WS-LINHA-RPT
114700     STRING "QUOTE   - " WS-410-LINHA-CAIXA
114800         DELIMITED BY SIZE INTO WS-LINHA-RPT
114900     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
115000     MOVE SPACES TO WS-LINHA-RPT
115100     STRING "QUOTE   - " WS-410-LINHA-FRAME
115200         DELIMITED BY SIZE INTO WS-LINHA-RPT
115300     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
115400 P750-FIM.
115500     EXIT.
115600*----------------------------------------------------------------*
115700* P800 - IMPRIME O RODAPE DO JOB (LIDOS/PROCESSADOS/ERROS)         *
115800*----------------------------------------------------------------*
115900 P800-RODAPE.
116000     MOVE SPACES TO WS-LINHA-RPT
116100     MOVE ALL "=" TO WS-LINHA-RPT
116200     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT
116300     MOVE WS-QTD-LIDOS TO WS-EDT-QTD
116400     MOVE SPACES TO WS-LINHA-RPT
116500     MOVE 1 TO WS-PTR-RPT
116600     STRING "TOTAL   - read=" DELIMITED BY SIZE
116700            WS-EDT-QTD DELIMITED BY SIZE
116800         INTO WS-LINHA-RPT
116900         WITH POINTER WS-PTR-RPT
117000     MOVE WS-QTD-PROCESSADOS TO WS-EDT-QTD
117100     STRING "  processed=" WS-EDT-QTD DELIMITED BY SIZE
117200         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
117300     MOVE WS-QTD-ERROS TO WS-EDT-QTD
117400     STRING "  not_found=" WS-EDT-QTD DELIMITED BY SIZE
117500         INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
117600     WRITE VPL-LINHA-PLANRPT FROM WS-LINHA-RPT.
117700 P800-FIM.
117800     EXIT.
117900*----------------------------------------------------------------*
118000* P900 - FECHA OS ARQUIVOS DO JOB                                  *
118100*----------------------------------------------------------------*
118200 P900-ENCERRA-ARQUIVOS.
118300     CLOSE PLANREQ
118400     CLOSE PLANRPT.
118500 P900-FIM.
118600     EXIT.
118700 END PROGRAM VPLB010.
