000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0200.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 18/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0200 - MONTADOR DE CAMADA (5 BLOCOS)                     *
001000*----------------------------------------------------------------*
001100*    RECEBE AS DIMENSOES UTEIS DO PALETE E DA CAIXA E MONTA A    *
001200*    MELHOR GRADE (0 OU 90 GRAUS) QUE CABE NA AREA UTIL,         *
001300*    CLASSIFICANDO CADA POSICAO EM UM DOS 5 BLOCOS DE ROBO       *
001400*    (NORTE/SUL/LESTE/OESTE/CENTRO).  TAMBEM REORDENA AS         *
001500*    POSICOES NA SEQUENCIA DE LARGADA DO ROBO QUANDO SOLICITADO. *
001600*----------------------------------------------------------------*
001700* HISTORICO DE ALTERACOES                                        *
001800*  18/06/1989 MXT  0000 - VERSAO ORIGINAL - GRADE UNICA 0 GRAUS  *
001900*  30/08/1990 MXT  0041 - INCLUIDA GRADE A 90 GRAUS E ESCOLHA    *
002000*                         DA MELHOR TAXA DE OCUPACAO             *
002100*  06/07/1996 JBC  0179 - CLASSIFICACAO POR BLOCO (5 BLOCOS)     *
002200*  19/08/1997 JBC  0201 - ORDEM DE LARGADA DO ROBO (FUNCAO       *
002300*                         ORDENAR) POR CANTO INICIAL             *
002400*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - CAMPOS DESTE        *
002500*                         PROGRAMA NAO CONTEM DATA, NADA A FAZER *
002600*  11/01/2000 RQS  0251 - TESTE DE REGRESSAO VIRADA DO MILENIO   *
002650*  04/03/2003 MXT  0312 - O CAMPO BLOCO PASSOU A SER GRAVADO EM  *
002660*                         MINUSCULAS (ERA MAIUSCULO) PARA BATER  *
002670*                         COM O LAYOUT DE EXPORTACAO DO CLP      *
002700*================================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400*----------------------------------------------------------------*
003500* CONTADORES E INDICES DE TRABALHO                               *
003600*----------------------------------------------------------------*
003700 77  WS-LINHA-ATUAL            PIC 9(04) COMP.
003800 77  WS-COLUNA-ATUAL           PIC 9(04) COMP.
003900 77  WS-SEQ-ATUAL              PIC 9(04) COMP.
004000 77  WS-TAB-IDX                PIC 9(04) COMP.
004100 77  WS-IDX-AUX                PIC 9(04) COMP.
004200 77  WS-ULT-COL                PIC 9(04) COMP.
004300 77  WS-ULT-LIN                PIC 9(04) COMP.
004400 77  WS-PASSO-BOLHA            PIC 9(04) COMP.
004500 77  WS-GUARDA-ORDEM           PIC 9(04) COMP.
004700*----------------------------------------------------------------*
004800* CONTADORES POR BLOCO - GRUPO E VISAO EM VETOR (REDEFINES)      *
004900*----------------------------------------------------------------*
005000 01  WS-CONTADORES-BLOCO.
005100     05  WS-CNT-N              PIC 9(04) COMP.
005200     05  WS-CNT-S              PIC 9(04) COMP.
005300     05  WS-CNT-L              PIC 9(04) COMP.
005400     05  WS-CNT-O              PIC 9(04) COMP.
005500     05  WS-CNT-C              PIC 9(04) COMP.
005600 01  WS-CONTADORES-VETOR REDEFINES WS-CONTADORES-BLOCO.
005700     05  WS-CNT-VET            PIC 9(04) COMP OCCURS 5 TIMES.
005800*----------------------------------------------------------------*
005900* AREA UTIL E DESLOCAMENTO DE CENTRAGEM DA GRADE                 *
006000*----------------------------------------------------------------*
006100 01  WS-AREA-UTIL.
006200     05  WS-USA-LARGURA        PIC 9(06)V99.
006300     05  WS-USA-PROFUND        PIC 9(06)V99.
006400     05  WS-OFFSET-X           PIC S9(05)V99.
006500     05  WS-OFFSET-Y           PIC S9(05)V99.
006600     05  WS-FOOTPRINT-W        PIC 9(05)V99.
006700     05  WS-FOOTPRINT-D        PIC 9(05)V99.
006800*----------------------------------------------------------------*
006900* TENTATIVAS DE ORIENTACAO - GRUPO E VISAO POR VETOR (REDEFINES) *
007000*----------------------------------------------------------------*
007100 01  WS-TENTATIVAS.
007200     05  WS-TENT-0.
007300         10  WS-TENT-0-COLS    PIC 9(04) COMP.
007400         10  WS-TENT-0-LINS    PIC 9(04) COMP.
007500         10  WS-TENT-0-FILL    PIC 9(01)V9999.
007600         10  WS-TENT-0-VAZIO   PIC X(01).
007700     05  WS-TENT-90.
007800         10  WS-TENT-90-COLS   PIC 9(04) COMP.
007900         10  WS-TENT-90-LINS   PIC 9(04) COMP.
008000         10  WS-TENT-90-FILL   PIC 9(01)V9999.
008100         10  WS-TENT-90-VAZIO  PIC X(01).
008200 01  WS-TENTATIVAS-VETOR REDEFINES WS-TENTATIVAS.
008300     05  WS-TENT-ITEM OCCURS 2 TIMES.
008400         10  WS-TENT-V-COLS    PIC 9(04) COMP.
008500         10  WS-TENT-V-LINS    PIC 9(04) COMP.
008600         10  WS-TENT-V-FILL    PIC 9(01)V9999.
008700         10  WS-TENT-V-VAZIO   PIC X(01).
008800*----------------------------------------------------------------*
008900* CHAVE DE ORDENACAO DA LARGADA - VISAO EM BYTES (REDEFINES)     *
009000*----------------------------------------------------------------*
009100 01  WS-CHAVE-ORDEM.
009200     05  WS-CHAVE-Y            PIC S9(07) COMP.
009300     05  WS-CHAVE-X            PIC S9(07) COMP.
009400 01  WS-CHAVE-ORDEM-BYTES REDEFINES WS-CHAVE-ORDEM.
009500     05  WS-CHAVE-BYTES        PIC X(08).
009600*----------------------------------------------------------------*
009700* TABELA DE ORDEM DE LARGADA DO ROBO                             *
009800*----------------------------------------------------------------*
009900 01  WS-TAB-ORDEM-GRUPO.
010000     05  WS-TAB-ORDEM          PIC 9(04) COMP OCCURS 200 TIMES.
010100 77  WS-SINAL-Y                PIC S9(01) COMP.
010150 77  WS-SINAL-X                PIC S9(01) COMP.
010200 77  WS-CHAVE-YA               PIC S9(07) COMP.
010250 77  WS-CHAVE-YB               PIC S9(07) COMP.
010300 77  WS-CHAVE-XA               PIC S9(07) COMP.
010350 77  WS-CHAVE-XB               PIC S9(07) COMP.
010800 LINKAGE SECTION.
010900 01  VPL-200-PARAMETROS.
011000     05  VPL-200-FUNCAO            PIC X(08).
011100     05  VPL-200-ENTRADA.
011200         10  VPL-200-PAL-LARGURA      PIC 9(05)V99.
011300         10  VPL-200-PAL-PROFUND      PIC 9(05)V99.
011400         10  VPL-200-OVERHANG-X       PIC 9(04)V99.
011500         10  VPL-200-OVERHANG-Y       PIC 9(04)V99.
011600         10  VPL-200-CXA-LARGURA      PIC 9(05)V99.
011700         10  VPL-200-CXA-PROFUND      PIC 9(05)V99.
011750         10  VPL-200-CXA-ALTURA       PIC 9(05)V99.
011800         10  VPL-200-MODO-ORIENT      PIC X(05).
011900         10  VPL-200-CANTO            PIC X(02).
012000         10  VPL-200-Z-INICIAL        PIC S9(05)V99.
012100         10  VPL-200-TIPO-BLOCO       PIC X(01).
012200         10  VPL-200-PESO-BLOCO       PIC 9(03)V999.
012300     05  VPL-200-SAIDA.
012400         10  VPL-200-ORIENTACAO       PIC 9(03).
012500         10  VPL-200-FILL-RATIO       PIC 9(01)V9999.
012600         10  VPL-200-COLUNAS          PIC 9(04).
012700         10  VPL-200-LINHAS           PIC 9(04).
012800         10  VPL-200-USA-LARGURA-O    PIC 9(06)V9.
012900         10  VPL-200-USA-PROFUND-O    PIC 9(06)V9.
013000         10  VPL-200-QTD-POSICOES     PIC 9(04).
013100         10  VPL-200-CNT-NORTE        PIC 9(04).
013200         10  VPL-200-CNT-SUL          PIC 9(04).
013300         10  VPL-200-CNT-LESTE        PIC 9(04).
013400         10  VPL-200-CNT-OESTE        PIC 9(04).
013500         10  VPL-200-CNT-CENTRO       PIC 9(04).
013600         10  VPL-200-ABORTAR          PIC X(01).
013700             88  VPL-200-ABORTAR-SIM   VALUE "S".
013800         10  VPL-200-MENSAGEM         PIC X(60).
013900     05  VPL-200-TABELA.
014000         10  VPL-200-POS OCCURS 200 TIMES
014100                 INDEXED BY VPL-200-POS-IDX.
014200             COPY VPLELM REPLACING ==:P:== BY ==VPL-200==.
014300     05  VPL-200-ORDEM OCCURS 200 TIMES PIC 9(04).
014400 PROCEDURE DIVISION USING VPL-200-PARAMETROS.
014500 MAIN-PROCEDURE SECTION.
014600 M000-INICIO.
014700     EVALUATE VPL-200-FUNCAO
014800         WHEN "PLANEJAR"
014900             PERFORM P000-INICIALIZA THRU P000-FIM
015000             PERFORM P110-AVALIA-000 THRU P110-FIM
015100             PERFORM P120-AVALIA-090 THRU P120-FIM
015200             PERFORM P130-ESCOLHE-MELHOR THRU P130-FIM
015300             IF NOT VPL-200-ABORTAR-SIM
015400                 PERFORM P400-GERA-POSICOES THRU P400-FIM
015500             END-IF
015600         WHEN "ORDENAR"
015700             PERFORM P250-ORDENA-SEQ-ROBO THRU P250-FIM
015800         WHEN OTHER
015900             MOVE "S" TO VPL-200-ABORTAR
016000             STRING "Funcao desconhecida " DELIMITED BY SIZE
016100                 VPL-200-FUNCAO DELIMITED BY SIZE
016200                 INTO VPL-200-MENSAGEM
016300     END-EVALUATE.
016400 M000-FIM.
016500     GOBACK.
016600*----------------------------------------------------------------*
016700* P000 - ZERA AREA DE RESULTADO E CALCULA A AREA UTIL            *
016800*----------------------------------------------------------------*
016900 P000-INICIALIZA.
017000     MOVE "N" TO VPL-200-ABORTAR
017100     MOVE SPACES TO VPL-200-MENSAGEM
017200     MOVE ZERO TO VPL-200-QTD-POSICOES
017300     PERFORM P001-ZERA-CONTADOR
017400         VARYING WS-IDX-AUX FROM 1 BY 1
017500         UNTIL WS-IDX-AUX > 5
017600     COMPUTE WS-USA-LARGURA =
017700         VPL-200-PAL-LARGURA + (2 * VPL-200-OVERHANG-X)
017800     COMPUTE WS-USA-PROFUND =
017900         VPL-200-PAL-PROFUND + (2 * VPL-200-OVERHANG-Y)
018000     COMPUTE VPL-200-USA-LARGURA-O ROUNDED = WS-USA-LARGURA
018100     COMPUTE VPL-200-USA-PROFUND-O ROUNDED = WS-USA-PROFUND.
018200 P000-FIM.
018300     EXIT.
018400 P001-ZERA-CONTADOR.
018500     MOVE 0 TO WS-CNT-VET (WS-IDX-AUX).
018600 P001-FIM.
018700     EXIT.
018800*----------------------------------------------------------------*
018900* P110/P120 - TESTA CADA ORIENTACAO PERMITIDA PELO PEDIDO        *
019000*----------------------------------------------------------------*
019100 P110-AVALIA-000.
019200     IF VPL-200-MODO-ORIENT = "DEPTH"
019300         MOVE "S" TO WS-TENT-0-VAZIO
019400         GO TO P110-FIM
019500     END-IF
019600     COMPUTE WS-TENT-0-COLS =
019700         WS-USA-LARGURA / VPL-200-CXA-LARGURA
019900     COMPUTE WS-TENT-0-LINS =
020000         WS-USA-PROFUND / VPL-200-CXA-PROFUND
020100     IF WS-TENT-0-COLS = 0 OR WS-TENT-0-LINS = 0
020200         MOVE "S" TO WS-TENT-0-VAZIO
020300         MOVE ZERO TO WS-TENT-0-FILL
020400     ELSE
020500         MOVE "N" TO WS-TENT-0-VAZIO
020600         COMPUTE WS-TENT-0-FILL ROUNDED =
020700             (WS-TENT-0-COLS * WS-TENT-0-LINS *
020800              VPL-200-CXA-LARGURA * VPL-200-CXA-PROFUND) /
020900             (WS-USA-LARGURA * WS-USA-PROFUND)
021000     END-IF.
021100 P110-FIM.
021200     EXIT.
021300 P120-AVALIA-090.
021400     IF VPL-200-MODO-ORIENT = "WIDTH"
021500         MOVE "S" TO WS-TENT-90-VAZIO
021600         GO TO P120-FIM
021700     END-IF
021800     COMPUTE WS-TENT-90-COLS =
021900         WS-USA-LARGURA / VPL-200-CXA-PROFUND
022000     COMPUTE WS-TENT-90-LINS =
022100         WS-USA-PROFUND / VPL-200-CXA-LARGURA
022200     IF WS-TENT-90-COLS = 0 OR WS-TENT-90-LINS = 0
022300         MOVE "S" TO WS-TENT-90-VAZIO
022400         MOVE ZERO TO WS-TENT-90-FILL
022500     ELSE
022600         MOVE "N" TO WS-TENT-90-VAZIO
022700         COMPUTE WS-TENT-90-FILL ROUNDED =
022800             (WS-TENT-90-COLS * WS-TENT-90-LINS *
022900              VPL-200-CXA-PROFUND * VPL-200-CXA-LARGURA) /
023000             (WS-USA-LARGURA * WS-USA-PROFUND)
023100     END-IF.
023200 P120-FIM.
023300     EXIT.
023400*----------------------------------------------------------------*
023500* P130 - ESCOLHE A MELHOR TAXA DE OCUPACAO (EMPATE FICA COM 0)   *
023600*----------------------------------------------------------------*
023700 P130-ESCOLHE-MELHOR.
023800     MOVE "S" TO VPL-200-ABORTAR
023900     EVALUATE TRUE
024000         WHEN WS-TENT-0-VAZIO = "N" AND WS-TENT-90-VAZIO = "N"
024100             IF WS-TENT-90-FILL > WS-TENT-0-FILL
024200                 PERFORM P150-ADOTA-090 THRU P150-FIM
024300             ELSE
024400                 PERFORM P140-ADOTA-000 THRU P140-FIM
024500             END-IF
024600         WHEN WS-TENT-0-VAZIO = "N"
024700             PERFORM P140-ADOTA-000 THRU P140-FIM
024800         WHEN WS-TENT-90-VAZIO = "N"
024900             PERFORM P150-ADOTA-090 THRU P150-FIM
025000         WHEN OTHER
025100             MOVE "Unable to generate a layer" TO VPL-200-MENSAGEM
025200     END-EVALUATE.
025300 P130-FIM.
025400     EXIT.
025500 P140-ADOTA-000.
025600     MOVE "N" TO VPL-200-ABORTAR
025700     MOVE 000 TO VPL-200-ORIENTACAO
025800     MOVE WS-TENT-0-FILL TO VPL-200-FILL-RATIO
025900     MOVE WS-TENT-0-COLS TO VPL-200-COLUNAS
026000     MOVE WS-TENT-0-LINS TO VPL-200-LINHAS
026100     MOVE VPL-200-CXA-LARGURA TO WS-FOOTPRINT-W
026200     MOVE VPL-200-CXA-PROFUND TO WS-FOOTPRINT-D.
026300 P140-FIM.
026400     EXIT.
026500 P150-ADOTA-090.
026600     MOVE "N" TO VPL-200-ABORTAR
026700     MOVE 090 TO VPL-200-ORIENTACAO
026800     MOVE WS-TENT-90-FILL TO VPL-200-FILL-RATIO
026900     MOVE WS-TENT-90-COLS TO VPL-200-COLUNAS
027000     MOVE WS-TENT-90-LINS TO VPL-200-LINHAS
027100     MOVE VPL-200-CXA-PROFUND TO WS-FOOTPRINT-W
027200     MOVE VPL-200-CXA-LARGURA TO WS-FOOTPRINT-D.
027300 P150-FIM.
027400     EXIT.
027500*----------------------------------------------------------------*
027600* P400 - GERA AS POSICOES DA GRADE CENTRADA NA AREA UTIL         *
027700*----------------------------------------------------------------*
027800 P400-GERA-POSICOES.
027900     COMPUTE WS-OFFSET-X ROUNDED =
028000         (WS-USA-LARGURA - (VPL-200-COLUNAS * WS-FOOTPRINT-W)) / 2
028100     COMPUTE WS-OFFSET-Y ROUNDED =
028200         (WS-USA-PROFUND - (VPL-200-LINHAS * WS-FOOTPRINT-D)) / 2
028300     MOVE ZERO TO WS-SEQ-ATUAL
028400     MOVE ZERO TO WS-TAB-IDX
028500     COMPUTE WS-ULT-COL = VPL-200-COLUNAS - 1
028600     COMPUTE WS-ULT-LIN = VPL-200-LINHAS - 1
028700     PERFORM P410-LACO-LINHA
028800         VARYING WS-LINHA-ATUAL FROM 0 BY 1
028900         UNTIL WS-LINHA-ATUAL >= VPL-200-LINHAS
029000     MOVE WS-SEQ-ATUAL TO VPL-200-QTD-POSICOES
029100     MOVE WS-CNT-N TO VPL-200-CNT-NORTE
029200     MOVE WS-CNT-S TO VPL-200-CNT-SUL
029300     MOVE WS-CNT-L TO VPL-200-CNT-LESTE
029400     MOVE WS-CNT-O TO VPL-200-CNT-OESTE
029500     MOVE WS-CNT-C TO VPL-200-CNT-CENTRO.
029600 P400-FIM.
029700     EXIT.
029800 P410-LACO-LINHA.
029900     PERFORM P420-LACO-COLUNA
030000         VARYING WS-COLUNA-ATUAL FROM 0 BY 1
030100         UNTIL WS-COLUNA-ATUAL >= VPL-200-COLUNAS.
030200 P410-FIM.
030300     EXIT.
030400 P420-LACO-COLUNA.
030500     ADD 1 TO WS-TAB-IDX
030600     SET VPL-200-POS-IDX TO WS-TAB-IDX
030700     MOVE WS-SEQ-ATUAL TO VPL-200-SEQ (VPL-200-POS-IDX)
030800     MOVE 1 TO VPL-200-NIVEL (VPL-200-POS-IDX)
030900     COMPUTE VPL-200-POS-X (VPL-200-POS-IDX) ROUNDED =
031000         WS-OFFSET-X + (WS-COLUNA-ATUAL * WS-FOOTPRINT-W) +
031100         (WS-FOOTPRINT-W / 2)
031200     COMPUTE VPL-200-POS-Y (VPL-200-POS-IDX) ROUNDED =
031300         WS-OFFSET-Y + (WS-LINHA-ATUAL * WS-FOOTPRINT-D) +
031400         (WS-FOOTPRINT-D / 2)
031500     MOVE VPL-200-Z-INICIAL TO VPL-200-POS-Z (VPL-200-POS-IDX)
031600     MOVE VPL-200-ORIENTACAO TO VPL-200-ROTACAO (VPL-200-POS-IDX)
031700     MOVE SPACES TO VPL-200-APROX-DIR (VPL-200-POS-IDX)
031800     MOVE ZERO TO VPL-200-APROX-DIST (VPL-200-POS-IDX)
031900     MOVE ZERO TO VPL-200-ETIQ-X (VPL-200-POS-IDX)
032000     MOVE ZERO TO VPL-200-ETIQ-Y (VPL-200-POS-IDX)
032100     MOVE ZERO TO VPL-200-ETIQ-Z (VPL-200-POS-IDX)
032200     MOVE VPL-200-TIPO-BLOCO TO VPL-200-TIPO (VPL-200-POS-IDX)
032300     MOVE WS-FOOTPRINT-W TO VPL-200-FW (VPL-200-POS-IDX)
032400     MOVE WS-FOOTPRINT-D TO VPL-200-FD (VPL-200-POS-IDX)
032450     MOVE VPL-200-CXA-ALTURA TO VPL-200-FH (VPL-200-POS-IDX)
032500     MOVE VPL-200-PESO-BLOCO TO VPL-200-PESO (VPL-200-POS-IDX)
032600     PERFORM P430-NOMEIA-BLOCO THRU P430-FIM
032700     ADD 1 TO WS-SEQ-ATUAL.
032800 P420-FIM.
032900     EXIT.
033000*----------------------------------------------------------------*
033100* P430 - CLASSIFICA A POSICAO EM UM DOS 5 BLOCOS DO ROBO         *
033200* PRECEDENCIA: CENTRO, OESTE, LESTE, SUL, NORTE (VER HISTORICO)  *
033300*----------------------------------------------------------------*
033400 P430-NOMEIA-BLOCO.
033500     IF WS-LINHA-ATUAL > 0 AND WS-LINHA-ATUAL < WS-ULT-LIN
033600             AND WS-COLUNA-ATUAL > 0 AND WS-COLUNA-ATUAL < WS-ULT-COL
033700         MOVE "center  " TO VPL-200-BLOCO (VPL-200-POS-IDX)
033800         ADD 1 TO WS-CNT-C
033900     ELSE
034000         IF WS-COLUNA-ATUAL = 0 AND WS-LINHA-ATUAL > 0
034100                 AND WS-LINHA-ATUAL < WS-ULT-LIN
034200             MOVE "west    " TO VPL-200-BLOCO (VPL-200-POS-IDX)
034300             ADD 1 TO WS-CNT-O
034400         ELSE
034500             IF WS-COLUNA-ATUAL = WS-ULT-COL AND WS-LINHA-ATUAL > 0
034600                     AND WS-LINHA-ATUAL < WS-ULT-LIN
034700                 MOVE "east    " TO VPL-200-BLOCO (VPL-200-POS-IDX)
034800                 ADD 1 TO WS-CNT-L
034900             ELSE
035000                 IF WS-LINHA-ATUAL = 0
035100                     MOVE "south   " TO VPL-200-BLOCO
035200                         (VPL-200-POS-IDX)
035300                     ADD 1 TO WS-CNT-S
035400                 ELSE
035500                     MOVE "north   " TO VPL-200-BLOCO
035600                         (VPL-200-POS-IDX)
035700                     ADD 1 TO WS-CNT-N
035800                 END-IF
035900             END-IF
036000         END-IF
036100     END-IF.
036200 P430-FIM.
036300     EXIT.
036400*----------------------------------------------------------------*
036500* P250 - ORDENA AS POSICOES NA SEQUENCIA DE LARGADA DO ROBO      *
036600* Y CRESCENTE (DECRESCENTE SE O CANTO TEM N), X CRESCENTE        *
036700* (DECRESCENTE SE O CANTO TEM E), EMPATE PELA SEQUENCIA ORIGINAL *
036800*----------------------------------------------------------------*
036900 P250-ORDENA-SEQ-ROBO.
037000     MOVE 1 TO WS-SINAL-Y
037100     MOVE 1 TO WS-SINAL-X
037200     IF VPL-200-CANTO (1:1) = "N"
037300         MOVE -1 TO WS-SINAL-Y
037400     END-IF
037500     IF VPL-200-CANTO (2:1) = "E"
037600         MOVE -1 TO WS-SINAL-X
037700     END-IF
037800     PERFORM P251-INICIA-ORDEM
037900         VARYING WS-IDX-AUX FROM 1 BY 1
038000         UNTIL WS-IDX-AUX > VPL-200-QTD-POSICOES
038100     IF VPL-200-QTD-POSICOES > 1
038200         PERFORM P252-PASSADA-BOLHA
038300             VARYING WS-PASSO-BOLHA FROM 1 BY 1
038400             UNTIL WS-PASSO-BOLHA >= VPL-200-QTD-POSICOES
038500     END-IF.
038600 P250-FIM.
038700     EXIT.
038800 P251-INICIA-ORDEM.
038900     MOVE WS-IDX-AUX TO VPL-200-ORDEM (WS-IDX-AUX).
039000 P251-FIM.
039100     EXIT.
039200 P252-PASSADA-BOLHA.
039300     PERFORM P253-COMPARA-TROCA
039400         VARYING WS-IDX-AUX FROM 1 BY 1
039500         UNTIL WS-IDX-AUX >= VPL-200-QTD-POSICOES.
039600 P252-FIM.
039700     EXIT.
039800 P253-COMPARA-TROCA.
039900     SET VPL-200-POS-IDX TO VPL-200-ORDEM (WS-IDX-AUX)
040000     COMPUTE WS-CHAVE-YA =
040100         VPL-200-POS-Y (VPL-200-POS-IDX) * WS-SINAL-Y
040200     COMPUTE WS-CHAVE-XA =
040300         VPL-200-POS-X (VPL-200-POS-IDX) * WS-SINAL-X
040400     SET VPL-200-POS-IDX TO VPL-200-ORDEM (WS-IDX-AUX + 1)
040500     COMPUTE WS-CHAVE-YB =
040600         VPL-200-POS-Y (VPL-200-POS-IDX) * WS-SINAL-Y
040700     COMPUTE WS-CHAVE-XB =
040800         VPL-200-POS-X (VPL-200-POS-IDX) * WS-SINAL-X
040900     IF (WS-CHAVE-YA > WS-CHAVE-YB)
041000             OR (WS-CHAVE-YA = WS-CHAVE-YB AND
041100                 WS-CHAVE-XA > WS-CHAVE-XB)
041200         MOVE VPL-200-ORDEM (WS-IDX-AUX) TO WS-GUARDA-ORDEM
041300         MOVE VPL-200-ORDEM (WS-IDX-AUX + 1)
041400             TO VPL-200-ORDEM (WS-IDX-AUX)
041500         MOVE WS-GUARDA-ORDEM TO VPL-200-ORDEM (WS-IDX-AUX + 1)
041600     END-IF.
041700 P253-FIM.
041800     EXIT.
041900 END PROGRAM VPL0200.
