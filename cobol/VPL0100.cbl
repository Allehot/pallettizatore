000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0100.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 03/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0100 - REPOSITORIO DE CATALOGOS VERPAL.  CARREGA OS       *
001000*    QUATRO ARQUIVOS DE CATALOGO (PALETES, CAIXAS, GARRAS E       *
001100*    INTERFOLHAS) PARA TABELAS EM MEMORIA ORDENADAS PELA CHAVE,   *
001200*    E ATENDE AS SUBROTINAS DE PLANEJAMENTO POR CALL, DEVOLVENDO  *
001300*    UM REGISTRO POR CHAVE (BUSCA BINARIA) OU POR INDICE          *
001400*    (LISTAGEM).                                                  *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700*  03/06/1989 MXT  0000 - VERSAO ORIGINAL                        *
001800*  14/02/1994 RQS  0118 - TABELA DE INTERFOLHAS                  *
001900*  19/08/1997 JBC  0201 - BUSCA BINARIA (SEARCH ALL) NO LUGAR DE  *
002000*                         BUSCA SEQUENCIAL NAS QUATRO TABELAS     *
002100*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - REVISADO, SEM CAMPOS  *
002200*                         DE DATA NESTE PROGRAMA                  *
002300*  11/01/2000 RQS  0248 - VIRADA DO MILENIO - TESTE DE REGRESSAO  *
002400*                         EXECUTADO, SEM OCORRENCIAS               *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT PALCAT ASSIGN TO "PALCAT"
003400              ORGANIZATION   IS SEQUENTIAL
003500              ACCESS         IS SEQUENTIAL
003600              FILE STATUS    IS WS-FS-PALCAT.
003700*
003800     SELECT BOXCAT ASSIGN TO "BOXCAT"
003900              ORGANIZATION   IS SEQUENTIAL
004000              ACCESS         IS SEQUENTIAL
004100              FILE STATUS    IS WS-FS-BOXCAT.
004200*
004300     SELECT TOLCAT ASSIGN TO "TOLCAT"
004400              ORGANIZATION   IS SEQUENTIAL
004500              ACCESS         IS SEQUENTIAL
004600              FILE STATUS    IS WS-FS-TOLCAT.
004700*
004800     SELECT INTCAT ASSIGN TO "INTCAT"
004900              ORGANIZATION   IS SEQUENTIAL
005000              ACCESS         IS SEQUENTIAL
005100              FILE STATUS    IS WS-FS-INTCAT.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  PALCAT.
005600     COPY VPLPAL.
005700*
005800 FD  BOXCAT.
005900     COPY VPLBOX.
006000*
006100 FD  TOLCAT.
006200     COPY VPLTOL.
006300*
006400 FD  INTCAT.
006500     COPY VPLINT.
006600*
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900* CONTADORES DE CATALOGO - GRUPO E VISAO EM VETOR (REDEFINES)    *
007000*----------------------------------------------------------------*
007100 01  WS-QTDS-GRUPO.
007200     05  WS-QTD-PALETES            PIC 9(04) COMP.
007300     05  WS-QTD-CAIXAS             PIC 9(04) COMP.
007400     05  WS-QTD-GARRAS             PIC 9(04) COMP.
007500     05  WS-QTD-INTERFOLHAS        PIC 9(04) COMP.
007600 01  WS-QTDS-VETOR REDEFINES WS-QTDS-GRUPO.
007700     05  WS-QTD-VET                PIC 9(04) COMP OCCURS 4 TIMES.
007800*
007900 77  WS-FS-PALCAT              PIC X(02).
008000     88 WS-FS-PAL-OK           VALUE "00".
008100     88 WS-FS-PAL-EOF          VALUE "10".
008200 77  WS-FS-BOXCAT              PIC X(02).
008300     88 WS-FS-BOX-OK           VALUE "00".
008400     88 WS-FS-BOX-EOF          VALUE "10".
008500 77  WS-FS-TOLCAT              PIC X(02).
008600     88 WS-FS-TOL-OK           VALUE "00".
008700     88 WS-FS-TOL-EOF          VALUE "10".
008800 77  WS-FS-INTCAT              PIC X(02).
008900     88 WS-FS-INT-OK           VALUE "00".
009000     88 WS-FS-INT-EOF          VALUE "10".
009100*
009200 77  WS-IND-TAB                PIC 9(04) COMP.
009300 77  WS-IND-TAB2               PIC 9(04) COMP.
009600*
009700 01  WS-TAB-PALETES.
009800     05  WS-PAL-ELEM OCCURS 50 TIMES
009900                     ASCENDING KEY IS WS-PAL-ID
010000                     INDEXED BY WS-PAL-IDX.
010100         10  WS-PAL-ID             PIC X(12).
010200         10  WS-PAL-LARGURA        PIC 9(05)V99.
010300         10  WS-PAL-PROFUNDIDADE   PIC 9(05)V99.
010400         10  WS-PAL-ALTURA         PIC 9(05)V99.
010500         10  WS-PAL-SOBORDO-X      PIC 9(04)V99.
010600         10  WS-PAL-SOBORDO-Y      PIC 9(04)V99.
010700*
010800 01  WS-TAB-CAIXAS.
010900     05  WS-BOX-ELEM OCCURS 50 TIMES
011000                     ASCENDING KEY IS WS-BOX-ID
011100                     INDEXED BY WS-BOX-IDX.
011200         10  WS-BOX-ID             PIC X(12).
011300         10  WS-BOX-LARGURA        PIC 9(05)V99.
011400         10  WS-BOX-PROFUNDIDADE   PIC 9(05)V99.
011500         10  WS-BOX-ALTURA         PIC 9(05)V99.
011600         10  WS-BOX-PESO           PIC 9(03)V999.
011700         10  WS-BOX-POSIC-ETIQ     PIC X(08).
011800*
011900 01  WS-TAB-GARRAS.
012000     05  WS-TOL-ELEM OCCURS 50 TIMES
012100                     ASCENDING KEY IS WS-TOL-ID
012200                     INDEXED BY WS-TOL-IDX.
012300         10  WS-TOL-ID             PIC X(12).
012400         10  WS-TOL-NOME           PIC X(20).
012500         10  WS-TOL-MAX-CAIXAS     PIC 9(03).
012600         10  WS-TOL-ORIENTACOES    PIC X(07).
012700         10  WS-TOL-OFFSET-X       PIC S9(04)V99.
012800         10  WS-TOL-OFFSET-Y       PIC S9(04)V99.
012900         10  WS-TOL-OFFSET-Z       PIC S9(04)V99.
013000*    VISAO ALTERNATIVA DA TABELA DE GARRAS - OS TRES OFFSETS DE
013100*    MONTAGEM DA PINCA EM FORMA DE VETOR, PARA USO DO TRANSFORM
013200*    DE COORDENADAS (VPL0270) SEM REPETIR OS DEMAIS CAMPOS.
013300 01  WS-TAB-GARRAS-OFFSETS REDEFINES WS-TAB-GARRAS.
013400     05  WS-TOL-ELEM-OFS OCCURS 50 TIMES
013500                     INDEXED BY WS-TOL-OFS-IDX.
013600         10  FILLER                PIC X(12).
013700         10  FILLER                PIC X(20).
013800         10  FILLER                PIC 9(03).
013900         10  FILLER                PIC X(07).
014000         10  WS-TOL-OFFSET-VET     PIC S9(04)V99 OCCURS 3 TIMES.
014100 01  WS-TAB-INTERFOLHAS.
014200     05  WS-INT-ELEM OCCURS 50 TIMES
014300                     ASCENDING KEY IS WS-INT-ID
014400                     INDEXED BY WS-INT-IDX.
014500         10  WS-INT-ID             PIC X(12).
014600         10  WS-INT-ESPESSURA      PIC 9(03)V99.
014700         10  WS-INT-PESO           PIC 9(03)V999.
014800         10  WS-INT-MATERIAL       PIC X(12).
014900*
015000 01  WS-SWAP-BUFFER                PIC X(60).
015100*    MAIOR OCORRENCIA (GARRA=60 BYTES) DEFINE O TAMANHO; AS
015200*    TROCAS DAS DEMAIS TABELAS USAM OS BYTES MAIS A ESQUERDA.
015300 01  WS-SWAP-BUFFER-CHAVE REDEFINES WS-SWAP-BUFFER.
015400     05  WS-SWAP-CHAVE-ID          PIC X(12).
015500     05  FILLER                    PIC X(48).
015600*
015700 LINKAGE SECTION.
015800 01  VPL-100-PARAMETROS.
015900     05  VPL-100-FUNCAO            PIC X(20).
016000     05  VPL-100-CHAVE             PIC X(12).
016100     05  VPL-100-INDICE            PIC 9(04).
016200     05  VPL-100-TOTAL             PIC 9(04).
016300     05  VPL-100-ACHOU             PIC X(01).
016400         88  VPL-100-ACHOU-SIM     VALUE "S".
016500         88  VPL-100-ACHOU-NAO     VALUE "N".
016600     05  VPL-100-MENSAGEM          PIC X(60).
016700     05  VPL-100-REG-PALETE.
016800         10  VPL-100-PAL-ID            PIC X(12).
016900         10  VPL-100-PAL-LARGURA       PIC 9(05)V99.
017000         10  VPL-100-PAL-PROFUNDIDADE  PIC 9(05)V99.
017100         10  VPL-100-PAL-ALTURA        PIC 9(05)V99.
017200         10  VPL-100-PAL-SOBORDO-X     PIC 9(04)V99.
017300         10  VPL-100-PAL-SOBORDO-Y     PIC 9(04)V99.
017400     05  VPL-100-REG-CAIXA.
017500         10  VPL-100-BOX-ID            PIC X(12).
017600         10  VPL-100-BOX-LARGURA       PIC 9(05)V99.
017700         10  VPL-100-BOX-PROFUNDIDADE  PIC 9(05)V99.
017800         10  VPL-100-BOX-ALTURA        PIC 9(05)V99.
017900         10  VPL-100-BOX-PESO          PIC 9(03)V999.
018000         10  VPL-100-BOX-POSIC-ETIQ    PIC X(08).
018100     05  VPL-100-REG-GARRA.
018200         10  VPL-100-TOL-ID            PIC X(12).
018300         10  VPL-100-TOL-NOME          PIC X(20).
018400         10  VPL-100-TOL-MAX-CAIXAS    PIC 9(03).
018500         10  VPL-100-TOL-ORIENTACOES   PIC X(07).
018600         10  VPL-100-TOL-OFFSET-X      PIC S9(04)V99.
018700         10  VPL-100-TOL-OFFSET-Y      PIC S9(04)V99.
018800         10  VPL-100-TOL-OFFSET-Z      PIC S9(04)V99.
018900     05  VPL-100-REG-INTERFOLHA.
019000         10  VPL-100-INT-ID            PIC X(12).
019100         10  VPL-100-INT-ESPESSURA     PIC 9(03)V99.
019200         10  VPL-100-INT-PESO          PIC 9(03)V999.
019300         10  VPL-100-INT-MATERIAL      PIC X(12).
019400*
019500 PROCEDURE DIVISION USING VPL-100-PARAMETROS.
019600*----------------------------------------------------------------*
019700 MAIN-PROCEDURE SECTION.
019800*----------------------------------------------------------------*
019900     MOVE "N"                     TO VPL-100-ACHOU.
020000     MOVE SPACES                  TO VPL-100-MENSAGEM.
020100*
020200     EVALUATE VPL-100-FUNCAO
020300         WHEN "CARREGAR"
020400             PERFORM P100-CARREGA-PALETES THRU P100-FIM
020500             PERFORM P110-CARREGA-CAIXAS  THRU P110-FIM
020600             PERFORM P120-CARREGA-GARRAS  THRU P120-FIM
020700             PERFORM P130-CARREGA-INTFLS  THRU P130-FIM
020800         WHEN "BUSCAR-PALETE"
020900             PERFORM P200-FIND-PALETE     THRU P200-FIM
021000         WHEN "BUSCAR-CAIXA"
021100             PERFORM P210-FIND-CAIXA      THRU P210-FIM
021200         WHEN "BUSCAR-GARRA"
021300             PERFORM P220-FIND-GARRA      THRU P220-FIM
021400         WHEN "BUSCAR-INTERFOLHA"
021500             PERFORM P230-FIND-INTF       THRU P230-FIM
021600         WHEN "QTD-PALETE"
021700             MOVE WS-QTD-PALETES       TO VPL-100-TOTAL
021800         WHEN "QTD-CAIXA"
021900             MOVE WS-QTD-CAIXAS        TO VPL-100-TOTAL
022000         WHEN "QTD-GARRA"
022100             MOVE WS-QTD-GARRAS        TO VPL-100-TOTAL
022200         WHEN "QTD-INTERFOLHA"
022300             MOVE WS-QTD-INTERFOLHAS   TO VPL-100-TOTAL
022400         WHEN "IDX-PALETE"
022500             PERFORM P300-GET-PALETE-IDX  THRU P300-FIM
022600         WHEN "IDX-CAIXA"
022700             PERFORM P310-GET-CAIXA-IDX   THRU P310-FIM
022800         WHEN "IDX-GARRA"
022900             PERFORM P320-GET-GARRA-IDX   THRU P320-FIM
023000         WHEN "IDX-INTERFOLHA"
023100             PERFORM P330-GET-INTF-IDX    THRU P330-FIM
023200         WHEN OTHER
023300             STRING "FUNCAO DESCONHECIDA: " VPL-100-FUNCAO
023400                    DELIMITED BY SIZE INTO VPL-100-MENSAGEM
023500     END-EVALUATE.
023600*
023700     GOBACK.
023800*----------------------------------------------------------------*
023900 P100-CARREGA-PALETES.
024000*----------------------------------------------------------------*
024100     MOVE ZERO                    TO WS-QTD-PALETES.
024200     OPEN INPUT PALCAT.
024300     IF NOT WS-FS-PAL-OK
024400         STRING "ERRO ABERTURA PALCAT FS=" WS-FS-PALCAT
024500                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
024600         GO TO P100-FIM
024700     END-IF.
024800*
024900     PERFORM P101-LE-PALETE UNTIL WS-FS-PAL-EOF.
025000     CLOSE PALCAT.
025100*
025200*    ORDENACAO POR BOLHA - CATALOGOS SAO PEQUENOS (<= 50 ITENS)
025300     IF WS-QTD-PALETES > 1
025400         PERFORM P102-ORDENA-PALETES
025500             VARYING WS-IND-TAB FROM 1 BY 1
025600             UNTIL WS-IND-TAB > WS-QTD-PALETES
025700     END-IF.
025800 P100-FIM.
025900     EXIT.
026000 P101-LE-PALETE.
026100     READ PALCAT
026200         AT END
026300             SET WS-FS-PAL-EOF     TO TRUE
026400         NOT AT END
026500             ADD 1                 TO WS-QTD-PALETES
026600             MOVE VPL-PALETE-ID            TO
026700                     WS-PAL-ID(WS-QTD-PALETES)
026800             MOVE VPL-PALETE-LARGURA       TO
026900                     WS-PAL-LARGURA(WS-QTD-PALETES)
027000             MOVE VPL-PALETE-PROFUNDIDADE  TO
027100                     WS-PAL-PROFUNDIDADE(WS-QTD-PALETES)
027200             MOVE VPL-PALETE-ALTURA         TO
027300                     WS-PAL-ALTURA(WS-QTD-PALETES)
027400             MOVE VPL-PALETE-SOBORDO-X      TO
027500                     WS-PAL-SOBORDO-X(WS-QTD-PALETES)
027600             MOVE VPL-PALETE-SOBORDO-Y      TO
027700                     WS-PAL-SOBORDO-Y(WS-QTD-PALETES)
027800     END-READ.
027900 P101-FIM.
028000     EXIT.
028100 P102-ORDENA-PALETES.
028200     PERFORM P103-COMPARA-PALETES
028300         VARYING WS-IND-TAB2 FROM 1 BY 1
028400         UNTIL WS-IND-TAB2 > WS-QTD-PALETES - WS-IND-TAB.
028500 P102-FIM.
028600     EXIT.
028700 P103-COMPARA-PALETES.
028800     IF WS-PAL-ID(WS-IND-TAB2) > WS-PAL-ID(WS-IND-TAB2 + 1)
028900         MOVE WS-PAL-ELEM(WS-IND-TAB2)     TO WS-SWAP-BUFFER
029000         MOVE WS-PAL-ELEM(WS-IND-TAB2 + 1) TO
029100                 WS-PAL-ELEM(WS-IND-TAB2)
029200         MOVE WS-SWAP-BUFFER                TO
029300                 WS-PAL-ELEM(WS-IND-TAB2 + 1)
029400     END-IF.
029500 P103-FIM.
029600     EXIT.
029700*----------------------------------------------------------------*
029800 P110-CARREGA-CAIXAS.
029900*----------------------------------------------------------------*
030000     MOVE ZERO                    TO WS-QTD-CAIXAS.
030100     OPEN INPUT BOXCAT.
030200     IF NOT WS-FS-BOX-OK
030300         STRING "ERRO ABERTURA BOXCAT FS=" WS-FS-BOXCAT
030400                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
030500         GO TO P110-FIM
030600     END-IF.
030700*
030800     PERFORM P111-LE-CAIXA UNTIL WS-FS-BOX-EOF.
030900     CLOSE BOXCAT.
031000*
031100     IF WS-QTD-CAIXAS > 1
031200         PERFORM P112-ORDENA-CAIXAS
031300             VARYING WS-IND-TAB FROM 1 BY 1
031400             UNTIL WS-IND-TAB > WS-QTD-CAIXAS
031500     END-IF.
031600 P110-FIM.
031700     EXIT.
031800 P111-LE-CAIXA.
031900     READ BOXCAT
032000         AT END
032100             SET WS-FS-BOX-EOF     TO TRUE
032200         NOT AT END
032300             ADD 1                 TO WS-QTD-CAIXAS
032400             MOVE VPL-CAIXA-ID             TO
032500                     WS-BOX-ID(WS-QTD-CAIXAS)
032600             MOVE VPL-CAIXA-LARGURA         TO
032700                     WS-BOX-LARGURA(WS-QTD-CAIXAS)
032800             MOVE VPL-CAIXA-PROFUNDIDADE    TO
032900                     WS-BOX-PROFUNDIDADE(WS-QTD-CAIXAS)
033000             MOVE VPL-CAIXA-ALTURA          TO
033100                     WS-BOX-ALTURA(WS-QTD-CAIXAS)
033200             MOVE VPL-CAIXA-PESO            TO
033300                     WS-BOX-PESO(WS-QTD-CAIXAS)
033400             MOVE VPL-CAIXA-POSIC-ETIQ      TO
033500                     WS-BOX-POSIC-ETIQ(WS-QTD-CAIXAS)
033600     END-READ.
033700 P111-FIM.
033800     EXIT.
033900 P112-ORDENA-CAIXAS.
034000     PERFORM P113-COMPARA-CAIXAS
034100         VARYING WS-IND-TAB2 FROM 1 BY 1
034200         UNTIL WS-IND-TAB2 > WS-QTD-CAIXAS - WS-IND-TAB.
034300 P112-FIM.
034400     EXIT.
034500 P113-COMPARA-CAIXAS.
034600     IF WS-BOX-ID(WS-IND-TAB2) > WS-BOX-ID(WS-IND-TAB2 + 1)
034700         MOVE WS-BOX-ELEM(WS-IND-TAB2)      TO
034800              WS-SWAP-BUFFER
034900         MOVE WS-BOX-ELEM(WS-IND-TAB2 + 1)  TO
035000                 WS-BOX-ELEM(WS-IND-TAB2)
035100         MOVE WS-SWAP-BUFFER                 TO
035200                 WS-BOX-ELEM(WS-IND-TAB2 + 1)
035300     END-IF.
035400 P113-FIM.
035500     EXIT.
035600*----------------------------------------------------------------*
035700 P120-CARREGA-GARRAS.
035800*----------------------------------------------------------------*
035900     MOVE ZERO                    TO WS-QTD-GARRAS.
036000     OPEN INPUT TOLCAT.
036100     IF NOT WS-FS-TOL-OK
036200         STRING "ERRO ABERTURA TOLCAT FS=" WS-FS-TOLCAT
036300                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
036400         GO TO P120-FIM
036500     END-IF.
036600*
036700     PERFORM P121-LE-GARRA UNTIL WS-FS-TOL-EOF.
036800     CLOSE TOLCAT.
036900*
037000     IF WS-QTD-GARRAS > 1
037100         PERFORM P122-ORDENA-GARRAS
037200             VARYING WS-IND-TAB FROM 1 BY 1
037300             UNTIL WS-IND-TAB > WS-QTD-GARRAS
037400     END-IF.
037500 P120-FIM.
037600     EXIT.
037700 P121-LE-GARRA.
037800     READ TOLCAT
037900         AT END
038000             SET WS-FS-TOL-EOF     TO TRUE
038100         NOT AT END
038200             ADD 1                 TO WS-QTD-GARRAS
038300             MOVE VPL-GARRA-ID           TO
038400                     WS-TOL-ID(WS-QTD-GARRAS)
038500             MOVE VPL-GARRA-NOME         TO
038600                     WS-TOL-NOME(WS-QTD-GARRAS)
038700             MOVE VPL-GARRA-MAX-CAIXAS   TO
038800                     WS-TOL-MAX-CAIXAS(WS-QTD-GARRAS)
038900             MOVE VPL-GARRA-ORIENTACOES  TO
039000                     WS-TOL-ORIENTACOES(WS-QTD-GARRAS)
039100             MOVE VPL-GARRA-OFFSET-X     TO
039200                     WS-TOL-OFFSET-X(WS-QTD-GARRAS)
039300             MOVE VPL-GARRA-OFFSET-Y     TO
039400                     WS-TOL-OFFSET-Y(WS-QTD-GARRAS)
039500             MOVE VPL-GARRA-OFFSET-Z     TO
039600                     WS-TOL-OFFSET-Z(WS-QTD-GARRAS)
039700     END-READ.
039800 P121-FIM.
039900     EXIT.
040000 P122-ORDENA-GARRAS.
040100     PERFORM P123-COMPARA-GARRAS
040200         VARYING WS-IND-TAB2 FROM 1 BY 1
040300         UNTIL WS-IND-TAB2 > WS-QTD-GARRAS - WS-IND-TAB.
040400 P122-FIM.
040500     EXIT.
040600 P123-COMPARA-GARRAS.
040700     IF WS-TOL-ID(WS-IND-TAB2) > WS-TOL-ID(WS-IND-TAB2 + 1)
040800         MOVE WS-TOL-ELEM(WS-IND-TAB2)      TO
040900              WS-SWAP-BUFFER
041000         MOVE WS-TOL-ELEM(WS-IND-TAB2 + 1)  TO
041100                 WS-TOL-ELEM(WS-IND-TAB2)
041200         MOVE WS-SWAP-BUFFER                 TO
041300                 WS-TOL-ELEM(WS-IND-TAB2 + 1)
041400     END-IF.
041500 P123-FIM.
041600     EXIT.
041700*----------------------------------------------------------------*
041800 P130-CARREGA-INTFLS.
041900*----------------------------------------------------------------*
042000     MOVE ZERO                    TO WS-QTD-INTERFOLHAS.
042100     OPEN INPUT INTCAT.
042200     IF NOT WS-FS-INT-OK
042300         STRING "ERRO ABERTURA INTCAT FS=" WS-FS-INTCAT
042400                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
042500         GO TO P130-FIM
042600     END-IF.
042700*
042800     PERFORM P131-LE-INTF UNTIL WS-FS-INT-EOF.
042900     CLOSE INTCAT.
043000*
043100     IF WS-QTD-INTERFOLHAS > 1
043200         PERFORM P132-ORDENA-INTFLS
043300             VARYING WS-IND-TAB FROM 1 BY 1
043400             UNTIL WS-IND-TAB > WS-QTD-INTERFOLHAS
043500     END-IF.
043600 P130-FIM.
043700     EXIT.
043800 P131-LE-INTF.
043900     READ INTCAT
044000         AT END
044100             SET WS-FS-INT-EOF     TO TRUE
044200         NOT AT END
044300             ADD 1                 TO WS-QTD-INTERFOLHAS
044400             MOVE VPL-INTF-ID            TO
044500                     WS-INT-ID(WS-QTD-INTERFOLHAS)
044600             MOVE VPL-INTF-ESPESSURA     TO
044700                     WS-INT-ESPESSURA(WS-QTD-INTERFOLHAS)
044800             MOVE VPL-INTF-PESO          TO
044900                     WS-INT-PESO(WS-QTD-INTERFOLHAS)
045000             MOVE VPL-INTF-MATERIAL      TO
045100                     WS-INT-MATERIAL(WS-QTD-INTERFOLHAS)
045200     END-READ.
045300 P131-FIM.
045400     EXIT.
045500 P132-ORDENA-INTFLS.
045600     PERFORM P133-COMPARA-INTFLS
045700         VARYING WS-IND-TAB2 FROM 1 BY 1
045800         UNTIL WS-IND-TAB2 > WS-QTD-INTERFOLHAS - WS-IND-TAB.
045900 P132-FIM.
046000     EXIT.
046100 P133-COMPARA-INTFLS.
046200     IF WS-INT-ID(WS-IND-TAB2) > WS-INT-ID(WS-IND-TAB2 + 1)
046300         MOVE WS-INT-ELEM(WS-IND-TAB2)      TO
046400              WS-SWAP-BUFFER
046500         MOVE WS-INT-ELEM(WS-IND-TAB2 + 1)  TO
046600                 WS-INT-ELEM(WS-IND-TAB2)
046700         MOVE WS-SWAP-BUFFER                 TO
046800                 WS-INT-ELEM(WS-IND-TAB2 + 1)
046900     END-IF.
047000 P133-FIM.
047100     EXIT.
047200*----------------------------------------------------------------*
047300 P200-FIND-PALETE.
047400*----------------------------------------------------------------*
047500     SET WS-PAL-IDX              TO 1.
047600     SEARCH ALL WS-PAL-ELEM
047700         WHEN WS-PAL-ID(WS-PAL-IDX) = VPL-100-CHAVE
047800             SET VPL-100-ACHOU-SIM   TO TRUE
047900             MOVE WS-PAL-ELEM(WS-PAL-IDX) TO VPL-100-REG-PALETE
048000     END-SEARCH.
048100     IF NOT VPL-100-ACHOU-SIM
048200         STRING "Pallet " VPL-100-CHAVE " not found"
048300                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
048400     END-IF.
048500 P200-FIM.
048600*----------------------------------------------------------------*
048700 P210-FIND-CAIXA.
048800*----------------------------------------------------------------*
048900     SET WS-BOX-IDX              TO 1.
049000     SEARCH ALL WS-BOX-ELEM
049100         WHEN WS-BOX-ID(WS-BOX-IDX) = VPL-100-CHAVE
049200             SET VPL-100-ACHOU-SIM   TO TRUE
049300             MOVE WS-BOX-ELEM(WS-BOX-IDX) TO VPL-100-REG-CAIXA
049400     END-SEARCH.
049500     IF NOT VPL-100-ACHOU-SIM
049600         STRING "Box " VPL-100-CHAVE " not found"
049700                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
049800     END-IF.
049900 P210-FIM.
050000*----------------------------------------------------------------*
050100 P220-FIND-GARRA.
050200*----------------------------------------------------------------*
050300     SET WS-TOL-IDX              TO 1.
050400     SEARCH ALL WS-TOL-ELEM
050500         WHEN WS-TOL-ID(WS-TOL-IDX) = VPL-100-CHAVE
050600             SET VPL-100-ACHOU-SIM   TO TRUE
050700             MOVE WS-TOL-ELEM(WS-TOL-IDX) TO VPL-100-REG-GARRA
050800     END-SEARCH.
050900     IF NOT VPL-100-ACHOU-SIM
051000         STRING "Tool " VPL-100-CHAVE " not found"
051100                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
051200     END-IF.
051300 P220-FIM.
051400*----------------------------------------------------------------*
051500 P230-FIND-INTF.
051600*----------------------------------------------------------------*
051700     SET WS-INT-IDX              TO 1.
051800     SEARCH ALL WS-INT-ELEM
051900         WHEN WS-INT-ID(WS-INT-IDX) = VPL-100-CHAVE
052000             SET VPL-100-ACHOU-SIM   TO TRUE
052100             MOVE WS-INT-ELEM(WS-INT-IDX) TO VPL-100-REG-INTERFOLHA
052200     END-SEARCH.
052300     IF NOT VPL-100-ACHOU-SIM
052400         STRING "Interleaf " VPL-100-CHAVE " not found"
052500                DELIMITED BY SIZE INTO VPL-100-MENSAGEM
052600     END-IF.
052700 P230-FIM.
052800*----------------------------------------------------------------*
052900 P300-GET-PALETE-IDX.
053000*----------------------------------------------------------------*
053100     IF VPL-100-INDICE > 0 AND VPL-100-INDICE <= WS-QTD-PALETES
053200         SET VPL-100-ACHOU-SIM       TO TRUE
053300         MOVE WS-PAL-ELEM(VPL-100-INDICE) TO VPL-100-REG-PALETE
053400     END-IF.
053500 P300-FIM.
053600*----------------------------------------------------------------*
053700 P310-GET-CAIXA-IDX.
053800*----------------------------------------------------------------*
053900     IF VPL-100-INDICE > 0 AND VPL-100-INDICE <= WS-QTD-CAIXAS
054000         SET VPL-100-ACHOU-SIM       TO TRUE
054100         MOVE WS-BOX-ELEM(VPL-100-INDICE) TO VPL-100-REG-CAIXA
054200     END-IF.
054300 P310-FIM.
054400*----------------------------------------------------------------*
054500 P320-GET-GARRA-IDX.
054600*----------------------------------------------------------------*
054700     IF VPL-100-INDICE > 0 AND VPL-100-INDICE <= WS-QTD-GARRAS
054800         SET VPL-100-ACHOU-SIM       TO TRUE
054900         MOVE WS-TOL-ELEM(VPL-100-INDICE) TO VPL-100-REG-GARRA
055000     END-IF.
055100 P320-FIM.
055200*----------------------------------------------------------------*
055300 P330-GET-INTF-IDX.
055400*----------------------------------------------------------------*
055500     IF VPL-100-INDICE > 0 AND VPL-100-INDICE <= WS-QTD-INTERFOLHAS
055600         SET VPL-100-ACHOU-SIM       TO TRUE
055700         MOVE WS-INT-ELEM(VPL-100-INDICE) TO VPL-100-REG-INTERFOLHA
055800     END-IF.
055900 P330-FIM.
056000 END PROGRAM VPL0100.
