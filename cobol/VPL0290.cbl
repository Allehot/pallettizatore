000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0290.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 28/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0290 - RELATORIO DE COTAS DE ALTURA POR NIVEL            *
001000*----------------------------------------------------------------*
001100*    PARA CADA NIVEL DO PLANO, CALCULA A COTA BASE (MENOR Z      *
001200*    ENTRE AS POSICOES REAIS DAQUELE NIVEL) E A COTA TOPO (BASE  *
001300*    + ALTURA DA CAIXA), GERANDO UMA LINHA "Layer n".  NO FINAL  *
001400*    ACRESCENTA A LINHA "Totale" (BASE ZERO, TOPO = MAIOR TOPO   *
001500*    ENTRE TODOS OS NIVEIS).  NAO GRAVA ARQUIVO - DEVOLVE A      *
001600*    TABELA DE LINHAS PARA O CHAMADOR (VPLB010) IMPRIMIR.        *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*  28/07/1989 MXT  0000 - VERSAO ORIGINAL                        *
002000*  06/07/1996 JBC  0179 - PASSOU A IGNORAR AS ENTRADAS DE         *
002100*                         INTERFOLHA (TIPO "I") NO CALCULO DA    *
002200*                         COTA BASE                              *
002300*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002400*                         NESTE PROGRAMA, NADA A FAZER           *
002410*  23/10/2001 RQS  0289 - CONFIRMADO QUE AS ENTRADAS DE          *
002420*                         INTERFOLHA (TIPO "I") CONTINUAM        *
002430*                         EXCLUIDAS DO CALCULO DA COTA BASE APOS *
002440*                         A INCLUSAO DO TIPO "S" (SEPARADOR) NO  *
002450*                         CATALOGO                               *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*----------------------------------------------------------------*
003300* AREA DE EDICAO/CORTE DO NUMERO DO NIVEL, PARA MONTAR O         *
003400* ROTULO "Layer n" SEM BRANCOS NO MEIO - GRUPO E VISAO EM VETOR  *
003500* (REDEFINES)                                                     *
003600*----------------------------------------------------------------*
003700 01  WS-EDIT-GRUPO.
003800     05  WS-EDIT-NIVEL           PIC Z(02)9.
003900     05  FILLER                  PIC X(07).
004000 01  WS-EDIT-VETOR REDEFINES WS-EDIT-GRUPO.
004100     05  WS-EDIT-BUF             PIC X(12).
004200 77  WS-NUM-POS                  PIC 9(02) COMP.
004300 77  WS-NUM-SAIDA                PIC X(12).
004400 77  WS-ROTULO-ATUAL             PIC X(12).
004500*----------------------------------------------------------------*
004600* COTAS BASE E TOPO DO NIVEL CORRENTE - GRUPO E VISAO EM VETOR   *
004700* (REDEFINES)                                                     *
004800*----------------------------------------------------------------*
004900 01  WS-COTA-GRUPO.
005000     05  WS-COTA-BASE            PIC S9(05)V99.
005100     05  WS-COTA-TOPO            PIC S9(05)V99.
005200 01  WS-COTA-VETOR REDEFINES WS-COTA-GRUPO.
005300     05  WS-COTA-VET             PIC S9(05)V99 OCCURS 2 TIMES.
005400*----------------------------------------------------------------*
005500* CONTADORES DE CONTROLE DA VARREDURA DA TABELA DE POSICOES -    *
005600* GRUPO E VISAO EM VETOR (REDEFINES)                              *
005700*----------------------------------------------------------------*
005800 01  WS-CONTADORES-GRUPO.
005900     05  WS-IDX-TAB              PIC 9(03) COMP.
006000     05  WS-NIVEL-ATUAL          PIC 9(03) COMP.
006100 01  WS-CONTADORES-VETOR REDEFINES WS-CONTADORES-GRUPO.
006200     05  WS-CONTADORES-VET       PIC 9(03) COMP OCCURS 2 TIMES.
006300 77  WS-ACHOU-POS                PIC X(01).
006400     88  WS-ACHOU-SIM              VALUE "S".
006500 77  WS-TOPO-MAXIMO              PIC S9(05)V99.
006600 LINKAGE SECTION.
006700 01  VPL-290-PARAMETROS.
006800     05  VPL-290-QTD-NIVEIS      PIC 9(03) COMP.
006900     05  VPL-290-QTD-POSICOES    PIC 9(03) COMP.
007000     05  VPL-290-ALTURA-CAIXA    PIC 9(05)V99.
007100     05  VPL-290-TABELA.
007200         10  VPL-290-POS OCCURS 500 TIMES.
007300             COPY VPLELM REPLACING ==:P:== BY ==VPL-290==.
007400     05  VPL-290-QTD-LINHAS      PIC 9(03) COMP.
007500     05  VPL-290-LINHAS OCCURS 50 TIMES.
007600         10  VPL-290-LIN-ROTULO  PIC X(12).
007700         10  VPL-290-LIN-BASE    PIC S9(05)V99.
007800         10  VPL-290-LIN-TOPO    PIC S9(05)V99.
007900     05  FILLER                  PIC X(02).
008000 PROCEDURE DIVISION USING VPL-290-PARAMETROS.
008100 MAIN-PROCEDURE SECTION.
008200 M000-INICIO.
008300     MOVE ZERO TO VPL-290-QTD-LINHAS
008400     MOVE ZERO TO WS-TOPO-MAXIMO
008500     PERFORM P100-PROCESSA-NIVEL THRU P100-FIM
008600         VARYING WS-NIVEL-ATUAL FROM 1 BY 1
008700         UNTIL WS-NIVEL-ATUAL > VPL-290-QTD-NIVEIS
008800     PERFORM P300-ACRESCENTA-TOTALE THRU P300-FIM.
008900 M000-FIM.
009000     GOBACK.
009100*----------------------------------------------------------------*
009200* P100 - APURA A COTA BASE E A COTA TOPO DO NIVEL CORRENTE E     *
009300* ACRESCENTA A LINHA "Layer n" NA TABELA DE SAIDA                *
009400*----------------------------------------------------------------*
009500 P100-PROCESSA-NIVEL.
009600     MOVE "N" TO WS-ACHOU-POS
009700     MOVE ZERO TO WS-COTA-BASE
009800     PERFORM P110-CONFERE-POSICAO THRU P110-FIM
009900         VARYING WS-IDX-TAB FROM 1 BY 1
010000         UNTIL WS-IDX-TAB > VPL-290-QTD-POSICOES
010100     ADD VPL-290-ALTURA-CAIXA TO WS-COTA-BASE GIVING WS-COTA-TOPO
010200     MOVE WS-NIVEL-ATUAL TO WS-EDIT-NIVEL
010300     PERFORM P900-CORTA-NUMERO THRU P900-FIM
010400     STRING "Layer " DELIMITED BY SIZE
010500            WS-NUM-SAIDA DELIMITED BY SPACE
010600         INTO WS-ROTULO-ATUAL
010700     PERFORM P200-ACRESCENTA-LINHA THRU P200-FIM.
010800 P100-FIM.
010900     EXIT.
011000*----------------------------------------------------------------*
011100* P110 - SE A POSICAO CORRENTE PERTENCE AO NIVEL E NAO E         *
011200* INTERFOLHA (TIPO "I"), CONFRONTA SEU Z COM A MENOR COTA BASE   *
011300* JA ACHADA PARA O NIVEL                                          *
011400*----------------------------------------------------------------*
011500 P110-CONFERE-POSICAO.
011600     IF VPL-290-NIVEL (WS-IDX-TAB) = WS-NIVEL-ATUAL
011700         AND VPL-290-TIPO (WS-IDX-TAB) NOT = "I"
011800         IF NOT WS-ACHOU-SIM
011900             MOVE VPL-290-POS-Z (WS-IDX-TAB) TO WS-COTA-BASE
012000             MOVE "S" TO WS-ACHOU-POS
012100         ELSE
012200             IF VPL-290-POS-Z (WS-IDX-TAB) < WS-COTA-BASE
012300                 MOVE VPL-290-POS-Z (WS-IDX-TAB) TO WS-COTA-BASE
012400             END-IF
012500         END-IF
012600     END-IF.
012700 P110-FIM.
012800     EXIT.
012900*----------------------------------------------------------------*
013000* P200 - GRAVA A LINHA CORRENTE NA TABELA DE SAIDA E ATUALIZA O  *
013100* MAIOR TOPO VISTO ATE AGORA (USADO NA LINHA "Totale")           *
013200*----------------------------------------------------------------*
013300 P200-ACRESCENTA-LINHA.
013400     ADD 1 TO VPL-290-QTD-LINHAS
013500     MOVE WS-ROTULO-ATUAL
013550         TO VPL-290-LIN-ROTULO (VPL-290-QTD-LINHAS)
013600     MOVE WS-COTA-BASE TO VPL-290-LIN-BASE (VPL-290-QTD-LINHAS)
013700     MOVE WS-COTA-TOPO TO VPL-290-LIN-TOPO (VPL-290-QTD-LINHAS)
013800     IF WS-COTA-TOPO > WS-TOPO-MAXIMO
013900         MOVE WS-COTA-TOPO TO WS-TOPO-MAXIMO
014000     END-IF.
014100 P200-FIM.
014200     EXIT.
014300*----------------------------------------------------------------*
014400* P300 - ACRESCENTA A LINHA FINAL "Totale" (BASE ZERO, TOPO =    *
014500* MAIOR TOPO ENTRE TODOS OS NIVEIS)                               *
014600*----------------------------------------------------------------*
014700 P300-ACRESCENTA-TOTALE.
014800     ADD 1 TO VPL-290-QTD-LINHAS
014900     MOVE "Totale" TO VPL-290-LIN-ROTULO (VPL-290-QTD-LINHAS)
015000     MOVE ZERO TO VPL-290-LIN-BASE (VPL-290-QTD-LINHAS)
015100     MOVE WS-TOPO-MAXIMO TO VPL-290-LIN-TOPO (VPL-290-QTD-LINHAS).
015200 P300-FIM.
015300     EXIT.
015400*----------------------------------------------------------------*
015500* P900 - CORTA OS BRANCOS A ESQUERDA DE WS-EDIT-NIVEL (CAMPO     *
015600* EDITADO "Z(02)9") PARA WS-NUM-SAIDA, ALINHADO A ESQUERDA       *
015700*----------------------------------------------------------------*
015800 P900-CORTA-NUMERO.
015900     MOVE 1 TO WS-NUM-POS
016000     PERFORM P901-AVANCA-POS
016100         UNTIL WS-EDIT-BUF (WS-NUM-POS:1) NOT = SPACE
016200         OR WS-NUM-POS > 11
016300     MOVE WS-EDIT-BUF (WS-NUM-POS:) TO WS-NUM-SAIDA.
016400 P900-FIM.
016500     EXIT.
016600 P901-AVANCA-POS.
016700     ADD 1 TO WS-NUM-POS.
016800 P901-FIM.
016900     EXIT.
017000 END PROGRAM VPL0290.
