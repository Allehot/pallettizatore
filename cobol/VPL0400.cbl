000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0400.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 25/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0400 - EXPORTADOR DO ARQUIVO PARA O CLP (PLCOUT)         *
001000*----------------------------------------------------------------*
001100*    GRAVA O ARQUIVO TEXTO (LINE SEQUENTIAL, ";")  CONSUMIDO     *
001200*    PELO CLP SIEMENS S7 DA CELULA: UM BLOCO DE CABECALHO COM AS *
001300*    METRICAS DO LOTE (NIVEIS/POSICOES/PESO/CENTRO DE MASSA/     *
001400*    CONTORNO/ALTURA, METADADOS E INTERFOLHAS QUANDO HOUVER),    *
001500*    LINHA EM BRANCO, CABECALHO DO CSV E UMA LINHA POR CAIXA     *
001600*    REALMENTE ASSENTADA (AS ENTRADAS DE INTERFOLHA, TIPO "I" NA *
001700*    TABELA GERAL, NAO GERAM LINHA DE CAIXA - ENTRAM SO NO       *
001800*    RESUMO "interleaves=" DO CABECALHO).                        *
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES                                        *
002100*  25/06/1989 MXT  0000 - VERSAO ORIGINAL (CABECALHO + LINHAS)   *
002200*  06/07/1996 JBC  0179 - INCLUIDAS COLUNAS DE APROXIMACAO E     *
002300*                         ETIQUETA NA LINHA DE DETALHE           *
002400*  14/03/1998 JBC  0215 - INCLUIDOS "metadata=" E "interleaves=" *
002500*                         NO BLOCO DE CABECALHO                  *
002600*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002700*                         NESTE PROGRAMA, NADA A FAZER           *
002710*  08/08/2001 JBC  0283 - CONFERIDA A ORDENACAO DOS METADADOS NO *
002720*                         CABECALHO APOS RELATO DE DIVERGENCIA NO*
002730*                         LAYOUT CSV                             *
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PLCOUT ASSIGN TO "PLCOUT"
003600              ORGANIZATION   IS LINE SEQUENTIAL
003700              ACCESS         IS SEQUENTIAL
003800              FILE STATUS    IS WS-FS-PLCOUT.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  PLCOUT.
004200 01  VPL-LINHA-CLPOUT.
004210     05  VPL-LINHA-CLPOUT-TXT    PIC X(093).
004220     05  FILLER                  PIC X(002).
004300 WORKING-STORAGE SECTION.
004400*----------------------------------------------------------------*
004500* STATUS DO ARQUIVO DE SAIDA                                    *
004600*----------------------------------------------------------------*
004700 77  WS-FS-PLCOUT              PIC X(02).
004800     88  WS-FS-CLP-OK            VALUE "00".
004900*----------------------------------------------------------------*
005000* LINHA DE TEXTO USADA PARA MONTAR CADA LINHA DO CABECALHO       *
005100*----------------------------------------------------------------*
005200 77  WS-LINHA-TEXTO            PIC X(095).
005300 77  WS-PTR                    PIC 9(03) COMP.
005400*----------------------------------------------------------------*
005500* LAYOUT DA LINHA DE DETALHE DO CSV (COMPARTILHADO COM VPLB010)  *
005600*----------------------------------------------------------------*
005700     COPY VPLPLC.
005800*----------------------------------------------------------------*
005900* AREA DE EDICAO/CORTE DE NUMERO (DE-EDITA CAMPO ZZ.../-(N)9...  *
006000* PARA TEXTO SEM BRANCOS A ESQUERDA) - GRUPO E VISAO EM VETOR     *
006100* (REDEFINES)                                                    *
006200*----------------------------------------------------------------*
006300 01  WS-EDIT-GRUPO.
006400     05  WS-EDIT-INT             PIC Z(04)9.
006500     05  FILLER                  PIC X(07).
006600 01  WS-EDIT-VETOR REDEFINES WS-EDIT-GRUPO.
006700     05  WS-EDIT-BUF             PIC X(12).
006800 77  WS-EDIT-DEC1                PIC -(05)9.9.
006900 77  WS-EDIT-DEC3                PIC -(05)9.999.
007000 77  WS-NUM-POS                  PIC 9(02) COMP.
007100 77  WS-NUM-SAIDA                PIC X(12).
007200 77  WS-NUM-NIVEL                PIC X(12).
007300 77  WS-NUM-ZPOS                 PIC X(12).
007400 77  WS-NUM-ESP                  PIC X(12).
007450*----------------------------------------------------------------*
007460* TRES PEDACOS DE TEXTO NUMERICO JA CORTADOS, USADOS NAS LINHAS  *
007470* COM MAIS DE UM VALOR ("center_of_mass=", "footprint=") - GRUPO *
007480* E VISAO EM VETOR (REDEFINES)                                  *
007490*----------------------------------------------------------------*
007500 01  WS-NUM-CM-GRUPO.
007510     05  WS-NUM-CMX              PIC X(12).
007520     05  WS-NUM-CMY              PIC X(12).
007530     05  WS-NUM-CMZ              PIC X(12).
007540 01  WS-NUM-CM-VETOR REDEFINES WS-NUM-CM-GRUPO.
007550     05  WS-NUM-CM-VET           PIC X(12) OCCURS 3 TIMES.
007800*----------------------------------------------------------------*
007900* CONTADORES DE VARREDURA DA TABELA GERAL (POSICOES REAIS X      *
008000* INTERFOLHAS) - GRUPO E VISAO EM VETOR (REDEFINES)              *
008100*----------------------------------------------------------------*
008200 01  WS-CONTADORES-GRUPO.
008300     05  WS-QTD-REAIS            PIC 9(04) COMP.
008400     05  WS-QTD-INTF             PIC 9(04) COMP.
008500 01  WS-CONTADORES-VETOR REDEFINES WS-CONTADORES-GRUPO.
008600     05  WS-CONTADORES-VET       PIC 9(04) COMP OCCURS 2 TIMES.
008700 77  WS-IDX-TAB                  PIC 9(03) COMP.
008800 77  WS-IDX-SAIDA                PIC 9(04) COMP.
008900 77  WS-CONT-INTF                PIC 9(02) COMP.
009000*----------------------------------------------------------------*
009100* COPIA ORDENAVEL DOS METADADOS RECEBIDOS (CHAVE/VALOR) - A      *
009200* TABELA RECEBIDA POR PARAMETRO NAO E REORDENADA, SO ESTA COPIA  *
009300*----------------------------------------------------------------*
009400 01  WS-METADADOS-ORD.
009500     05  WS-METADADO-ORD         OCCURS 10 TIMES
009600             ASCENDING KEY IS WS-META-CHAVE-ORD
009700             INDEXED BY WS-META-X.
009800         10  WS-META-CHAVE-ORD   PIC X(15).
009900         10  WS-META-VALOR-ORD   PIC X(15).
010000 77  WS-META-IDX                 PIC 9(02) COMP.
010100 LINKAGE SECTION.
010200 01  VPL-400-PARAMETROS.
010300     05  VPL-400-QTD-NIVEIS      PIC 9(03) COMP.
010400     05  VPL-400-QTD-POSICOES    PIC 9(03) COMP.
010500     05  VPL-400-PESO-TOTAL      PIC 9(07)V999.
010600     05  VPL-400-CM-X            PIC S9(05)V99.
010700     05  VPL-400-CM-Y            PIC S9(05)V99.
010800     05  VPL-400-CM-Z            PIC S9(05)V99.
010900     05  VPL-400-FOOTPRINT-W     PIC 9(05)V99.
011000     05  VPL-400-FOOTPRINT-D     PIC 9(05)V99.
011100     05  VPL-400-ALTURA-MAX      PIC 9(05)V99.
011200     05  VPL-400-QTD-METADADOS   PIC 9(02) COMP.
011300     05  VPL-400-METADADOS OCCURS 10 TIMES.
011400         10  VPL-400-META-CHAVE  PIC X(15).
011500         10  VPL-400-META-VALOR  PIC X(15).
011600     05  VPL-400-TABELA.
011700         10  VPL-400-POS OCCURS 500 TIMES.
011800             COPY VPLELM REPLACING ==:P:== BY ==VPL-400==.
011900     05  VPL-400-ABORTAR         PIC X(01).
012000         88  VPL-400-ABORTAR-SIM   VALUE "S".
012100     05  VPL-400-MENSAGEM        PIC X(50).
012200     05  FILLER                  PIC X(02).
012300 PROCEDURE DIVISION USING VPL-400-PARAMETROS.
012400 MAIN-PROCEDURE SECTION.
012500 M000-INICIO.
012600     MOVE "N" TO VPL-400-ABORTAR
012700     MOVE SPACES TO VPL-400-MENSAGEM
012800     PERFORM P050-CONTA-TABELA THRU P050-FIM
013000     IF VPL-400-QTD-METADADOS > 0
013100         PERFORM P055-ORDENA-METADADOS THRU P055-FIM
013200     END-IF
013300     OPEN OUTPUT PLCOUT
013400     IF NOT WS-FS-CLP-OK
013500         MOVE "S" TO VPL-400-ABORTAR
013600         STRING "ERRO ABERTURA PLCOUT FS=" WS-FS-PLCOUT
013700                DELIMITED BY SIZE INTO VPL-400-MENSAGEM
013800         GO TO M000-FIM
013900     END-IF
014000     PERFORM P100-MONTA-CABECALHO THRU P100-FIM
014100     PERFORM P200-MONTA-LINHAS THRU P200-FIM
014200     CLOSE PLCOUT.
014300 M000-FIM.
014400     GOBACK.
014500*----------------------------------------------------------------*
014600* P050 - CONTA QUANTAS ENTRADAS DA TABELA GERAL SAO CAIXAS       *
014700* REAIS (TIPO DIFERENTE DE "I") E QUANTAS SAO FOLHA DE           *
014800* INTERFOLHA (TIPO = "I"), PARA OS TOTAIS DO CABECALHO           *
014900*----------------------------------------------------------------*
015000 P050-CONTA-TABELA.
015100     MOVE ZERO TO WS-QTD-REAIS WS-QTD-INTF
015200     PERFORM P051-CONTA-UMA
015300         VARYING WS-IDX-TAB FROM 1 BY 1
015400         UNTIL WS-IDX-TAB > VPL-400-QTD-POSICOES.
015500 P050-FIM.
015600     EXIT.
015700 P051-CONTA-UMA.
015800     IF VPL-400-TIPO (WS-IDX-TAB) = "I"
015900         ADD 1 TO WS-QTD-INTF
016000     ELSE
016100         ADD 1 TO WS-QTD-REAIS
016200     END-IF.
016300 P051-FIM.
016400     EXIT.
016500*----------------------------------------------------------------*
016600* P055 - COPIA OS METADADOS RECEBIDOS PARA A TABELA AUXILIAR E   *
016700* ORDENA PELA CHAVE (SORT DE TABELA - CATALOGO PEQUENO, ATE 10   *
016800* PARES)                                                         *
016900*----------------------------------------------------------------*
017000 P055-ORDENA-METADADOS.
017100     MOVE VPL-400-METADADOS TO WS-METADADOS-ORD
017200     SORT WS-METADADO-ORD ON ASCENDING KEY WS-META-CHAVE-ORD.
017300 P055-FIM.
017400     EXIT.
017500*----------------------------------------------------------------*
017600* P100 - MONTA AS LINHAS DO BLOCO DE CABECALHO, A LINHA EM       *
017700* BRANCO E O CABECALHO DO CSV                                    *
017800*----------------------------------------------------------------*
017900 P100-MONTA-CABECALHO.
018000     PERFORM P110-ESCREVE-MARCA THRU P110-FIM
018100     PERFORM P120-ESCREVE-NIVEIS THRU P120-FIM
018200     PERFORM P130-ESCREVE-POSICOES THRU P130-FIM
018300     PERFORM P140-ESCREVE-PESO THRU P140-FIM
018400     PERFORM P150-ESCREVE-CENTRO THRU P150-FIM
018500     PERFORM P160-ESCREVE-FOOTPRINT THRU P160-FIM
018600     PERFORM P170-ESCREVE-ALTURA THRU P170-FIM
018700     IF VPL-400-QTD-METADADOS > 0
018800         PERFORM P180-ESCREVE-METADADOS THRU P180-FIM
018900     END-IF
019000     IF WS-QTD-INTF > 0
019100         PERFORM P190-ESCREVE-INTERFOLHAS THRU P190-FIM
019200     END-IF
019300     MOVE SPACES TO WS-LINHA-TEXTO
019400     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO
019500     STRING "IDX;LAYER;BLOCK;X;Y;Z;ROT;APP_DIR;APP_DIST;"
019600            DELIMITED BY SIZE
019700            "LABEL_X;LABEL_Y;LABEL_Z" DELIMITED BY SIZE
019800         INTO WS-LINHA-TEXTO
019900     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
020400 P100-FIM.
020500     EXIT.
020600*----------------------------------------------------------------*
020700* P110 - LINHA DE ASSINATURA DO FORMATO                          *
020800*----------------------------------------------------------------*
020900 P110-ESCREVE-MARCA.
021000     MOVE "#VERPAL-S7" TO WS-LINHA-TEXTO
021100     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
021200 P110-FIM.
021300     EXIT.
021400*----------------------------------------------------------------*
021500* P120 - LINHA "layers=<n>"                                      *
021600*----------------------------------------------------------------*
021700 P120-ESCREVE-NIVEIS.
021800     MOVE VPL-400-QTD-NIVEIS TO WS-EDIT-INT
021900     PERFORM P900-CORTA-NUMERO THRU P900-FIM
022000     STRING "layers=" DELIMITED BY SIZE
022100            WS-NUM-SAIDA DELIMITED BY SPACE
022200         INTO WS-LINHA-TEXTO
022300     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
022400 P120-FIM.
022500     EXIT.
022600*----------------------------------------------------------------*
022700* P130 - LINHA "placements=<n>" (SO AS CAIXAS REAIS, SEM AS      *
022800* FOLHAS DE INTERFOLHA)                                          *
022900*----------------------------------------------------------------*
023000 P130-ESCREVE-POSICOES.
023100     MOVE WS-QTD-REAIS TO WS-EDIT-INT
023200     PERFORM P900-CORTA-NUMERO THRU P900-FIM
023300     STRING "placements=" DELIMITED BY SIZE
023400            WS-NUM-SAIDA DELIMITED BY SPACE
023500         INTO WS-LINHA-TEXTO
023600     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
023700 P130-FIM.
023800     EXIT.
023900*----------------------------------------------------------------*
024000* P140 - LINHA "total_weight=<n.nnn>kg"                          *
024100*----------------------------------------------------------------*
024200 P140-ESCREVE-PESO.
024300     MOVE VPL-400-PESO-TOTAL TO WS-EDIT-DEC3
024400     MOVE WS-EDIT-DEC3 TO WS-EDIT-BUF
024500     PERFORM P900-CORTA-NUMERO THRU P900-FIM
024600     STRING "total_weight=" DELIMITED BY SIZE
024700            WS-NUM-SAIDA DELIMITED BY SPACE
024800            "kg" DELIMITED BY SIZE
024900         INTO WS-LINHA-TEXTO
025000     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
025100 P140-FIM.
025200     EXIT.
025300*----------------------------------------------------------------*
025400* P150 - LINHA "center_of_mass=<x.n>,<y.n>,<z.n>mm"              *
025500*----------------------------------------------------------------*
025600 P150-ESCREVE-CENTRO.
025700     MOVE VPL-400-CM-X TO WS-EDIT-DEC1
025800     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
025900     PERFORM P900-CORTA-NUMERO THRU P900-FIM
026000     MOVE WS-NUM-SAIDA TO WS-NUM-CMX
026100     MOVE VPL-400-CM-Y TO WS-EDIT-DEC1
026200     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
026300     PERFORM P900-CORTA-NUMERO THRU P900-FIM
026400     MOVE WS-NUM-SAIDA TO WS-NUM-CMY
026500     MOVE VPL-400-CM-Z TO WS-EDIT-DEC1
026600     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
026700     PERFORM P900-CORTA-NUMERO THRU P900-FIM
026800     MOVE WS-NUM-SAIDA TO WS-NUM-CMZ
026900     STRING "center_of_mass=" DELIMITED BY SIZE
027000            WS-NUM-CMX DELIMITED BY SPACE
027100            "," DELIMITED BY SIZE
027200            WS-NUM-CMY DELIMITED BY SPACE
027300            "," DELIMITED BY SIZE
027400            WS-NUM-CMZ DELIMITED BY SPACE
027500            "mm" DELIMITED BY SIZE
027600         INTO WS-LINHA-TEXTO
027700     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
027800 P150-FIM.
027900     EXIT.
028000*----------------------------------------------------------------*
028100* P160 - LINHA "footprint=<w.n>x<d.n>mm"                         *
028200*----------------------------------------------------------------*
028300 P160-ESCREVE-FOOTPRINT.
028400     MOVE VPL-400-FOOTPRINT-W TO WS-EDIT-DEC1
028500     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
028600     PERFORM P900-CORTA-NUMERO THRU P900-FIM
028700     MOVE WS-NUM-SAIDA TO WS-NUM-CMX
028800     MOVE VPL-400-FOOTPRINT-D TO WS-EDIT-DEC1
028900     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
029000     PERFORM P900-CORTA-NUMERO THRU P900-FIM
029100     STRING "footprint=" DELIMITED BY SIZE
029200            WS-NUM-CMX DELIMITED BY SPACE
029300            "x" DELIMITED BY SIZE
029400            WS-NUM-SAIDA DELIMITED BY SPACE
029500            "mm" DELIMITED BY SIZE
029600         INTO WS-LINHA-TEXTO
029700     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
029800 P160-FIM.
029900     EXIT.
030000*----------------------------------------------------------------*
030100* P170 - LINHA "max_height=<h.n>mm"                              *
030200*----------------------------------------------------------------*
030300 P170-ESCREVE-ALTURA.
030400     MOVE VPL-400-ALTURA-MAX TO WS-EDIT-DEC1
030500     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
030600     PERFORM P900-CORTA-NUMERO THRU P900-FIM
030700     STRING "max_height=" DELIMITED BY SIZE
030800            WS-NUM-SAIDA DELIMITED BY SPACE
030900            "mm" DELIMITED BY SIZE
031000         INTO WS-LINHA-TEXTO
031100     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
031200 P170-FIM.
031300     EXIT.
031400*----------------------------------------------------------------*
031500* P180 - LINHA "metadata=<chave>=<valor>,... " (JA ORDENADA PELA *
031600* CHAVE EM P055 - SO IMPRESSA QUANDO HA PELO MENOS UM PAR)       *
031700*----------------------------------------------------------------*
031800 P180-ESCREVE-METADADOS.
031900     MOVE "metadata=" TO WS-LINHA-TEXTO
032000     MOVE 10 TO WS-PTR
032100     PERFORM P181-ACRESCENTA-META THRU P181-FIM
032200         VARYING WS-META-IDX FROM 1 BY 1
032300         UNTIL WS-META-IDX > VPL-400-QTD-METADADOS
032400     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
032500 P180-FIM.
032600     EXIT.
032700 P181-ACRESCENTA-META.
032800     IF WS-META-IDX > 1
032900         STRING "," DELIMITED BY SIZE
033000             INTO WS-LINHA-TEXTO
033100             WITH POINTER WS-PTR
033200     END-IF
033300     STRING WS-META-CHAVE-ORD (WS-META-IDX) DELIMITED BY SPACE
033400            "=" DELIMITED BY SIZE
033500            WS-META-VALOR-ORD (WS-META-IDX) DELIMITED BY SPACE
033600         INTO WS-LINHA-TEXTO
033700         WITH POINTER WS-PTR.
033800 P181-FIM.
033900     EXIT.
034000*----------------------------------------------------------------*
034100* P190 - LINHA "interleaves=<nivel>@<z.n>mm/<esp.n>mm,..." (NA   *
034200* ORDEM DE GRAVACAO DA TABELA GERAL, QUE JA E A ORDEM DOS        *
034300* NIVEIS - SO IMPRESSA QUANDO HA PELO MENOS UMA FOLHA)           *
034400*----------------------------------------------------------------*
034500 P190-ESCREVE-INTERFOLHAS.
034600     MOVE "interleaves=" TO WS-LINHA-TEXTO
034700     MOVE 13 TO WS-PTR
034800     MOVE ZERO TO WS-CONT-INTF
034900     PERFORM P191-ACRESCENTA-INTF
035000         VARYING WS-IDX-TAB FROM 1 BY 1
035100         UNTIL WS-IDX-TAB > VPL-400-QTD-POSICOES
035200     WRITE VPL-LINHA-CLPOUT FROM WS-LINHA-TEXTO.
035300 P190-FIM.
035400     EXIT.
035500 P191-ACRESCENTA-INTF.
035600     IF VPL-400-TIPO (WS-IDX-TAB) = "I"
035700         IF WS-CONT-INTF > 0
035800             STRING "," DELIMITED BY SIZE
035900                 INTO WS-LINHA-TEXTO
036000                 WITH POINTER WS-PTR
036100         END-IF
036200         ADD 1 TO WS-CONT-INTF
036300         MOVE VPL-400-NIVEL (WS-IDX-TAB) TO WS-EDIT-INT
036400         PERFORM P900-CORTA-NUMERO THRU P900-FIM
036500         MOVE WS-NUM-SAIDA TO WS-NUM-NIVEL
036600         MOVE VPL-400-POS-Z (WS-IDX-TAB) TO WS-EDIT-DEC1
036700         MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
036800         PERFORM P900-CORTA-NUMERO THRU P900-FIM
036900         MOVE WS-NUM-SAIDA TO WS-NUM-ZPOS
037000         MOVE VPL-400-FH (WS-IDX-TAB) TO WS-EDIT-DEC1
037100         MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
037200         PERFORM P900-CORTA-NUMERO THRU P900-FIM
037300         MOVE WS-NUM-SAIDA TO WS-NUM-ESP
037400         STRING WS-NUM-NIVEL DELIMITED BY SPACE
037500                "@" DELIMITED BY SIZE
037600                WS-NUM-ZPOS DELIMITED BY SPACE
037700                "mm/" DELIMITED BY SIZE
037800                WS-NUM-ESP DELIMITED BY SPACE
037900                "mm" DELIMITED BY SIZE
038000             INTO WS-LINHA-TEXTO
038100             WITH POINTER WS-PTR
038200     END-IF.
038300 P191-FIM.
038400     EXIT.
038500*----------------------------------------------------------------*
038600* P200 - GRAVA UMA LINHA DE DETALHE DO CSV POR CAIXA REALMENTE   *
038700* ASSENTADA (AS ENTRADAS DE INTERFOLHA NAO GERAM LINHA)          *
038800*----------------------------------------------------------------*
038900 P200-MONTA-LINHAS.
039000     MOVE ZERO TO WS-IDX-SAIDA
039100     PERFORM P210-ESCREVE-LINHA
039200         VARYING WS-IDX-TAB FROM 1 BY 1
039300         UNTIL WS-IDX-TAB > VPL-400-QTD-POSICOES.
039400 P200-FIM.
039500     EXIT.
039600 P210-ESCREVE-LINHA.
039700     IF VPL-400-TIPO (WS-IDX-TAB) NOT = "I"
039800         ADD 1 TO WS-IDX-SAIDA
039900         MOVE WS-IDX-SAIDA                    TO VPL-CLP-IDX
040000         MOVE VPL-400-NIVEL (WS-IDX-TAB)       TO VPL-CLP-NIVEL
041000         MOVE VPL-400-BLOCO (WS-IDX-TAB)       TO VPL-CLP-BLOCO
041100         MOVE VPL-400-POS-X (WS-IDX-TAB)       TO VPL-CLP-X
041200         MOVE VPL-400-POS-Y (WS-IDX-TAB)       TO VPL-CLP-Y
041300         MOVE VPL-400-POS-Z (WS-IDX-TAB)       TO VPL-CLP-Z
041400         MOVE VPL-400-ROTACAO (WS-IDX-TAB)     TO VPL-CLP-ROT
041500         MOVE VPL-400-APROX-DIR (WS-IDX-TAB)   TO VPL-CLP-APROX-DIR
041600         MOVE VPL-400-APROX-DIST (WS-IDX-TAB)  TO VPL-CLP-APROX-DIST
041700         MOVE VPL-400-ETIQ-X (WS-IDX-TAB)      TO VPL-CLP-ETIQ-X
041800         MOVE VPL-400-ETIQ-Y (WS-IDX-TAB)      TO VPL-CLP-ETIQ-Y
041900         MOVE VPL-400-ETIQ-Z (WS-IDX-TAB)      TO VPL-CLP-ETIQ-Z
042000         WRITE VPL-LINHA-CLPOUT FROM VPL-LINHA-CLP
042100     END-IF.
042200 P210-FIM.
042300     EXIT.
042400*----------------------------------------------------------------*
042500* P900 - CORTA OS BRANCOS A ESQUERDA DE UM CAMPO EDITADO (ZZZ9   *
042600* OU -(N)9.NNN) MOVENDO-O A PARTIR DO PRIMEIRO CARACTER NAO      *
042700* BRANCO PARA WS-NUM-SAIDA (QUE FICA ALINHADO A ESQUERDA - O     *
042800* RESTO DAS LINHAS USA "DELIMITED BY SPACE" PARA PARAR NO FIM    *
042900* DO NUMERO)                                                      *
043000*----------------------------------------------------------------*
043100 P900-CORTA-NUMERO.
043200     MOVE 1 TO WS-NUM-POS
043300     PERFORM P901-AVANCA-POS
043400         UNTIL WS-EDIT-BUF (WS-NUM-POS:1) NOT = SPACE
043500         OR WS-NUM-POS > 11
043600     MOVE WS-EDIT-BUF (WS-NUM-POS:) TO WS-NUM-SAIDA.
043700 P900-FIM.
043800     EXIT.
043900 P901-AVANCA-POS.
044000     ADD 1 TO WS-NUM-POS.
044100 P901-FIM.
044200     EXIT.
044300 END PROGRAM VPL0400.
