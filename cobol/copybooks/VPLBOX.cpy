000100*================================================================*
000200*    COPYBOOK....: VPLBOX                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 03/06/1989                                    *
000600*    OBJETIVO....: Layout do registro de catalogo de CAIXAS       *
000700*                  (arquivo BOXCAT, sequencial, 68 bytes fixos)   *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  03/06/1989 MXT  0000 - versao original                        *
001100*  09/11/1991 MXT  0063 - incluido campo de posicao de etiqueta   *
001200*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001300*                         neste layout, nada a alterar           *
001400*================================================================*
001500 01  VPL-REG-CAIXA.
001600     05  VPL-CAIXA-ID              PIC X(12).
001700     05  VPL-CAIXA-LARGURA         PIC 9(05)V99.
001800     05  VPL-CAIXA-PROFUNDIDADE    PIC 9(05)V99.
001900     05  VPL-CAIXA-ALTURA          PIC 9(05)V99.
002000     05  VPL-CAIXA-PESO            PIC 9(03)V999.
002100     05  VPL-CAIXA-POSIC-ETIQ      PIC X(08).
002200     05  FILLER                    PIC X(21).
