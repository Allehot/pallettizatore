000100*================================================================*
000200*    COPYBOOK....: VPLREQ                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 11/06/1989                                    *
000600*    OBJETIVO....: Layout do pedido de plano de paletizacao       *
000700*                  (arquivo PLANREQ, um registro por rodada)      *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  11/06/1989 MXT  0000 - versao original                        *
001100*  30/08/1990 MXT  0041 - incluido ciclo de cantos por nivel      *
001200*  14/02/1994 RQS  0118 - incluida interfolha e frequencia        *
001300*  06/07/1996 JBC  0179 - incluidos override de aproximacao e     *
001400*                         afastamento da etiqueta                *
001500*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001600*                         neste layout, nada a alterar           *
001700*================================================================*
001800 01  VPL-REG-PEDIDO.
001900     05  VPL-PED-PALETE-ID         PIC X(12).
002000     05  VPL-PED-CAIXA-ID          PIC X(12).
002100     05  VPL-PED-GARRA-ID          PIC X(12).
002200     05  VPL-PED-CANTO-INICIAL     PIC X(02).
002300     05  VPL-PED-MODO-ORIENT       PIC X(05).
002400     05  VPL-PED-NIVEIS            PIC 9(03).
002500     05  VPL-PED-PASSO-Z           PIC 9(05)V99.
002600     05  VPL-PED-CICLO-CANTOS      PIC X(16).
002700     05  VPL-PED-INTERFOLHA-ID     PIC X(12).
002800     05  VPL-PED-INTF-FREQ         PIC 9(02).
002900     05  VPL-PED-APROX-DIR         PIC X(02).
003000     05  VPL-PED-APROX-DIST        PIC 9(04)V99.
003100     05  VPL-PED-ETIQ-OFFSET       PIC 9(03)V99.
003200     05  FILLER                    PIC X(04).
