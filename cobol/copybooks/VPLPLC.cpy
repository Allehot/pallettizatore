000100*================================================================*
000200*    COPYBOOK....: VPLPLC                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 25/06/1989                                    *
000600*    OBJETIVO....: Layout editado da linha de detalhe do arquivo  *
000700*                  de exportacao para o CLP (PLCOUT), formato     *
000800*                  texto delimitado por ";", consumido pelo       *
000900*                  Siemens S7 da celula de paletizacao            *
001000*----------------------------------------------------------------*
001100* HISTORICO DE ALTERACOES                                        *
001200*  25/06/1989 MXT  0000 - versao original                        *
001300*  06/07/1996 JBC  0179 - incluidas colunas de aproximacao e      *
001400*                         etiqueta                                *
001500*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001600*                         neste layout, nada a alterar           *
001700*================================================================*
001800 01  VPL-LINHA-CLP.
001900     05  VPL-CLP-IDX               PIC Z(04)9.
002000     05  FILLER                    PIC X(01) VALUE ";".
002100     05  VPL-CLP-NIVEL             PIC Z(03)9.
002200     05  FILLER                    PIC X(01) VALUE ";".
002300     05  VPL-CLP-BLOCO             PIC X(08).
002400     05  FILLER                    PIC X(01) VALUE ";".
002500     05  VPL-CLP-X                 PIC -(05)9.99.
002600     05  FILLER                    PIC X(01) VALUE ";".
002700     05  VPL-CLP-Y                 PIC -(05)9.99.
002800     05  FILLER                    PIC X(01) VALUE ";".
002900     05  VPL-CLP-Z                 PIC -(05)9.99.
003000     05  FILLER                    PIC X(01) VALUE ";".
003100     05  VPL-CLP-ROT               PIC Z(02)9.
003200     05  FILLER                    PIC X(01) VALUE ";".
003300     05  VPL-CLP-APROX-DIR         PIC X(02).
003400     05  FILLER                    PIC X(01) VALUE ";".
003500     05  VPL-CLP-APROX-DIST        PIC Z(03)9.99.
003600     05  FILLER                    PIC X(01) VALUE ";".
003700     05  VPL-CLP-ETIQ-X            PIC -(05)9.99.
003800     05  FILLER                    PIC X(01) VALUE ";".
003900     05  VPL-CLP-ETIQ-Y            PIC -(05)9.99.
004000     05  FILLER                    PIC X(01) VALUE ";".
004100     05  VPL-CLP-ETIQ-Z            PIC -(05)9.99.
