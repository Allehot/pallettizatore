000100*================================================================*
000200*    COPYBOOK....: VPLPLA                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 18/06/1989                                    *
000600*    OBJETIVO....: Layout do posicionamento (registro interno /   *
000700*                  de saida), uma ocorrencia por caixa assentada  *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  18/06/1989 MXT  0000 - versao original                        *
001100*  30/08/1990 MXT  0041 - incluido numero do nivel                *
001200*  06/07/1996 JBC  0179 - incluidos vetor de aproximacao e        *
001300*                         posicao da etiqueta                    *
001400*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001500*                         neste layout, nada a alterar           *
001600*================================================================*
001700 01  VPL-REG-POSICAO.
001800     05  VPL-POS-SEQ               PIC 9(04).
001900     05  VPL-POS-NIVEL             PIC 9(03).
002000     05  VPL-POS-BLOCO             PIC X(08).
002100     05  VPL-POS-X                 PIC S9(05)V99.
002200     05  VPL-POS-Y                 PIC S9(05)V99.
002300     05  VPL-POS-Z                 PIC S9(05)V99.
002400     05  VPL-POS-ROTACAO           PIC 9(03).
002500     05  VPL-POS-APROX-DIR         PIC X(02).
002600     05  VPL-POS-APROX-DIST        PIC 9(04)V99.
002700     05  VPL-POS-ETIQ-X            PIC S9(05)V99.
002800     05  VPL-POS-ETIQ-Y            PIC S9(05)V99.
002900     05  VPL-POS-ETIQ-Z            PIC S9(05)V99.
003000     05  FILLER                    PIC X(04).
