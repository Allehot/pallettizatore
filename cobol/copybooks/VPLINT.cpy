000100*================================================================*
000200*    COPYBOOK....: VPLINT                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 03/06/1989                                    *
000600*    OBJETIVO....: Layout do registro de catalogo de INTERFOLHAS  *
000700*                  (slip sheets, arquivo INTCAT, 40 bytes fixos)  *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  03/06/1989 MXT  0000 - versao original                        *
001100*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001200*                         neste layout, nada a alterar           *
001300*================================================================*
001400 01  VPL-REG-INTERFOLHA.
001500     05  VPL-INTF-ID               PIC X(12).
001600     05  VPL-INTF-ESPESSURA        PIC 9(03)V99.
001700     05  VPL-INTF-PESO             PIC 9(03)V999.
001800     05  VPL-INTF-MATERIAL         PIC X(12).
001900     05  FILLER                    PIC X(05).
