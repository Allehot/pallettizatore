000100*================================================================*
000200*    COPYBOOK....: VPLPAL                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 03/06/1989                                    *
000600*    OBJETIVO....: Layout do registro de catalogo de PALETES      *
000700*                  (arquivo PALCAT, sequencial, 68 bytes fixos)   *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  03/06/1989 MXT  0000 - versao original                        *
001100*  14/02/1994 RQS  0118 - incluido par de sobordo (overhang) X/Y  *
001200*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001300*                         neste layout, nada a alterar           *
001400*================================================================*
001500 01  VPL-REG-PALETE.
001600     05  VPL-PALETE-ID             PIC X(12).
001700     05  VPL-PALETE-LARGURA        PIC 9(05)V99.
001800     05  VPL-PALETE-PROFUNDIDADE   PIC 9(05)V99.
001900     05  VPL-PALETE-ALTURA         PIC 9(05)V99.
002000     05  VPL-PALETE-SOBORDO-X      PIC 9(04)V99.
002100     05  VPL-PALETE-SOBORDO-Y      PIC 9(04)V99.
002200     05  FILLER                    PIC X(23).
