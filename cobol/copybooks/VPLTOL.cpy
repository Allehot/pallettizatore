000100*================================================================*
000200*    COPYBOOK....: VPLTOL                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 03/06/1989                                    *
000600*    OBJETIVO....: Layout do registro de catalogo de GARRAS       *
000700*                  (ferramentas de pick, arquivo TOLCAT, 68 bytes)*
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000*  03/06/1989 MXT  0000 - versao original                        *
001100*  17/05/1993 MXT  0091 - incluido offset de pickup X/Y/Z         *
001200*  22/09/1999 RQS  0247 - AJUSTE ANO 2000 - sem campos de data    *
001300*                         neste layout, nada a alterar           *
001400*================================================================*
001500 01  VPL-REG-GARRA.
001600     05  VPL-GARRA-ID              PIC X(12).
001700     05  VPL-GARRA-NOME            PIC X(20).
001800     05  VPL-GARRA-MAX-CAIXAS      PIC 9(03).
001900     05  VPL-GARRA-ORIENTACOES     PIC X(07).
002000     05  VPL-GARRA-OFFSET-X        PIC S9(04)V99.
002100     05  VPL-GARRA-OFFSET-Y        PIC S9(04)V99.
002200     05  VPL-GARRA-OFFSET-Z        PIC S9(04)V99.
002300     05  FILLER                    PIC X(05).
