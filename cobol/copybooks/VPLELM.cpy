000100*================================================================*
000200*    COPYBOOK....: VPLELM                                        *
000300*    SISTEMA.....: VERPAL - Planejador de Paletizacao Robotizada  *
000400*    AUTOR.......: M. TEIXEIRA                                   *
000500*    DATA........: 18/06/1989                                    *
000600*    OBJETIVO....: Ocorrencia de calculo de posicionamento,      *
000700*                  compartilhada (via REPLACING) pelas tabelas   *
000800*                  internas de VPL0200/0210/0220/0230/0240/0260/ *
000900*                  0400 e pela tabela mestra do VPLB010.  Traz   *
001000*                  campos auxiliares (TIPO/FW/FD/PESO) que nao   *
001100*                  vao para o registro de saida (ver VPLPLA).    *
001200*----------------------------------------------------------------*
001300* HISTORICO DE ALTERACOES                                        *
001400*  18/06/1989 MXT  0000 - VERSAO ORIGINAL                        *
001500*  06/07/1996 JBC  0179 - CAMPOS DE APROXIMACAO E ETIQUETA       *
001600*  19/08/1997 JBC  0201 - CAMPOS FW/FD/PESO/TIPO PARA METRICAS   *
001650*  03/11/1998 JBC  0229 - CAMPO FH (ALTURA) PARA O CALCULO DE   *
001660*                         ALTURA MAXIMA DO LOTE (VPL0230)       *
001670*  22/09/1999 RQS  0247 - FILLER DE FOLGA NO FIM DA OCORRENCIA  *
001680*                         PARA EXPANSAO FUTURA SEM QUEBRAR O    *
001690*                         LAYOUT JA GRAVADO                     *
001700*================================================================*
001800 10  :P:-SEQ                   PIC 9(04).
001900 10  :P:-NIVEL                 PIC 9(03).
002000 10  :P:-BLOCO                 PIC X(08).
002100 10  :P:-POS-X                 PIC S9(05)V99.
002200 10  :P:-POS-Y                 PIC S9(05)V99.
002300 10  :P:-POS-Z                 PIC S9(05)V99.
002400 10  :P:-ROTACAO               PIC 9(03).
002500 10  :P:-APROX-DIR             PIC X(02).
002600 10  :P:-APROX-DIST            PIC 9(04)V99.
002700 10  :P:-ETIQ-X                PIC S9(05)V99.
002800 10  :P:-ETIQ-Y                PIC S9(05)V99.
002900 10  :P:-ETIQ-Z                PIC S9(05)V99.
003000 10  :P:-TIPO                  PIC X(01).
003100 10  :P:-FW                    PIC 9(05)V99.
003200 10  :P:-FD                    PIC 9(05)V99.
003250 10  :P:-FH                    PIC 9(05)V99.
003300 10  :P:-PESO                  PIC 9(03)V999.
003400 10  FILLER                    PIC X(04).
