000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0270.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 22/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0270 - TRANSFORMACAO DE REFERENCIAL (CARTAO <-> PALETE)  *
001000*----------------------------------------------------------------*
001100*    CONVERTE UM PONTO DO REFERENCIAL DE TRABALHO DO CARTAO DE   *
001200*    PROGRAMACAO DO ROBO (ORIGEM/EIXOS ESCOLHIDOS PELO           *
001300*    PROGRAMADOR) PARA O REFERENCIAL INTERNO DO PALETE (SW,      *
001400*    EIXO X PARA LESTE, EIXO Y PARA NORTE) E VICE-VERSA.          *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700*  22/07/1989 MXT  0000 - VERSAO ORIGINAL (SO TRANSFORMA)        *
001800*  06/07/1996 JBC  0179 - INCLUIDA RESTAURA (INVERSA)            *
001900*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002000*                         NESTE PROGRAMA, NADA A FAZER           *
002010*  19/06/2001 MXT  0277 - CONFERIDA A ROTINA INVERSA (RESTAURA)  *
002020*                         PARA GARANTIR QUE A TRANSFORMACAO DE   *
002030*                         COORDENADAS E SIMETRICA EM AMBOS OS    *
002040*                         SENTIDOS                               *
002100*================================================================*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 DATA DIVISION.
002700 WORKING-STORAGE SECTION.
002800*----------------------------------------------------------------*
002900* COORDENADAS DA ORIGEM DO REFERENCIAL ESCOLHIDO, MEDIDAS NO     *
003000* REFERENCIAL DO PALETE - GRUPO E VISAO EM VETOR (REDEFINES)     *
003100*----------------------------------------------------------------*
003200 01  WS-ORIGEM-GRUPO.
003300     05  WS-ORIGEM-X             PIC S9(05)V99.
003400     05  WS-ORIGEM-Y             PIC S9(05)V99.
003500 01  WS-ORIGEM-VETOR REDEFINES WS-ORIGEM-GRUPO.
003600     05  WS-ORIGEM-VET           PIC S9(05)V99 OCCURS 2 TIMES.
003700*----------------------------------------------------------------*
003800* SINAL DE CADA EIXO (+1 OU -1) CONFORME O SENTIDO ESCOLHIDO     *
003900* PARA O EIXO X (E/W) E PARA O EIXO Y (N/S) - GRUPO E VISAO EM   *
004000* VETOR (REDEFINES)                                              *
004100*----------------------------------------------------------------*
004200 01  WS-SINAL-GRUPO.
004300     05  WS-SINAL-X              PIC S9(01).
004400     05  WS-SINAL-Y              PIC S9(01).
004500 01  WS-SINAL-VETOR REDEFINES WS-SINAL-GRUPO.
004600     05  WS-SINAL-VET            PIC S9(01) OCCURS 2 TIMES.
004700*----------------------------------------------------------------*
004800* PONTO DE BASE (PONTO MENOS A FOLGA DE ENTRADA DO GARFO) USADO  *
004900* SO NA TRANSFORMACAO DIRETA - GRUPO E VISAO EM VETOR (REDEFINES)*
005000*----------------------------------------------------------------*
005100 01  WS-BASE-GRUPO.
005200     05  WS-BASE-X               PIC S9(05)V99.
005300     05  WS-BASE-Y               PIC S9(05)V99.
005400 01  WS-BASE-VETOR REDEFINES WS-BASE-GRUPO.
005500     05  WS-BASE-VET             PIC S9(05)V99 OCCURS 2 TIMES.
005600 LINKAGE SECTION.
005700 01  VPL-270-PARAMETROS.
005800     05  VPL-270-FUNCAO          PIC X(10).
005900     05  VPL-270-ORIGEM-COD      PIC X(06).
006000     05  VPL-270-EIXO-X-COD      PIC X(01).
006100     05  VPL-270-EIXO-Y-COD      PIC X(01).
006200     05  VPL-270-LARGURA-PALETE  PIC 9(05)V99.
006300     05  VPL-270-PROFUND-PALETE  PIC 9(05)V99.
006400     05  VPL-270-OVERHANG-X      PIC 9(05)V99.
006500     05  VPL-270-OVERHANG-Y      PIC 9(05)V99.
006600     05  VPL-270-PONTO-ENTRA.
006700         10  VPL-270-PE-X        PIC S9(05)V99.
006800         10  VPL-270-PE-Y        PIC S9(05)V99.
006900         10  VPL-270-PE-Z        PIC S9(05)V99.
007000     05  VPL-270-PONTO-SAI.
007100         10  VPL-270-PS-X        PIC S9(05)V99.
007200         10  VPL-270-PS-Y        PIC S9(05)V99.
007300         10  VPL-270-PS-Z        PIC S9(05)V99.
007400     05  VPL-270-ABORTAR         PIC X(01).
007500         88  VPL-270-ABORTAR-SIM   VALUE "S".
007600     05  VPL-270-MENSAGEM        PIC X(50).
007700     05  FILLER                  PIC X(01).
007800 PROCEDURE DIVISION USING VPL-270-PARAMETROS.
007900 MAIN-PROCEDURE SECTION.
008000 M000-INICIO.
008100     MOVE "N" TO VPL-270-ABORTAR
008200     MOVE SPACES TO VPL-270-MENSAGEM
008300     IF VPL-270-ORIGEM-COD = "C"
008400         MOVE "CENTER" TO VPL-270-ORIGEM-COD
008500     END-IF
008600     EVALUATE VPL-270-ORIGEM-COD
008700         WHEN "SW"
008800         WHEN "SE"
008900         WHEN "NW"
009000         WHEN "NE"
009100         WHEN "CENTER"
009200             CONTINUE
009300         WHEN OTHER
009400             MOVE "S" TO VPL-270-ABORTAR
009500             MOVE "Invalid frame origin" TO VPL-270-MENSAGEM
009600             GO TO M000-FIM
009700     END-EVALUATE
009800     EVALUATE VPL-270-EIXO-X-COD
009900         WHEN "E"
010000         WHEN "W"
010100             CONTINUE
010200         WHEN OTHER
010300             MOVE "S" TO VPL-270-ABORTAR
010400             MOVE "Invalid frame x-axis" TO VPL-270-MENSAGEM
010500             GO TO M000-FIM
010600     END-EVALUATE
010700     EVALUATE VPL-270-EIXO-Y-COD
010800         WHEN "N"
010900         WHEN "S"
011000             CONTINUE
011100         WHEN OTHER
011200             MOVE "S" TO VPL-270-ABORTAR
011300             MOVE "Invalid frame y-axis" TO VPL-270-MENSAGEM
011400             GO TO M000-FIM
011500     END-EVALUATE
011600     PERFORM P100-RESOLVE-ORIGEM THRU P100-FIM
011700     EVALUATE VPL-270-FUNCAO
011800         WHEN "TRANSFORMAR"
011900             PERFORM P200-TRANSFORMA THRU P200-FIM
012000         WHEN "RESTAURAR"
012100             PERFORM P300-RESTAURA THRU P300-FIM
012200         WHEN OTHER
012300             MOVE "S" TO VPL-270-ABORTAR
012400             MOVE "Invalid transform function" TO VPL-270-MENSAGEM
012500     END-EVALUATE.
012600 M000-FIM.
012700     GOBACK.
012800*----------------------------------------------------------------*
012900* P100 - CALCULA A ORIGEM ESCOLHIDA NO REFERENCIAL DO PALETE E   *
013000* O SINAL DE CADA EIXO CONFORME O SENTIDO ESCOLHIDO              *
013100*----------------------------------------------------------------*
013200 P100-RESOLVE-ORIGEM.
013300     EVALUATE VPL-270-ORIGEM-COD
013400         WHEN "SW"
013500             MOVE ZERO TO WS-ORIGEM-X WS-ORIGEM-Y
013600         WHEN "SE"
013700             MOVE VPL-270-LARGURA-PALETE TO WS-ORIGEM-X
013800             MOVE ZERO TO WS-ORIGEM-Y
013900         WHEN "NW"
014000             MOVE ZERO TO WS-ORIGEM-X
014100             MOVE VPL-270-PROFUND-PALETE TO WS-ORIGEM-Y
014200         WHEN "NE"
014300             MOVE VPL-270-LARGURA-PALETE TO WS-ORIGEM-X
014400             MOVE VPL-270-PROFUND-PALETE TO WS-ORIGEM-Y
014500         WHEN "CENTER"
014600             COMPUTE WS-ORIGEM-X = VPL-270-LARGURA-PALETE / 2
014700             COMPUTE WS-ORIGEM-Y = VPL-270-PROFUND-PALETE / 2
014800     END-EVALUATE
014900     IF VPL-270-EIXO-X-COD = "E"
015000         MOVE 1 TO WS-SINAL-X
015100     ELSE
015200         MOVE -1 TO WS-SINAL-X
015300     END-IF
015400     IF VPL-270-EIXO-Y-COD = "N"
015500         MOVE 1 TO WS-SINAL-Y
015600     ELSE
015700         MOVE -1 TO WS-SINAL-Y
015800     END-IF.
015900 P100-FIM.
016000     EXIT.
016100*----------------------------------------------------------------*
016200* P200 - TRANSFORMA UM PONTO DO REFERENCIAL DE TRABALHO PARA O   *
016300* REFERENCIAL DO PALETE (BASE = PONTO - FOLGA; RESULTADO =        *
016400* (BASE - ORIGEM) * SINAL; Z NAO MUDA)                            *
016500*----------------------------------------------------------------*
016600 P200-TRANSFORMA.
016700     COMPUTE WS-BASE-X = VPL-270-PE-X - VPL-270-OVERHANG-X
016800     COMPUTE WS-BASE-Y = VPL-270-PE-Y - VPL-270-OVERHANG-Y
016900     COMPUTE VPL-270-PS-X = (WS-BASE-X - WS-ORIGEM-X) * WS-SINAL-X
017000     COMPUTE VPL-270-PS-Y = (WS-BASE-Y - WS-ORIGEM-Y) * WS-SINAL-Y
017100     MOVE VPL-270-PE-Z TO VPL-270-PS-Z.
017200 P200-FIM.
017300     EXIT.
017400*----------------------------------------------------------------*
017500* P300 - RESTAURA (INVERSA EXATA DE P200): PONTO = ORIGEM +       *
017600* FOLGA + (RESULTADO * SINAL); Z NAO MUDA                        *
017700*----------------------------------------------------------------*
017800 P300-RESTAURA.
017900     COMPUTE VPL-270-PS-X =
018000         WS-ORIGEM-X + VPL-270-OVERHANG-X +
018100             (VPL-270-PE-X * WS-SINAL-X)
018200     COMPUTE VPL-270-PS-Y =
018300         WS-ORIGEM-Y + VPL-270-OVERHANG-Y +
018400             (VPL-270-PE-Y * WS-SINAL-Y)
018500     MOVE VPL-270-PE-Z TO VPL-270-PS-Z.
018600 P300-FIM.
018700     EXIT.
018800 END PROGRAM VPL0270.
