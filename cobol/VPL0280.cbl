000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0280.
000300 AUTHOR.      J. B. CORREA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 12/09/1996.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0280 - MONTADOR DE LAYOUT DE PRESA MULTIPLA (DEDOS)      *
001000*----------------------------------------------------------------*
001100*    A PARTIR DE LINHAS/COLUNAS DE DEDOS DA GARRA, ESPACAMENTO   *
001200*    ENTRE ELES E TAMANHO DE CADA DEDO, CALCULA O ENVELOPE DA    *
001300*    GARRA, POSICIONA CADA DEDO CENTRADO NA ORIGEM INFORMADA E   *
001400*    EMITE AVISO QUANDO O ENVELOPE PASSA DO LIMITE UTIL DO       *
001500*    PALETE, DO LIMITE DA FERRAMENTA OU QUANDO DOIS DEDOS SE     *
001600*    SOBREPOEM.                                                  *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*  12/09/1996 JBC  0179 - VERSAO ORIGINAL                        *
002000*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002100*                         NESTE PROGRAMA, NADA A FAZER           *
002110*  02/07/2001 RQS  0280 - ATUALIZADO O ENVELOPE DA GARRA PARA AS *
002120*                         NOVAS GARRAS DE DUPLO CICLO            *
002130*                         (LARGURA/PROFUNDIDADE) RECEBIDAS DA    *
002140*                         MANUTENCAO                             *
002200*================================================================*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900*----------------------------------------------------------------*
003000* ENVELOPE DA GARRA (LARGURA/PROFUNDIDADE TOTAL) - GRUPO E       *
003100* VISAO EM VETOR (REDEFINES)                                     *
003200*----------------------------------------------------------------*
003300 01  WS-ENVELOPE-GRUPO.
003400     05  WS-ENVELOPE-W           PIC 9(05)V99.
003500     05  WS-ENVELOPE-D           PIC 9(05)V99.
003600 01  WS-ENVELOPE-VETOR REDEFINES WS-ENVELOPE-GRUPO.
003700     05  WS-ENVELOPE-VET         PIC 9(05)V99 OCCURS 2 TIMES.
003800*----------------------------------------------------------------*
003900* LIMITE UTIL DO PALETE (LARGURA/PROFUNDIDADE + FOLGA DOS DOIS   *
004000* LADOS) - GRUPO E VISAO EM VETOR (REDEFINES)                    *
004100*----------------------------------------------------------------*
004200 01  WS-LIMITE-GRUPO.
004300     05  WS-LIMITE-X             PIC 9(05)V99.
004400     05  WS-LIMITE-Y             PIC 9(05)V99.
004500 01  WS-LIMITE-VETOR REDEFINES WS-LIMITE-GRUPO.
004600     05  WS-LIMITE-VET           PIC 9(05)V99 OCCURS 2 TIMES.
004700*----------------------------------------------------------------*
004800* CANTO INICIAL DO LAYOUT DE DEDOS (ORIGEM MENOS METADE DO       *
004900* ENVELOPE) - GRUPO E VISAO EM VETOR (REDEFINES)                 *
005000*----------------------------------------------------------------*
005100 01  WS-INICIO-GRUPO.
005200     05  WS-INICIO-X             PIC S9(05)V99.
005300     05  WS-INICIO-Y             PIC S9(05)V99.
005400 01  WS-INICIO-VETOR REDEFINES WS-INICIO-GRUPO.
005500     05  WS-INICIO-VET           PIC S9(05)V99 OCCURS 2 TIMES.
005600*----------------------------------------------------------------*
005700* CONTADORES DE VARREDURA DAS LINHAS/COLUNAS E DOS PARES DE      *
005800* DEDOS NA CONFERENCIA DE COLISAO                                *
005900*----------------------------------------------------------------*
006000 77  WS-LINHA                   PIC 9(03) COMP.
006100 77  WS-COLUNA                  PIC 9(03) COMP.
006200 77  WS-IDX-A                   PIC 9(03) COMP.
006300 77  WS-IDX-B                   PIC 9(03) COMP.
006400*----------------------------------------------------------------*
006500* LIMITES (X0,X1,Y0,Y1) DE CADA UM DOS DOIS DEDOS EM CONFERENCIA *
006600* DE SOBREPOSICAO                                                 *
006700*----------------------------------------------------------------*
006800 01  WS-BORDAS-A.
006900     05  WS-A-X0                 PIC S9(05)V99.
007000     05  WS-A-X1                 PIC S9(05)V99.
007100     05  WS-A-Y0                 PIC S9(05)V99.
007200     05  WS-A-Y1                 PIC S9(05)V99.
007250     05  FILLER                  PIC X(01).
007300 01  WS-BORDAS-B.
007400     05  WS-B-X0                 PIC S9(05)V99.
007500     05  WS-B-X1                 PIC S9(05)V99.
007600     05  WS-B-Y0                 PIC S9(05)V99.
007700     05  WS-B-Y1                 PIC S9(05)V99.
007750     05  FILLER                  PIC X(01).
007800*----------------------------------------------------------------*
007900* AREA DE MONTAGEM DE MENSAGEM DE AVISO (VALORES EM 1 DECIMAL)   *
008000*----------------------------------------------------------------*
008100 77  WS-MSG-VAL-1                PIC 9(05)V9.
008200 77  WS-MSG-VAL-2                PIC 9(05)V9.
008300 77  WS-MSG-EDIT-1               PIC ZZZZ9.9.
008400 77  WS-MSG-EDIT-2               PIC ZZZZ9.9.
008500 77  WS-MSG-EDIT-IDX-A           PIC ZZ9.
008600 77  WS-MSG-EDIT-IDX-B           PIC ZZ9.
008650 77  WS-EIXO-AVISO               PIC X(01).
008700 LINKAGE SECTION.
008800 01  VPL-280-PARAMETROS.
008900     05  VPL-280-ROWS            PIC 9(03).
009000     05  VPL-280-COLS            PIC 9(03).
009100     05  VPL-280-SPACING-X       PIC 9(05)V99.
009200     05  VPL-280-SPACING-Y       PIC 9(05)V99.
009300     05  VPL-280-DEDO-LARG       PIC 9(05)V99.
009400     05  VPL-280-DEDO-PROF       PIC 9(05)V99.
009500     05  VPL-280-DEDO-ALT        PIC 9(05)V99.
009600     05  VPL-280-CAIXAS-POR-DEDO PIC 9(03).
009700     05  VPL-280-ORIGEM-X        PIC S9(05)V99.
009800     05  VPL-280-ORIGEM-Y        PIC S9(05)V99.
009900     05  VPL-280-ORIGEM-Z        PIC S9(05)V99.
010000     05  VPL-280-PALETE-LARGURA  PIC 9(05)V99.
010100     05  VPL-280-PALETE-PROFUND  PIC 9(05)V99.
010200     05  VPL-280-OVERHANG-X      PIC 9(05)V99.
010300     05  VPL-280-OVERHANG-Y      PIC 9(05)V99.
010400     05  VPL-280-TOOL-INFORMADO  PIC X(01).
010500         88  VPL-280-TOOL-SIM      VALUE "S".
010600     05  VPL-280-TOOL-LARGURA    PIC 9(05)V99.
010700     05  VPL-280-TOOL-PROFUND    PIC 9(05)V99.
010800     05  VPL-280-ABORTAR         PIC X(01).
010900         88  VPL-280-ABORTAR-SIM   VALUE "S".
011000     05  VPL-280-MENSAGEM        PIC X(60).
011100     05  VPL-280-ENVELOPE-W      PIC 9(05)V99.
011200     05  VPL-280-ENVELOPE-D      PIC 9(05)V99.
011300     05  VPL-280-TOTAL-CAIXAS    PIC 9(05) COMP.
011400     05  VPL-280-QTD-DEDOS       PIC 9(03) COMP.
011500     05  VPL-280-DEDOS OCCURS 400 TIMES
011600             INDEXED BY VPL-280-DEDO-IDX.
011700         10  VPL-280-DEDO-INDICE     PIC 9(03).
011800         10  VPL-280-DEDO-LINHA      PIC 9(03).
011900         10  VPL-280-DEDO-COLUNA     PIC 9(03).
012000         10  VPL-280-DEDO-CX         PIC S9(05)V99.
012100         10  VPL-280-DEDO-CY         PIC S9(05)V99.
012200         10  VPL-280-DEDO-CZ         PIC S9(05)V99.
012300     05  VPL-280-QTD-AVISOS      PIC 9(03) COMP.
012400     05  VPL-280-AVISOS OCCURS 50 TIMES
012500             INDEXED BY VPL-280-AVISO-IDX
012600             PIC X(80).
012650     05  FILLER                  PIC X(01).
012700 PROCEDURE DIVISION USING VPL-280-PARAMETROS.
012800 MAIN-PROCEDURE SECTION.
012900 M000-INICIO.
013000     MOVE "N" TO VPL-280-ABORTAR
013100     MOVE SPACES TO VPL-280-MENSAGEM
013200     MOVE ZERO TO VPL-280-QTD-DEDOS
013300     MOVE ZERO TO VPL-280-QTD-AVISOS
013400     MOVE ZERO TO VPL-280-TOTAL-CAIXAS
013500     MOVE ZERO TO VPL-280-ENVELOPE-W VPL-280-ENVELOPE-D
013600     IF VPL-280-ROWS = ZERO OR VPL-280-COLS = ZERO
013700         MOVE "S" TO VPL-280-ABORTAR
013800         MOVE "Invalid grip rows or columns" TO VPL-280-MENSAGEM
013900         GO TO M000-FIM
014000     END-IF
014100     IF VPL-280-DEDO-LARG = ZERO OR VPL-280-DEDO-PROF = ZERO
014200             OR VPL-280-DEDO-ALT = ZERO
014300         MOVE "S" TO VPL-280-ABORTAR
014400         MOVE "Invalid finger dimensions" TO VPL-280-MENSAGEM
014500         GO TO M000-FIM
014600     END-IF
014700     IF VPL-280-CAIXAS-POR-DEDO = ZERO
014800         MOVE "S" TO VPL-280-ABORTAR
014900         MOVE "Invalid boxes per finger" TO VPL-280-MENSAGEM
015000         GO TO M000-FIM
015100     END-IF
015200     PERFORM P100-CALCULA-ENVELOPE THRU P100-FIM
015300     PERFORM P200-POSICIONA-LINHA THRU P200-FIM
015400         VARYING WS-LINHA FROM 1 BY 1
015500         UNTIL WS-LINHA > VPL-280-ROWS
015600     PERFORM P300-VERIFICA-ENVELOPE THRU P300-FIM
015700     IF VPL-280-TOOL-SIM
015800         PERFORM P400-VERIFICA-TOOL THRU P400-FIM
015900     END-IF
016000     PERFORM P500-VERIFICA-COLISAO THRU P500-FIM
016100         VARYING WS-IDX-A FROM 1 BY 1
016200         UNTIL WS-IDX-A > VPL-280-QTD-DEDOS.
016300 M000-FIM.
016400     GOBACK.
016500*----------------------------------------------------------------*
016600* P100 - ENVELOPE DA GARRA E TOTAL DE CAIXAS PEGAS DE UMA VEZ     *
016700*----------------------------------------------------------------*
016800 P100-CALCULA-ENVELOPE.
016900     COMPUTE WS-ENVELOPE-W =
017000         VPL-280-DEDO-LARG +
017100             ((VPL-280-COLS - 1) * VPL-280-SPACING-X)
017200     COMPUTE WS-ENVELOPE-D =
017300         VPL-280-DEDO-PROF +
017400             ((VPL-280-ROWS - 1) * VPL-280-SPACING-Y)
017500     MOVE WS-ENVELOPE-W TO VPL-280-ENVELOPE-W
017600     MOVE WS-ENVELOPE-D TO VPL-280-ENVELOPE-D
017700     COMPUTE VPL-280-TOTAL-CAIXAS =
017800         VPL-280-ROWS * VPL-280-COLS * VPL-280-CAIXAS-POR-DEDO
017900     COMPUTE WS-INICIO-X =
018000         VPL-280-ORIGEM-X - (WS-ENVELOPE-W / 2)
018100     COMPUTE WS-INICIO-Y =
018200         VPL-280-ORIGEM-Y - (WS-ENVELOPE-D / 2).
018300 P100-FIM.
018400     EXIT.
018500*----------------------------------------------------------------*
018600* P200 - POSICIONA TODOS OS DEDOS DE UMA LINHA (LACO DE COLUNAS) *
018700*----------------------------------------------------------------*
018800 P200-POSICIONA-LINHA.
018900     PERFORM P210-POSICIONA-DEDO THRU P210-FIM
019000         VARYING WS-COLUNA FROM 1 BY 1
019100         UNTIL WS-COLUNA > VPL-280-COLS.
019200 P200-FIM.
019300     EXIT.
019400*----------------------------------------------------------------*
019500* P210 - POSICIONA UM DEDO (LINHA/COLUNA CORRENTES) CENTRADO NA   *
019600* ORIGEM INFORMADA, RESPEITANDO O LIMITE DA TABELA DE DEDOS      *
019700*----------------------------------------------------------------*
019800 P210-POSICIONA-DEDO.
019900     IF VPL-280-QTD-DEDOS >= 400
020000         GO TO P210-FIM
020100     END-IF
020200     ADD 1 TO VPL-280-QTD-DEDOS
020300     SET VPL-280-DEDO-IDX TO VPL-280-QTD-DEDOS
020400     MOVE VPL-280-QTD-DEDOS TO
020500         VPL-280-DEDO-INDICE (VPL-280-DEDO-IDX)
020600     MOVE WS-LINHA   TO VPL-280-DEDO-LINHA  (VPL-280-DEDO-IDX)
020700     MOVE WS-COLUNA  TO VPL-280-DEDO-COLUNA (VPL-280-DEDO-IDX)
020800     COMPUTE VPL-280-DEDO-CX (VPL-280-DEDO-IDX) =
020900         WS-INICIO-X + (VPL-280-DEDO-LARG / 2) +
021000             ((WS-COLUNA - 1) * VPL-280-SPACING-X)
021100     COMPUTE VPL-280-DEDO-CY (VPL-280-DEDO-IDX) =
021200         WS-INICIO-Y + (VPL-280-DEDO-PROF / 2) +
021300             ((WS-LINHA - 1) * VPL-280-SPACING-Y)
021400     MOVE VPL-280-ORIGEM-Z TO VPL-280-DEDO-CZ (VPL-280-DEDO-IDX).
021500 P210-FIM.
021600     EXIT.
021700*----------------------------------------------------------------*
021800* P300 - AVISA QUANDO O ENVELOPE PASSA DO LIMITE UTIL DO PALETE  *
021900* (LARGURA/PROFUNDIDADE + FOLGA DE ENTRADA DO GARFO DOS 2 LADOS) *
022000*----------------------------------------------------------------*
022100 P300-VERIFICA-ENVELOPE.
022200     COMPUTE WS-LIMITE-X =
022300         VPL-280-PALETE-LARGURA + (VPL-280-OVERHANG-X * 2)
022400     COMPUTE WS-LIMITE-Y =
022500         VPL-280-PALETE-PROFUND + (VPL-280-OVERHANG-Y * 2)
022600     IF WS-ENVELOPE-W > WS-LIMITE-X
022700         MOVE WS-ENVELOPE-W TO WS-MSG-VAL-1
022800         MOVE WS-LIMITE-X TO WS-MSG-VAL-2
022900         MOVE "X" TO WS-EIXO-AVISO
023000         PERFORM P910-MONTA-AVISO-ENVELOPE THRU P910-FIM
023100     END-IF
023200     IF WS-ENVELOPE-D > WS-LIMITE-Y
023300         MOVE WS-ENVELOPE-D TO WS-MSG-VAL-1
023400         MOVE WS-LIMITE-Y TO WS-MSG-VAL-2
023500         MOVE "Y" TO WS-EIXO-AVISO
023600         PERFORM P910-MONTA-AVISO-ENVELOPE THRU P910-FIM
023700     END-IF.
023800 P300-FIM.
023900     EXIT.
024000*----------------------------------------------------------------*
024100* P400 - AVISA QUANDO O ENVELOPE PASSA DA JANELA UTIL DA         *
024200* FERRAMENTA (LIMITE OPCIONAL, SO CONFERIDO SE INFORMADO)        *
024300*----------------------------------------------------------------*
024400 P400-VERIFICA-TOOL.
024500     IF WS-ENVELOPE-W > VPL-280-TOOL-LARGURA
024600         MOVE WS-ENVELOPE-W TO WS-MSG-VAL-1
024700         MOVE VPL-280-TOOL-LARGURA TO WS-MSG-VAL-2
024800         MOVE "X" TO WS-EIXO-AVISO
024900         PERFORM P920-MONTA-AVISO-TOOL THRU P920-FIM
025000     END-IF
025100     IF WS-ENVELOPE-D > VPL-280-TOOL-PROFUND
025200         MOVE WS-ENVELOPE-D TO WS-MSG-VAL-1
025300         MOVE VPL-280-TOOL-PROFUND TO WS-MSG-VAL-2
025400         MOVE "Y" TO WS-EIXO-AVISO
025500         PERFORM P920-MONTA-AVISO-TOOL THRU P920-FIM
025600     END-IF.
025700 P400-FIM.
025800     EXIT.
025900*----------------------------------------------------------------*
026000* P500 - PARA CADA DEDO, CONFERE SOBREPOSICAO COM OS DEMAIS DE   *
026100* INDICE MAIOR (EVITA COMPARAR O MESMO PAR DUAS VEZES)           *
026200*----------------------------------------------------------------*
026300 P500-VERIFICA-COLISAO.
026400     COMPUTE WS-A-X0 = VPL-280-DEDO-CX (WS-IDX-A) -
026500         (VPL-280-DEDO-LARG / 2)
026600     COMPUTE WS-A-X1 = VPL-280-DEDO-CX (WS-IDX-A) +
026700         (VPL-280-DEDO-LARG / 2)
026800     COMPUTE WS-A-Y0 = VPL-280-DEDO-CY (WS-IDX-A) -
026900         (VPL-280-DEDO-PROF / 2)
027000     COMPUTE WS-A-Y1 = VPL-280-DEDO-CY (WS-IDX-A) +
027100         (VPL-280-DEDO-PROF / 2)
027200     COMPUTE WS-IDX-B = WS-IDX-A + 1
027300     PERFORM P510-CONFERE-PAR THRU P510-FIM
027400         UNTIL WS-IDX-B > VPL-280-QTD-DEDOS.
027500 P500-FIM.
027600     EXIT.
027700*----------------------------------------------------------------*
027800* P510 - CONFERE UM PAR DE DEDOS (WS-IDX-A CONTRA WS-IDX-B)      *
027900*----------------------------------------------------------------*
028000 P510-CONFERE-PAR.
028100     COMPUTE WS-B-X0 = VPL-280-DEDO-CX (WS-IDX-B) -
028200         (VPL-280-DEDO-LARG / 2)
028300     COMPUTE WS-B-X1 = VPL-280-DEDO-CX (WS-IDX-B) +
028400         (VPL-280-DEDO-LARG / 2)
028500     COMPUTE WS-B-Y0 = VPL-280-DEDO-CY (WS-IDX-B) -
028600         (VPL-280-DEDO-PROF / 2)
028700     COMPUTE WS-B-Y1 = VPL-280-DEDO-CY (WS-IDX-B) +
028800         (VPL-280-DEDO-PROF / 2)
028900     IF WS-A-X1 > WS-B-X0 AND WS-B-X1 > WS-A-X0
029000             AND WS-A-Y1 > WS-B-Y0 AND WS-B-Y1 > WS-A-Y0
029100         MOVE VPL-280-DEDO-INDICE (WS-IDX-A) TO WS-MSG-EDIT-IDX-A
029200         MOVE VPL-280-DEDO-INDICE (WS-IDX-B) TO WS-MSG-EDIT-IDX-B
029300         PERFORM P930-MONTA-AVISO-COLISAO THRU P930-FIM
029400     END-IF
029500     ADD 1 TO WS-IDX-B.
029600 P510-FIM.
029700     EXIT.
029800*----------------------------------------------------------------*
029900* P910 - MONTA O TEXTO DO AVISO DE ENVELOPE FORA DO LIMITE DO    *
030000* PALETE (VALORES EM 1 DECIMAL)                                  *
030100*----------------------------------------------------------------*
030200 P910-MONTA-AVISO-ENVELOPE.
030300     MOVE WS-MSG-VAL-1 TO WS-MSG-EDIT-1
030400     MOVE WS-MSG-VAL-2 TO WS-MSG-EDIT-2
030500     IF VPL-280-QTD-AVISOS < 50
030600         ADD 1 TO VPL-280-QTD-AVISOS
030700         SET VPL-280-AVISO-IDX TO VPL-280-QTD-AVISOS
030800         STRING "Ingombro pinza oltre il limite lungo "
030900                 WS-EIXO-AVISO DELIMITED BY SIZE
031000                 ": " DELIMITED BY SIZE
031100                 WS-MSG-EDIT-1 DELIMITED BY SIZE
031200                 "mm > " DELIMITED BY SIZE
031300                 WS-MSG-EDIT-2 DELIMITED BY SIZE
031400                 "mm" DELIMITED BY SIZE
031500             INTO VPL-280-AVISOS (VPL-280-AVISO-IDX)
031600     END-IF.
031700 P910-FIM.
031800     EXIT.
031900*----------------------------------------------------------------*
032000* P920 - MONTA O TEXTO DO AVISO DE ENVELOPE FORA DA JANELA DA    *
032100* FERRAMENTA (VALORES EM 1 DECIMAL)                              *
032200*----------------------------------------------------------------*
032300 P920-MONTA-AVISO-TOOL.
032400     MOVE WS-MSG-VAL-1 TO WS-MSG-EDIT-1
032500     MOVE WS-MSG-VAL-2 TO WS-MSG-EDIT-2
032600     IF VPL-280-QTD-AVISOS < 50
032700         ADD 1 TO VPL-280-QTD-AVISOS
032800         SET VPL-280-AVISO-IDX TO VPL-280-QTD-AVISOS
032900         STRING "Ingombro pinza oltre il limite tool lungo "
033000                 WS-EIXO-AVISO DELIMITED BY SIZE
033100                 ": " DELIMITED BY SIZE
033200                 WS-MSG-EDIT-1 DELIMITED BY SIZE
033300                 "mm > " DELIMITED BY SIZE
033400                 WS-MSG-EDIT-2 DELIMITED BY SIZE
033500                 "mm" DELIMITED BY SIZE
033600             INTO VPL-280-AVISOS (VPL-280-AVISO-IDX)
033700     END-IF.
033800 P920-FIM.
033900     EXIT.
034000*----------------------------------------------------------------*
034100* P930 - MONTA O TEXTO DO AVISO DE COLISAO ENTRE DOIS DEDOS      *
034200*----------------------------------------------------------------*
034300 P930-MONTA-AVISO-COLISAO.
034400     IF VPL-280-QTD-AVISOS < 50
034500         ADD 1 TO VPL-280-QTD-AVISOS
034600         SET VPL-280-AVISO-IDX TO VPL-280-QTD-AVISOS
034700         STRING "Collisione dita tra F" DELIMITED BY SIZE
034800                 WS-MSG-EDIT-IDX-A DELIMITED BY SIZE
035000                 " e F" DELIMITED BY SIZE
035100                 WS-MSG-EDIT-IDX-B DELIMITED BY SIZE
035200             INTO VPL-280-AVISOS (VPL-280-AVISO-IDX)
035300     END-IF.
035400 P930-FIM.
035500     EXIT.
035600 END PROGRAM VPL0280.
