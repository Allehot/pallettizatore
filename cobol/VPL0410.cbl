000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0410.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 10/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0410 - MONTA AS LINHAS DE MEDIDAS (ORCAMENTO)            *
001000*----------------------------------------------------------------*
001100*    MONTA AS DUAS LINHAS DE MEDIDA DO RELATORIO DE ORCAMENTO    *
001200*    ("Pallet <id>" E "Scatola <id>", LARGURA/PROFUNDIDADE/      *
001300*    ALTURA EM 1 DECIMAL) E A LINHA DO REFERENCIAL ESCOLHIDO     *
001400*    (ORIGEM + TOKEN DOS EIXOS).  NAO GRAVA ARQUIVO - DEVOLVE AS *
001500*    TRES LINHAS JA FORMATADAS PARA O CHAMADOR (VPLB010) IMPRIMIR*
001600*    NO RELATORIO PLANRPT.                                      *
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES                                        *
001900*  10/07/1989 MXT  0000 - VERSAO ORIGINAL (SO AS DUAS MEDIDAS)  *
002000*  06/07/1996 JBC  0179 - INCLUIDA LINHA DO REFERENCIAL (ORIGEM  *
002100*                         E EIXOS), JUNTO COM A TRANSFORMACAO    *
002200*                         DE COORDENADAS                         *
002300*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002400*                         NESTE PROGRAMA, NADA A FAZER           *
002410*  14/09/2001 MXT  0286 - REVISADA A EDICAO DO NUMERO NA LINHA DO*
002420*                         REFERENCIAL PARA NAO CORTAR O SINAL    *
002430*                         NEGATIVO EM COORDENADAS ABAIXO DE ZERO *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*----------------------------------------------------------------*
003300* AREA DE EDICAO/CORTE DE NUMERO (DE-EDITA -(N)9.9 PARA TEXTO    *
003400* SEM BRANCOS A ESQUERDA) - GRUPO E VISAO EM VETOR (REDEFINES)    *
003500*----------------------------------------------------------------*
003600 01  WS-EDIT-GRUPO.
003650     05  WS-EDIT-DEC1            PIC -(05)9.9.
003670     05  FILLER                  PIC X(04).
003700 01  WS-EDIT-VETOR REDEFINES WS-EDIT-GRUPO.
003800     05  WS-EDIT-BUF             PIC X(12).
003900 77  WS-NUM-POS                  PIC 9(02) COMP.
004000 77  WS-NUM-SAIDA                PIC X(12).
004100*----------------------------------------------------------------*
004200* TRES MEDIDAS JA CORTADAS DA PECA CORRENTE (PALETE OU CAIXA) -  *
004300* GRUPO E VISAO EM VETOR (REDEFINES)                              *
004400*----------------------------------------------------------------*
004500 01  WS-MEDIDA-GRUPO.
004600     05  WS-MEDIDA-LARG          PIC X(12).
004700     05  WS-MEDIDA-PROF          PIC X(12).
004800     05  WS-MEDIDA-ALT           PIC X(12).
004900 01  WS-MEDIDA-VETOR REDEFINES WS-MEDIDA-GRUPO.
005000     05  WS-MEDIDA-VET           PIC X(12) OCCURS 3 TIMES.
005100*----------------------------------------------------------------*
005200* RESOLUCAO DO ROTULO DA PECA CORRENTE ("Pallet " OU "Scatola ") *
005300* E DO CODIGO - GRUPO E VISAO EM VETOR (REDEFINES)                *
005400*----------------------------------------------------------------*
005500 01  WS-ROTULO-GRUPO.
005600     05  WS-ROTULO-PREFIXO       PIC X(08).
005700     05  WS-ROTULO-ID            PIC X(12).
005800 01  WS-ROTULO-VETOR REDEFINES WS-ROTULO-GRUPO.
005900     05  WS-ROTULO-VET           PIC X(10) OCCURS 2 TIMES.
005950 77  WS-LINHA-TMP                PIC X(60).
006000 LINKAGE SECTION.
006100 01  VPL-410-PARAMETROS.
006200     05  VPL-410-PALETE-ID       PIC X(12).
006300     05  VPL-410-PALETE-LARGURA  PIC 9(05)V99.
006400     05  VPL-410-PALETE-PROFUND  PIC 9(05)V99.
006500     05  VPL-410-PALETE-ALTURA   PIC 9(05)V99.
006600     05  VPL-410-CAIXA-ID        PIC X(12).
006700     05  VPL-410-CAIXA-LARGURA   PIC 9(05)V99.
006800     05  VPL-410-CAIXA-PROFUND   PIC 9(05)V99.
006900     05  VPL-410-CAIXA-ALTURA    PIC 9(05)V99.
007000     05  VPL-410-ORIGEM-COD      PIC X(06).
007100     05  VPL-410-EIXO-X-COD      PIC X(01).
007200     05  VPL-410-EIXO-Y-COD      PIC X(01).
007300     05  VPL-410-LINHA-PALETE    PIC X(60).
007400     05  VPL-410-LINHA-CAIXA     PIC X(60).
007500     05  VPL-410-LINHA-FRAME     PIC X(60).
007600     05  FILLER                  PIC X(02).
007700 PROCEDURE DIVISION USING VPL-410-PARAMETROS.
007800 MAIN-PROCEDURE SECTION.
007900 M000-INICIO.
008000     MOVE SPACES TO VPL-410-LINHA-PALETE
008100     MOVE SPACES TO VPL-410-LINHA-CAIXA
008200     MOVE SPACES TO VPL-410-LINHA-FRAME
008300     MOVE "Pallet  " TO WS-ROTULO-PREFIXO
008400     MOVE VPL-410-PALETE-ID TO WS-ROTULO-ID
008500     MOVE VPL-410-PALETE-LARGURA TO WS-EDIT-DEC1
008600     PERFORM P900-CORTA-NUMERO THRU P900-FIM
008700     MOVE WS-NUM-SAIDA TO WS-MEDIDA-LARG
008800     MOVE VPL-410-PALETE-PROFUND TO WS-EDIT-DEC1
008900     PERFORM P900-CORTA-NUMERO THRU P900-FIM
009000     MOVE WS-NUM-SAIDA TO WS-MEDIDA-PROF
009100     MOVE VPL-410-PALETE-ALTURA TO WS-EDIT-DEC1
009200     PERFORM P900-CORTA-NUMERO THRU P900-FIM
009300     MOVE WS-NUM-SAIDA TO WS-MEDIDA-ALT
009400     PERFORM P100-MONTA-LINHA-MEDIDA THRU P100-FIM
009500     MOVE WS-LINHA-TMP TO VPL-410-LINHA-PALETE
009600     MOVE "Scatola " TO WS-ROTULO-PREFIXO
009700     MOVE VPL-410-CAIXA-ID TO WS-ROTULO-ID
009800     MOVE VPL-410-CAIXA-LARGURA TO WS-EDIT-DEC1
009900     PERFORM P900-CORTA-NUMERO THRU P900-FIM
010000     MOVE WS-NUM-SAIDA TO WS-MEDIDA-LARG
010100     MOVE VPL-410-CAIXA-PROFUND TO WS-EDIT-DEC1
010200     PERFORM P900-CORTA-NUMERO THRU P900-FIM
010300     MOVE WS-NUM-SAIDA TO WS-MEDIDA-PROF
010400     MOVE VPL-410-CAIXA-ALTURA TO WS-EDIT-DEC1
010500     PERFORM P900-CORTA-NUMERO THRU P900-FIM
010600     MOVE WS-NUM-SAIDA TO WS-MEDIDA-ALT
010700     PERFORM P100-MONTA-LINHA-MEDIDA THRU P100-FIM
010800     MOVE WS-LINHA-TMP TO VPL-410-LINHA-CAIXA
010900     PERFORM P300-MONTA-LINHA-FRAME THRU P300-FIM.
011000 M000-FIM.
011100     GOBACK.
011200*----------------------------------------------------------------*
011300* P100 - MONTA "<ROTULO> <ID>  LARGURA  PROFUNDIDADE  ALTURA"    *
011400* PARA A PECA CORRENTE (PALETE OU CAIXA), TODAS EM 1 DECIMAL     *
011500*----------------------------------------------------------------*
011600 P100-MONTA-LINHA-MEDIDA.
011700     STRING WS-ROTULO-PREFIXO DELIMITED BY SPACE
011800            " " DELIMITED BY SIZE
011900            WS-ROTULO-ID DELIMITED BY SPACE
012000            "  " DELIMITED BY SIZE
012100            WS-MEDIDA-LARG DELIMITED BY SPACE
012200            "  " DELIMITED BY SIZE
012300            WS-MEDIDA-PROF DELIMITED BY SPACE
012400            "  " DELIMITED BY SIZE
012500            WS-MEDIDA-ALT DELIMITED BY SPACE
012600         INTO WS-LINHA-TMP.
012700 P100-FIM.
012800     EXIT.
012900*----------------------------------------------------------------*
013000* P300 - MONTA A LINHA DO REFERENCIAL: "Origine <cod>  Assi      *
013100* <eixoX><eixoY>" ("C" E NORMALIZADO PARA "CENTER" NA PROPRIA     *
013200* TELA/CARTAO - AQUI SO REPASSA O QUE RECEBEU)                    *
013300*----------------------------------------------------------------*
013400 P300-MONTA-LINHA-FRAME.
013500     STRING "Origine " DELIMITED BY SIZE
013600            VPL-410-ORIGEM-COD DELIMITED BY SPACE
013700            "  Assi " DELIMITED BY SIZE
013800            VPL-410-EIXO-X-COD DELIMITED BY SIZE
013900            VPL-410-EIXO-Y-COD DELIMITED BY SIZE
014000         INTO VPL-410-LINHA-FRAME.
014100 P300-FIM.
014200     EXIT.
014300*----------------------------------------------------------------*
014400* P900 - CORTA OS BRANCOS A ESQUERDA DE WS-EDIT-DEC1 (CAMPO      *
014500* EDITADO "-(05)9.9") PARA WS-NUM-SAIDA, ALINHADO A ESQUERDA     *
014600*----------------------------------------------------------------*
014700 P900-CORTA-NUMERO.
014800     MOVE WS-EDIT-DEC1 TO WS-EDIT-BUF
014900     MOVE 1 TO WS-NUM-POS
015000     PERFORM P901-AVANCA-POS
015100         UNTIL WS-EDIT-BUF (WS-NUM-POS:1) NOT = SPACE
015200         OR WS-NUM-POS > 11
015300     MOVE WS-EDIT-BUF (WS-NUM-POS:) TO WS-NUM-SAIDA.
015400 P900-FIM.
015500     EXIT.
015600 P901-AVANCA-POS.
015700     ADD 1 TO WS-NUM-POS.
015800 P901-FIM.
015900     EXIT.
016000 END PROGRAM VPL0410.
