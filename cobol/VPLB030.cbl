000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPLB030.
000300 AUTHOR.      R.Q. SANTOS.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 09/12/1993.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPLB030 - LISTAGEM E ESTATISTICA DOS CATALOGOS DE VERPAL    *
001000*----------------------------------------------------------------*
001100*    CARREGA OS 4 CATALOGOS VIA VPL0100 (PALETES, CAIXAS,        *
001200*    GARRAS E INTERFOLHAS) E IMPRIME, UM APOS O OUTRO, UMA         *
001300*    LISTAGEM EM COLUNAS COM LINHA DE TRACEJADO, NA ORDEM EM      *
001400*    QUE O CATALOGO JA ESTA ORDENADO (ASCENDENTE POR CHAVE).      *
001500*    ACEITA UM CARTAO OPCIONAL (CATFLT) COM UM FILTRO DE          *
001600*    SUBSTRING (SEM DIFERENCIAR MAIUSCULA/MINUSCULA) SOBRE O      *
001700*    CODIGO (E, EM CAIXAS/GARRAS/INTERFOLHAS, TAMBEM SOBRE A      *
001800*    ETIQUETA/NOME/MATERIAL) E UMA CHAVE "S" PARA TAMBEM          *
001900*    IMPRIMIR O BLOCO DE ESTATISTICAS (MEDIAS) DE CADA CATALOGO.  *
002000*    SEM O CARTAO, LISTA TUDO E NAO IMPRIME ESTATISTICA.          *
002100*----------------------------------------------------------------*
002200* HISTORICO DE ALTERACOES                                        *
002300*  09/12/1993 RQS  0102 - VERSAO ORIGINAL (SO A LISTAGEM, SEM     *
002400*                         FILTRO E SEM ESTATISTICA)               *
002500*  21/06/1995 MXT  0143 - INCLUIDO O CARTAO OPCIONAL CATFLT COM   *
002600*                         O FILTRO DE SUBSTRING POR CATALOGO      *
002700*  18/03/1998 JBC  0211 - INCLUIDO O BLOCO DE ESTATISTICAS        *
002800*                         (MEDIAS) QUANDO O CARTAO PEDE "S"       *
002900*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - O PROGRAMA NAO TEM   *
003000*                         CAMPOS DE DATA PROPRIOS, SO REPASSA O    *
003100*                         QUE JA VEM DOS CATALOGOS - NADA A        *
003200*                         ALTERAR AQUI                             *
003300*  14/11/2002 JBC  0289 - CONTAGEM DE ORIENTACOES DISTINTAS DAS   *
003400*                         GARRAS PASSOU A IGNORAR TOKEN EM BRANCO  *
003500*                         (GARRA COM UMA SO ORIENTACAO CADASTRADA) *
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CATFLT ASSIGN TO "CATFLT"
004400              ORGANIZATION   IS LINE SEQUENTIAL
004500              ACCESS         IS SEQUENTIAL
004600              FILE STATUS    IS WS-FS-CATFLT.
004700     SELECT CATRPT ASSIGN TO "CATRPT"
004800              ORGANIZATION   IS LINE SEQUENTIAL
004900              ACCESS         IS SEQUENTIAL
005000              FILE STATUS    IS WS-FS-CATRPT.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CATFLT.
005400 01  VPL-LINHA-CATFLT.
005500     05  VPL-CATFLT-TXT          PIC X(40).
005600     05  FILLER                  PIC X(01).
005700 FD  CATRPT.
005800 01  VPL-LINHA-CATRPT.
005900     05  VPL-LINHA-CATRPT-TXT    PIC X(98).
006000     05  FILLER                  PIC X(02).
006100 WORKING-STORAGE SECTION.
006200*----------------------------------------------------------------*
006300* STATUS DOS ARQUIVOS DO JOB - GRUPO E VISAO EM VETOR (REDEFINES) *
006400*----------------------------------------------------------------*
006500 01  WS-FS-GRUPO.
006600     05  WS-FS-CATFLT            PIC X(02).
006700         88  WS-FS-FLT-OK           VALUE "00".
006800     05  WS-FS-CATRPT             PIC X(02).
006900         88  WS-FS-RPT-OK           VALUE "00".
007000 01  WS-FS-VETOR REDEFINES WS-FS-GRUPO.
007100     05  WS-FS-VET                PIC X(02) OCCURS 2 TIMES.
007200*----------------------------------------------------------------*
007300* CARTAO OPCIONAL DE FILTRO/ESTATISTICA (CATFLT) - COLS 1-20 =   *
007400* SUBSTRING DE FILTRO, COL 21 = "S"/"N" PARA ESTATISTICA          *
007500*----------------------------------------------------------------*
007600 77  WS-FILTRO                   PIC X(20) VALUE SPACES.
007700 77  WS-FILTRO-UPPER              PIC X(20) VALUE SPACES.
007800 77  WS-TAM-FILTRO                PIC 9(02) COMP VALUE ZERO.
007900 77  WS-STATS-SW                  PIC X(01) VALUE "N".
008000     88  WS-STATS-SIM                VALUE "S".
008100*----------------------------------------------------------------*
008200* AREA MIRROR DO PARAMETRO DE VPL0100 (CATALOGO) - MESMO LAYOUT   *
008300* BYTE A BYTE DA LINKAGE SECTION DE VPL0100                         *
008400*----------------------------------------------------------------*
008500 01  WS-100-PARM.
008600     05  WS-100-FUNCAO             PIC X(20).
008700     05  WS-100-CHAVE              PIC X(12).
008800     05  WS-100-INDICE             PIC 9(04).
008900     05  WS-100-TOTAL              PIC 9(04).
009000     05  WS-100-ACHOU              PIC X(01).
009100         88  WS-100-ACHOU-SIM        VALUE "S".
009200         88  WS-100-ACHOU-NAO        VALUE "N".
009300     05  WS-100-MENSAGEM           PIC X(60).
009400     05  WS-100-REG-PALETE.
009500         10  WS-100-PAL-ID             PIC X(12).
009600         10  WS-100-PAL-LARGURA        PIC 9(05)V99.
009700         10  WS-100-PAL-PROFUNDIDADE   PIC 9(05)V99.
009800         10  WS-100-PAL-ALTURA         PIC 9(05)V99.
009900         10  WS-100-PAL-SOBORDO-X      PIC 9(04)V99.
010000         10  WS-100-PAL-SOBORDO-Y      PIC 9(04)V99.
010100     05  WS-100-REG-CAIXA.
010200         10  WS-100-BOX-ID             PIC X(12).
010300         10  WS-100-BOX-LARGURA        PIC 9(05)V99.
010400         10  WS-100-BOX-PROFUNDIDADE   PIC 9(05)V99.
010500         10  WS-100-BOX-ALTURA         PIC 9(05)V99.
010600         10  WS-100-BOX-PESO           PIC 9(03)V999.
010700         10  WS-100-BOX-POSIC-ETIQ     PIC X(08).
010800     05  WS-100-REG-GARRA.
010900         10  WS-100-TOL-ID             PIC X(12).
011000         10  WS-100-TOL-NOME           PIC X(20).
011100         10  WS-100-TOL-MAX-CAIXAS     PIC 9(03).
011200         10  WS-100-TOL-ORIENTACOES    PIC X(07).
011300         10  WS-100-TOL-OFFSET-X       PIC S9(04)V99.
011400         10  WS-100-TOL-OFFSET-Y       PIC S9(04)V99.
011500         10  WS-100-TOL-OFFSET-Z       PIC S9(04)V99.
011600     05  WS-100-REG-INTERFOLHA.
011700         10  WS-100-INT-ID             PIC X(12).
011800         10  WS-100-INT-ESPESSURA      PIC 9(03)V99.
011900         10  WS-100-INT-PESO           PIC 9(03)V999.
012000         10  WS-100-INT-MATERIAL       PIC X(12).
012100*----------------------------------------------------------------*
012200* INDICES E TOTAIS DE VARREDURA DE CADA CATALOGO - GRUPO E VISAO *
012300* EM VETOR (REDEFINES)                                            *
012400*----------------------------------------------------------------*
012500 01  WS-VARRE-GRUPO.
012600     05  WS-IDX-CAT                PIC 9(04) COMP.
012700     05  WS-TOTAL-CAT              PIC 9(04) COMP.
012800 01  WS-VARRE-VETOR REDEFINES WS-VARRE-GRUPO.
012900     05  WS-VARRE-VET              PIC 9(04) COMP OCCURS 2 TIMES.
013000*----------------------------------------------------------------*
013100* CONTAGEM DE LINHAS IMPRESSAS POR CATALOGO (APOS O FILTRO) -    *
013200* GRUPO E VISAO EM VETOR (REDEFINES) - ZERO DETERMINA A LINHA     *
013300* "NESSUN DATO DISPONIBILE" NO RODAPE DA TABELA                   *
013400*----------------------------------------------------------------*
013500 01  WS-CONTADORES-ENT-GRUPO.
013600     05  WS-QTD-IMPRESSOS-PAL      PIC 9(04) COMP.
013700     05  WS-QTD-IMPRESSOS-CXA      PIC 9(04) COMP.
013800     05  WS-QTD-IMPRESSOS-TOL      PIC 9(04) COMP.
013900     05  WS-QTD-IMPRESSOS-INT      PIC 9(04) COMP.
014000 01  WS-CONTADORES-ENT-VETOR REDEFINES WS-CONTADORES-ENT-GRUPO.
014100     05  WS-CONTADORES-ENT-VET     PIC 9(04) COMP OCCURS 4 TIMES.
014200*----------------------------------------------------------------*
014300* ACUMULADORES DE SOMA PARA AS MEDIAS DO BLOCO DE ESTATISTICA -  *
014400* GRUPO E VISAO EM VETOR (REDEFINES) - ZONADOS, NO PADRAO DA      *
014500* CASA PARA GRANDEZA DE CATALOGO (NAO EMPACOTADOS)                 *
014600*----------------------------------------------------------------*
014700 01  WS-SOMA-GRUPO.
014800     05  WS-SOMA-PAL-LARG          PIC 9(07)V9999.
014900     05  WS-SOMA-PAL-PROF          PIC 9(07)V9999.
015000     05  WS-SOMA-PAL-SOBX          PIC 9(07)V9999.
015100     05  WS-SOMA-CXA-PESO          PIC 9(07)V9999.
015200     05  WS-SOMA-CXA-ALT           PIC 9(07)V9999.
015300     05  WS-SOMA-TOL-CAP           PIC 9(07)V9999.
015400     05  WS-SOMA-INT-ESP           PIC 9(07)V9999.
015500     05  WS-SOMA-INT-PESO          PIC 9(07)V9999.
015600 01  WS-SOMA-VETOR REDEFINES WS-SOMA-GRUPO.
015700     05  WS-SOMA-VET               PIC 9(07)V9999 OCCURS 8 TIMES.
015800*----------------------------------------------------------------*
015900* TABELA DE ORIENTACOES DISTINTAS, PARA A ESTATISTICA DE GARRAS. *
016000* CADA GARRA TRAZ ATE 2 CODIGOS DE 3 POSICOES SEPARADOS POR       *
016100* VIRGULA (CAMPO X(07) = "NNN,NNN")                                *
016200*----------------------------------------------------------------*
016300 77  WS-QTD-DISTINCT              PIC 9(02) COMP VALUE ZERO.
016400 01  WS-TAB-DISTINCT.
016500     05  WS-DISTINCT-ORIENT        PIC X(03) OCCURS 20 TIMES.
016600 01  WS-ORIENT-TOKENS-GRUPO.
016700     05  WS-ORIENT-TOK1            PIC X(03).
016800     05  WS-ORIENT-TOK2            PIC X(03).
016900 01  WS-ORIENT-TOKENS-VETOR REDEFINES WS-ORIENT-TOKENS-GRUPO.
017000     05  WS-ORIENT-TOK-VET         PIC X(03) OCCURS 2 TIMES.
017100 77  WS-IDX-DISTINCT               PIC 9(02) COMP.
017200 77  WS-IDX-TOKEN                  PIC 9(01) COMP.
017300 77  WS-ACHOU-DISTINCT             PIC X(01).
017400     88  WS-ACHOU-DISTINCT-SIM        VALUE "S".
017500*----------------------------------------------------------------*
017600* AREA DE PESQUISA DE SUBSTRING (FILTRO), GENERICA PARA OS        *
017700* QUATRO CATALOGOS - WS-SRCH-CAMPO RECEBE O CAMPO JA CONVERTIDO   *
017800* PARA MAIUSCULAS ANTES DA CHAMADA                                 *
017900*----------------------------------------------------------------*
018000 77  WS-SRCH-CAMPO                PIC X(20) VALUE SPACES.
018100 77  WS-SRCH-POS                  PIC 9(02) COMP.
018200 77  WS-SRCH-LIMITE                PIC 9(02) COMP.
018300 77  WS-SRCH-ACHOU                 PIC X(01).
018400     88  WS-SRCH-ACHOU-SIM            VALUE "S".
018500 77  WS-PASSA-FILTRO                PIC X(01).
018600     88  WS-PASSA-FILTRO-SIM           VALUE "S".
018700*----------------------------------------------------------------*
018800* LINHAS CONSTANTES DE CABECALHO (TRACEJADO E IGUAL), NO PADRAO  *
018900* DA CASA PARA LISTAGEM DE CATALOGO                               *
019000*----------------------------------------------------------------*
019100 77  WS-LINHA-IGUAL                PIC X(98) VALUE ALL "=".
019200*----------------------------------------------------------------*
019300* TITULO DA SECAO - UM SO GRUPO REAPROVEITADO PELOS QUATRO        *
019400* CATALOGOS                                                        *
019500*----------------------------------------------------------------*
019600 01  WS-CAB-TITULO.
019700     05  FILLER                    PIC X(02) VALUE SPACES.
019800     05  WS-CAB-TITULO-TXT         PIC X(50) VALUE SPACES.
019900     05  FILLER                    PIC X(46) VALUE SPACES.
020000*----------------------------------------------------------------*
020100* CABECALHOS DE COLUNA E TRACEJADO - UM PAR POR CATALOGO, NO      *
020200* PADRAO DA CASA (FILLER COM VALUE ALL "-" DO MESMO TAMANHO DO     *
020300* TITULO DA COLUNA)                                                *
020400*----------------------------------------------------------------*
020500 01  WS-CAB-PAL-2.
020600     05  FILLER                    PIC X(02) VALUE SPACES.
020700     05  FILLER                    PIC X(12) VALUE "ID".
020800     05  FILLER                    PIC X(01) VALUE SPACES.
020900     05  FILLER                    PIC X(20) VALUE "DIMENSIONI (MM)".
021000     05  FILLER                    PIC X(01) VALUE SPACES.
021100     05  FILLER                    PIC X(30) VALUE "SBORDO MAX (MM)".
021200 01  WS-CAB-PAL-3.
021300     05  FILLER                    PIC X(02) VALUE SPACES.
021400     05  FILLER                    PIC X(12) VALUE ALL "-".
021500     05  FILLER                    PIC X(01) VALUE SPACES.
021600     05  FILLER                    PIC X(20) VALUE ALL "-".
021700     05  FILLER                    PIC X(01) VALUE SPACES.
021800     05  FILLER                    PIC X(30) VALUE ALL "-".
021900 01  WS-CAB-CXA-2.
022000     05  FILLER                    PIC X(02) VALUE SPACES.
022100     05  FILLER                    PIC X(12) VALUE "ID".
022200     05  FILLER                    PIC X(01) VALUE SPACES.
022300     05  FILLER                    PIC X(20) VALUE "DIMENSIONI (MM)".
022400     05  FILLER                    PIC X(01) VALUE SPACES.
022500     05  FILLER                    PIC X(10) VALUE "PESO".
022600     05  FILLER                    PIC X(01) VALUE SPACES.
022700     05  FILLER                    PIC X(10) VALUE "ETICHETTA".
022800 01  WS-CAB-CXA-3.
022900     05  FILLER                    PIC X(02) VALUE SPACES.
023000     05  FILLER                    PIC X(12) VALUE ALL "-".
023100     05  FILLER                    PIC X(01) VALUE SPACES.
023200     05  FILLER                    PIC X(20) VALUE ALL "-".
023300     05  FILLER                    PIC X(01) VALUE SPACES.
023400     05  FILLER                    PIC X(10) VALUE ALL "-".
023500     05  FILLER                    PIC X(01) VALUE SPACES.
023600     05  FILLER                    PIC X(10) VALUE ALL "-".
023700 01  WS-CAB-TOL-2.
023800     05  FILLER                    PIC X(02) VALUE SPACES.
023900     05  FILLER                    PIC X(12) VALUE "ID".
024000     05  FILLER                    PIC X(01) VALUE SPACES.
024100     05  FILLER                    PIC X(20) VALUE "NOME".
024200     05  FILLER                    PIC X(01) VALUE SPACES.
024300     05  FILLER                    PIC X(09) VALUE "# SCATOLE".
024400     05  FILLER                    PIC X(01) VALUE SPACES.
024500     05  FILLER                    PIC X(13) VALUE "ORIENTAZIONI".
024600     05  FILLER                    PIC X(01) VALUE SPACES.
024700     05  FILLER                    PIC X(20) VALUE "OFFSET (MM)".
024800 01  WS-CAB-TOL-3.
024900     05  FILLER                    PIC X(02) VALUE SPACES.
025000     05  FILLER                    PIC X(12) VALUE ALL "-".
025100     05  FILLER                    PIC X(01) VALUE SPACES.
025200     05  FILLER                    PIC X(20) VALUE ALL "-".
025300     05  FILLER                    PIC X(01) VALUE SPACES.
025400     05  FILLER                    PIC X(09) VALUE ALL "-".
025500     05  FILLER                    PIC X(01) VALUE SPACES.
025600     05  FILLER                    PIC X(13) VALUE ALL "-".
025700     05  FILLER                    PIC X(01) VALUE SPACES.
025800     05  FILLER                    PIC X(20) VALUE ALL "-".
025900 01  WS-CAB-INT-2.
026000     05  FILLER                    PIC X(02) VALUE SPACES.
026100     05  FILLER                    PIC X(12) VALUE "ID".
026200     05  FILLER                    PIC X(01) VALUE SPACES.
026300     05  FILLER                    PIC X(12) VALUE "SPESSORE".
026400     05  FILLER                    PIC X(01) VALUE SPACES.
026500     05  FILLER                    PIC X(10) VALUE "PESO".
026600     05  FILLER                    PIC X(01) VALUE SPACES.
026700     05  FILLER                    PIC X(12) VALUE "MATERIALE".
026800 01  WS-CAB-INT-3.
026900     05  FILLER                    PIC X(02) VALUE SPACES.
027000     05  FILLER                    PIC X(12) VALUE ALL "-".
027100     05  FILLER                    PIC X(01) VALUE SPACES.
027200     05  FILLER                    PIC X(12) VALUE ALL "-".
027300     05  FILLER                    PIC X(01) VALUE SPACES.
027400     05  FILLER                    PIC X(10) VALUE ALL "-".
027500     05  FILLER                    PIC X(01) VALUE SPACES.
027600     05  FILLER                    PIC X(12) VALUE ALL "-".
027700*----------------------------------------------------------------*
027800* AREA DE EDICAO PARA AS COLUNAS NUMERICAS DAS LISTAGENS E DO    *
027900* BLOCO DE ESTATISTICA                                             *
028000*----------------------------------------------------------------*
028100 77  WS-EDT-N5A                    PIC Z(4)9.
028200 77  WS-EDT-N5B                    PIC Z(4)9.
028300 77  WS-EDT-N5C                    PIC Z(4)9.
028400 77  WS-EDT-SOBX                   PIC Z(3)9.
028500 77  WS-EDT-SOBY                   PIC Z(3)9.
028600 77  WS-EDT-PESO                   PIC Z(2)9.99.
028700 77  WS-EDT-ESP                    PIC Z(2)9.9.
028800 77  WS-EDT-OFSX                   PIC -(3)9.
028900 77  WS-EDT-OFSY                   PIC -(3)9.
029000 77  WS-EDT-OFSZ                   PIC -(3)9.
029100 77  WS-EDT-MEDIA                  PIC Z(4)9.99.
029150 77  WS-EDT-QTD                    PIC Z(3)9.
029175 77  WS-EDT-ETIQ                   PIC X(08).
029300*----------------------------------------------------------------*
029400* LINHA DE TRABALHO PARA MONTAGEM DAS LINHAS DE DETALHE E DE      *
029500* ESTATISTICA (MONTADA VIA STRING, IMPRESSA DIRETO NO RELATORIO)  *
029600*----------------------------------------------------------------*
029700 77  WS-LINHA-RPT                  PIC X(98).
029800 77  WS-PTR-RPT                    PIC 9(03) COMP.
029900 PROCEDURE DIVISION.
030000*----------------------------------------------------------------*
030100 MAIN-PROCEDURE SECTION.
030200*----------------------------------------------------------------*
030300 M000-INICIO.
030400     PERFORM P100-ABRE-ARQUIVOS THRU P100-FIM
030500     PERFORM P110-CARREGA-CATALOGOS THRU P110-FIM
030600     PERFORM P120-LE-CARTAO-FILTRO THRU P120-FIM
030700     PERFORM P200-LISTA-PALETES THRU P200-FIM
030800     PERFORM P300-LISTA-CAIXAS THRU P300-FIM
030900     PERFORM P400-LISTA-GARRAS THRU P400-FIM
031000     PERFORM P500-LISTA-INTERFOLHAS THRU P500-FIM
031100     PERFORM P900-ENCERRA-ARQUIVOS THRU P900-FIM.
031200 M000-FIM.
031300     STOP RUN.
031400*----------------------------------------------------------------*
031500* P100 - ABRE O RELATORIO DE SAIDA                                *
031600*----------------------------------------------------------------*
031700 P100-ABRE-ARQUIVOS.
031800     OPEN OUTPUT CATRPT.
031900     IF NOT WS-FS-RPT-OK
032000         DISPLAY "VPLB030 - ERRO ABERTURA CATRPT FS=" WS-FS-CATRPT
032100         STOP RUN
032200     END-IF.
032300 P100-FIM.
032400     EXIT.
032500*----------------------------------------------------------------*
032600* P110 - CARREGA OS QUATRO CATALOGOS EM MEMORIA (VPL0100)          *
032700*----------------------------------------------------------------*
032800 P110-CARREGA-CATALOGOS.
032900     MOVE "CARREGAR" TO WS-100-FUNCAO
033000     CALL "VPL0100" USING WS-100-PARM.
033100 P110-FIM.
033200     EXIT.
033300*----------------------------------------------------------------*
033400* P120 - LE O CARTAO OPCIONAL CATFLT (FILTRO DE SUBSTRING E       *
033500* CHAVE DE ESTATISTICA).  SE O ARQUIVO NAO EXISTIR OU ESTIVER     *
033600* VAZIO, LISTA TUDO SEM ESTATISTICA                                *
033700*----------------------------------------------------------------*
033800 P120-LE-CARTAO-FILTRO.
033900     MOVE SPACES TO WS-FILTRO
034000     MOVE "N" TO WS-STATS-SW
034100     OPEN INPUT CATFLT
034200     IF WS-FS-FLT-OK
034300         READ CATFLT
034400             AT END
034500                 MOVE "S" TO WS-FS-CATFLT
034600             NOT AT END
034700                 MOVE VPL-CATFLT-TXT (1:20)  TO WS-FILTRO
034800                 MOVE VPL-CATFLT-TXT (21:1)  TO WS-STATS-SW
034900         END-READ
035000         CLOSE CATFLT
035100     END-IF
035200     PERFORM P121-PREPARA-FILTRO THRU P121-FIM.
035300 P120-FIM.
035400     EXIT.
035500*----------------------------------------------------------------*
035600* P121 - CONVERTE O FILTRO PARA MAIUSCULAS E APURA SEU TAMANHO    *
035700* UTIL (SEM OS BRANCOS A DIREITA)                                  *
035800*----------------------------------------------------------------*
035900 P121-PREPARA-FILTRO.
036000     MOVE WS-FILTRO TO WS-FILTRO-UPPER
036100     INSPECT WS-FILTRO-UPPER CONVERTING
036200         "abcdefghijklmnopqrstuvwxyz" TO
036300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036400     MOVE 20 TO WS-TAM-FILTRO
036500     PERFORM P122-RECUA-TAMANHO
036600         UNTIL WS-TAM-FILTRO = 0
036700         OR WS-FILTRO-UPPER (WS-TAM-FILTRO:1) NOT = SPACE.
036800 P121-FIM.
036900     EXIT.
037000 P122-RECUA-TAMANHO.
037100     SUBTRACT 1 FROM WS-TAM-FILTRO.
037200 P122-FIM.
037300     EXIT.
037400*----------------------------------------------------------------*
037500* P200 - LISTA O CATALOGO DE PALETES E, SE PEDIDO, SUAS MEDIAS   *
037600*----------------------------------------------------------------*
037700 P200-LISTA-PALETES.
037800     MOVE ZERO TO WS-QTD-IMPRESSOS-PAL
037900     MOVE ZERO TO WS-SOMA-PAL-LARG WS-SOMA-PAL-PROF WS-SOMA-PAL-SOBX
038000     MOVE "VPLB030 - CATALOGO DE PALETES" TO WS-CAB-TITULO-TXT
038100     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
038200     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TITULO
038300     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
038400     WRITE VPL-LINHA-CATRPT FROM WS-CAB-PAL-2
038500     WRITE VPL-LINHA-CATRPT FROM WS-CAB-PAL-3
038600     MOVE "QTD-PALETE" TO WS-100-FUNCAO
038700     CALL "VPL0100" USING WS-100-PARM
038800     MOVE WS-100-TOTAL TO WS-TOTAL-CAT
038900     PERFORM P210-LISTA-UM-PALETE THRU P210-FIM
039000         VARYING WS-IDX-CAT FROM 1 BY 1
039100         UNTIL WS-IDX-CAT > WS-TOTAL-CAT
039200     IF WS-QTD-IMPRESSOS-PAL = 0
039300         MOVE SPACES TO WS-LINHA-RPT
039400         MOVE "  Nessun dato disponibile" TO WS-LINHA-RPT
039500         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
039600     END-IF
039700     IF WS-STATS-SIM
039800         PERFORM P220-ESTATISTICA-PAL THRU P220-FIM
039900     END-IF.
040000 P200-FIM.
040100     EXIT.
040200*----------------------------------------------------------------*
040300* P210 - BUSCA O PALETE DE INDICE WS-IDX-CAT, CONFERE O FILTRO    *
040400* (SOBRE O ID) E, SE PASSAR, IMPRIME A LINHA E SOMA NAS MEDIAS    *
040500*----------------------------------------------------------------*
040600 P210-LISTA-UM-PALETE.
040700     MOVE "IDX-PALETE" TO WS-100-FUNCAO
040800     MOVE WS-IDX-CAT TO WS-100-INDICE
040900     CALL "VPL0100" USING WS-100-PARM
041000     MOVE WS-100-PAL-ID TO WS-SRCH-CAMPO
041100     PERFORM P910-CONFERE-FILTRO THRU P910-FIM
041200     IF WS-PASSA-FILTRO-SIM
041300         ADD 1 TO WS-QTD-IMPRESSOS-PAL
041400         ADD WS-100-PAL-LARGURA      TO WS-SOMA-PAL-LARG
041500         ADD WS-100-PAL-PROFUNDIDADE TO WS-SOMA-PAL-PROF
041600         ADD WS-100-PAL-SOBORDO-X    TO WS-SOMA-PAL-SOBX
041700         MOVE WS-100-PAL-LARGURA      TO WS-EDT-N5A
041800         MOVE WS-100-PAL-PROFUNDIDADE TO WS-EDT-N5B
041900         MOVE WS-100-PAL-ALTURA       TO WS-EDT-N5C
042000         MOVE WS-100-PAL-SOBORDO-X    TO WS-EDT-SOBX
042100         MOVE WS-100-PAL-SOBORDO-Y    TO WS-EDT-SOBY
042200         MOVE SPACES TO WS-LINHA-RPT
042300         MOVE 1 TO WS-PTR-RPT
042400         STRING "  " DELIMITED BY SIZE
042500                WS-100-PAL-ID DELIMITED BY SIZE
042600                "  " DELIMITED BY SIZE
042700                WS-EDT-N5A DELIMITED BY SIZE
042800                "x" DELIMITED BY SIZE
042900                WS-EDT-N5B DELIMITED BY SIZE
043000                "x" DELIMITED BY SIZE
043100                WS-EDT-N5C DELIMITED BY SIZE
043200                "   +/-X " DELIMITED BY SIZE
043300                WS-EDT-SOBX DELIMITED BY SIZE
043400                " | +/-Y " DELIMITED BY SIZE
043500                WS-EDT-SOBY DELIMITED BY SIZE
043600             INTO WS-LINHA-RPT
043700             WITH POINTER WS-PTR-RPT
043800         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
043900     END-IF.
044000 P210-FIM.
044100     EXIT.
044200*----------------------------------------------------------------*
044300* P220 - IMPRIME O BLOCO DE ESTATISTICA DO CATALOGO DE PALETES   *
044400* (TOTAL DE ELEMENTOS E, SE HOUVER ALGUM, AS TRES MEDIAS)         *
044500*----------------------------------------------------------------*
044600 P220-ESTATISTICA-PAL.
044700     MOVE SPACES TO WS-LINHA-RPT
044800     MOVE "  Statistiche catalogo:" TO WS-LINHA-RPT
044900     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
045000     MOVE WS-QTD-IMPRESSOS-PAL TO WS-EDT-QTD
045100     MOVE SPACES TO WS-LINHA-RPT
045200     MOVE 1 TO WS-PTR-RPT
045300     STRING "    - Totale elementi: " DELIMITED BY SIZE
045400            WS-EDT-QTD DELIMITED BY SIZE
045500         INTO WS-LINHA-RPT
045600         WITH POINTER WS-PTR-RPT
045700     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
045800     IF WS-QTD-IMPRESSOS-PAL > 0
045900         COMPUTE WS-EDT-MEDIA ROUNDED =
046000             WS-SOMA-PAL-LARG / WS-QTD-IMPRESSOS-PAL
046100         MOVE SPACES TO WS-LINHA-RPT
046200         MOVE 1 TO WS-PTR-RPT
046300         STRING "    - Avg width mm: " DELIMITED BY SIZE
046400                WS-EDT-MEDIA DELIMITED BY SIZE
046500             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
046600         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
046700         COMPUTE WS-EDT-MEDIA ROUNDED =
046800             WS-SOMA-PAL-PROF / WS-QTD-IMPRESSOS-PAL
046900         MOVE SPACES TO WS-LINHA-RPT
047000         MOVE 1 TO WS-PTR-RPT
047100         STRING "    - Avg depth mm: " DELIMITED BY SIZE
047200                WS-EDT-MEDIA DELIMITED BY SIZE
047300             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
047400         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
047500         COMPUTE WS-EDT-MEDIA ROUNDED =
047600             WS-SOMA-PAL-SOBX / WS-QTD-IMPRESSOS-PAL
047700         MOVE SPACES TO WS-LINHA-RPT
047800         MOVE 1 TO WS-PTR-RPT
047900         STRING "    - Avg overhang x mm: " DELIMITED BY SIZE
048000                WS-EDT-MEDIA DELIMITED BY SIZE
048100             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
048200         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
048300     END-IF.
048400 P220-FIM.
048500     EXIT.
048600*----------------------------------------------------------------*
048700* P300 - LISTA O CATALOGO DE CAIXAS E, SE PEDIDO, SUAS MEDIAS    *
048800*----------------------------------------------------------------*
048900 P300-LISTA-CAIXAS.
049000     MOVE ZERO TO WS-QTD-IMPRESSOS-CXA
049100     MOVE ZERO TO WS-SOMA-CXA-PESO WS-SOMA-CXA-ALT
049200     MOVE "VPLB030 - CATALOGO DE CAIXAS" TO WS-CAB-TITULO-TXT
049300     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
049400     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TITULO
049500     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
049600     WRITE VPL-LINHA-CATRPT FROM WS-CAB-CXA-2
049700     WRITE VPL-LINHA-CATRPT FROM WS-CAB-CXA-3
049800     MOVE "QTD-CAIXA" TO WS-100-FUNCAO
049900     CALL "VPL0100" USING WS-100-PARM
050000     MOVE WS-100-TOTAL TO WS-TOTAL-CAT
050100     PERFORM P310-LISTA-UMA-CAIXA THRU P310-FIM
050200         VARYING WS-IDX-CAT FROM 1 BY 1
050300         UNTIL WS-IDX-CAT > WS-TOTAL-CAT
050400     IF WS-QTD-IMPRESSOS-CXA = 0
050500         MOVE SPACES TO WS-LINHA-RPT
050600         MOVE "  Nessun dato disponibile" TO WS-LINHA-RPT
050700         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
050800     END-IF
050900     IF WS-STATS-SIM
051000         PERFORM P320-ESTATISTICA-CXA THRU P320-FIM
051100     END-IF.
051200 P300-FIM.
051300     EXIT.
051400*----------------------------------------------------------------*
051500* P310 - BUSCA A CAIXA DE INDICE WS-IDX-CAT, CONFERE O FILTRO     *
051600* (ID OU ETIQUETA) E, SE PASSAR, IMPRIME A LINHA E SOMA NAS       *
051700* MEDIAS                                                           *
051800*----------------------------------------------------------------*
051900 P310-LISTA-UMA-CAIXA.
052000     MOVE "IDX-CAIXA" TO WS-100-FUNCAO
052100     MOVE WS-IDX-CAT TO WS-100-INDICE
052200     CALL "VPL0100" USING WS-100-PARM
052300     MOVE WS-100-BOX-ID TO WS-SRCH-CAMPO
052400     PERFORM P910-CONFERE-FILTRO THRU P910-FIM
052500     IF NOT WS-PASSA-FILTRO-SIM
052600         MOVE WS-100-BOX-POSIC-ETIQ TO WS-SRCH-CAMPO
052700         PERFORM P910-CONFERE-FILTRO THRU P910-FIM
052800     END-IF
052900     IF WS-PASSA-FILTRO-SIM
053000         ADD 1 TO WS-QTD-IMPRESSOS-CXA
053100         ADD WS-100-BOX-PESO   TO WS-SOMA-CXA-PESO
053200         ADD WS-100-BOX-ALTURA TO WS-SOMA-CXA-ALT
053300         MOVE WS-100-BOX-LARGURA      TO WS-EDT-N5A
053400         MOVE WS-100-BOX-PROFUNDIDADE TO WS-EDT-N5B
053500         MOVE WS-100-BOX-ALTURA       TO WS-EDT-N5C
053600         MOVE WS-100-BOX-PESO         TO WS-EDT-PESO
053620         MOVE WS-100-BOX-POSIC-ETIQ TO WS-EDT-ETIQ
053640         IF WS-EDT-ETIQ = SPACES
053660             MOVE "-" TO WS-EDT-ETIQ
053680         END-IF
053700         MOVE SPACES TO WS-LINHA-RPT
053800         MOVE 1 TO WS-PTR-RPT
053900         STRING "  " DELIMITED BY SIZE
054000                WS-100-BOX-ID DELIMITED BY SIZE
054100                "  " DELIMITED BY SIZE
054200                WS-EDT-N5A DELIMITED BY SIZE
054300                "x" DELIMITED BY SIZE
054400                WS-EDT-N5B DELIMITED BY SIZE
054500                "x" DELIMITED BY SIZE
054600                WS-EDT-N5C DELIMITED BY SIZE
054700                "   " DELIMITED BY SIZE
054800                WS-EDT-PESO DELIMITED BY SIZE
054900                "kg  " DELIMITED BY SIZE
055000                WS-EDT-ETIQ DELIMITED BY SPACE
055100             INTO WS-LINHA-RPT
055200             WITH POINTER WS-PTR-RPT
055300         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
055400     END-IF.
055500 P310-FIM.
055600     EXIT.
055700*----------------------------------------------------------------*
055800* P320 - IMPRIME O BLOCO DE ESTATISTICA DO CATALOGO DE CAIXAS    *
055900*----------------------------------------------------------------*
056000 P320-ESTATISTICA-CXA.
056100     MOVE SPACES TO WS-LINHA-RPT
056200     MOVE "  Statistiche catalogo:" TO WS-LINHA-RPT
056300     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
056400     MOVE WS-QTD-IMPRESSOS-CXA TO WS-EDT-QTD
056500     MOVE SPACES TO WS-LINHA-RPT
056600     MOVE 1 TO WS-PTR-RPT
056700     STRING "    - Totale elementi: " DELIMITED BY SIZE
056800            WS-EDT-QTD DELIMITED BY SIZE
056900         INTO WS-LINHA-RPT
057000         WITH POINTER WS-PTR-RPT
057100     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
057200     IF WS-QTD-IMPRESSOS-CXA > 0
057300         COMPUTE WS-EDT-MEDIA ROUNDED =
057400             WS-SOMA-CXA-PESO / WS-QTD-IMPRESSOS-CXA
057500         MOVE SPACES TO WS-LINHA-RPT
057600         MOVE 1 TO WS-PTR-RPT
057700         STRING "    - Avg weight kg: " DELIMITED BY SIZE
057800                WS-EDT-MEDIA DELIMITED BY SIZE
057900             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
058000         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
058100         COMPUTE WS-EDT-MEDIA ROUNDED =
058200             WS-SOMA-CXA-ALT / WS-QTD-IMPRESSOS-CXA
058300         MOVE SPACES TO WS-LINHA-RPT
058400         MOVE 1 TO WS-PTR-RPT
058500         STRING "    - Avg height mm: " DELIMITED BY SIZE
058600                WS-EDT-MEDIA DELIMITED BY SIZE
058700             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
058800         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
058900     END-IF.
059000 P320-FIM.
059100     EXIT.
059200*----------------------------------------------------------------*
059300* P400 - LISTA O CATALOGO DE GARRAS E, SE PEDIDO, SUAS MEDIAS    *
059400* (MEDIA DE CAPACIDADE E CONTAGEM DE ORIENTACOES DISTINTAS)       *
059500*----------------------------------------------------------------*
059600 P400-LISTA-GARRAS.
059700     MOVE ZERO TO WS-QTD-IMPRESSOS-TOL
059800     MOVE ZERO TO WS-SOMA-TOL-CAP
059900     MOVE ZERO TO WS-QTD-DISTINCT
060000     MOVE "VPLB030 - CATALOGO DI GARRAS" TO WS-CAB-TITULO-TXT
060100     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
060200     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TITULO
060300     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
060400     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TOL-2
060500     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TOL-3
060600     MOVE "QTD-GARRA" TO WS-100-FUNCAO
060700     CALL "VPL0100" USING WS-100-PARM
060800     MOVE WS-100-TOTAL TO WS-TOTAL-CAT
060900     PERFORM P410-LISTA-UMA-GARRA THRU P410-FIM
061000         VARYING WS-IDX-CAT FROM 1 BY 1
061100         UNTIL WS-IDX-CAT > WS-TOTAL-CAT
061200     IF WS-QTD-IMPRESSOS-TOL = 0
061300         MOVE SPACES TO WS-LINHA-RPT
061400         MOVE "  Nessun dato disponibile" TO WS-LINHA-RPT
061500         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
061600     END-IF
061700     IF WS-STATS-SIM
061800         PERFORM P420-ESTATISTICA-TOL THRU P420-FIM
061900     END-IF.
062000 P400-FIM.
062100     EXIT.
062200*----------------------------------------------------------------*
062300* P410 - BUSCA A GARRA DE INDICE WS-IDX-CAT, CONFERE O FILTRO     *
062400* (ID OU NOME) E, SE PASSAR, IMPRIME A LINHA, SOMA NA MEDIA DE    *
062500* CAPACIDADE E ACRESCENTA SUAS ORIENTACOES A TABELA DE            *
062600* DISTINTAS                                                        *
062700*----------------------------------------------------------------*
062800 P410-LISTA-UMA-GARRA.
062900     MOVE "IDX-GARRA" TO WS-100-FUNCAO
063000     MOVE WS-IDX-CAT TO WS-100-INDICE
063100     CALL "VPL0100" USING WS-100-PARM
063200     MOVE WS-100-TOL-ID TO WS-SRCH-CAMPO
063300     PERFORM P910-CONFERE-FILTRO THRU P910-FIM
063400     IF NOT WS-PASSA-FILTRO-SIM
063500         MOVE WS-100-TOL-NOME TO WS-SRCH-CAMPO
063600         PERFORM P910-CONFERE-FILTRO THRU P910-FIM
063700     END-IF
063800     IF WS-PASSA-FILTRO-SIM
063900         ADD 1 TO WS-QTD-IMPRESSOS-TOL
064000         ADD WS-100-TOL-MAX-CAIXAS TO WS-SOMA-TOL-CAP
064100         PERFORM P430-ACUMULA-ORIENT THRU P430-FIM
064200         MOVE WS-100-TOL-MAX-CAIXAS TO WS-EDT-QTD
064300         MOVE WS-100-TOL-OFFSET-X TO WS-EDT-OFSX
064400         MOVE WS-100-TOL-OFFSET-Y TO WS-EDT-OFSY
064500         MOVE WS-100-TOL-OFFSET-Z TO WS-EDT-OFSZ
064600         MOVE SPACES TO WS-LINHA-RPT
064700         MOVE 1 TO WS-PTR-RPT
064800         STRING "  " DELIMITED BY SIZE
064900                WS-100-TOL-ID DELIMITED BY SIZE
065000                "  " DELIMITED BY SIZE
065100                WS-100-TOL-NOME DELIMITED BY SPACE
065200                "    " DELIMITED BY SIZE
065300                WS-EDT-QTD DELIMITED BY SIZE
065400                "   " DELIMITED BY SIZE
065500                WS-100-TOL-ORIENTACOES DELIMITED BY SIZE
065600                "   (" DELIMITED BY SIZE
065700                WS-EDT-OFSX DELIMITED BY SIZE
065800                "," DELIMITED BY SIZE
065900                WS-EDT-OFSY DELIMITED BY SIZE
066000                "," DELIMITED BY SIZE
066100                WS-EDT-OFSZ DELIMITED BY SIZE
066200                ")" DELIMITED BY SIZE
066300             INTO WS-LINHA-RPT
066400             WITH POINTER WS-PTR-RPT
066500         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
066600     END-IF.
066700 P410-FIM.
066800     EXIT.
066900*----------------------------------------------------------------*
067000* P420 - IMPRIME O BLOCO DE ESTATISTICA DO CATALOGO DE GARRAS    *
067100*----------------------------------------------------------------*
067200 P420-ESTATISTICA-TOL.
067300     MOVE SPACES TO WS-LINHA-RPT
067400     MOVE "  Statistiche catalogo:" TO WS-LINHA-RPT
067500     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
067600     MOVE WS-QTD-IMPRESSOS-TOL TO WS-EDT-QTD
067700     MOVE SPACES TO WS-LINHA-RPT
067800     MOVE 1 TO WS-PTR-RPT
067900     STRING "    - Totale elementi: " DELIMITED BY SIZE
068000            WS-EDT-QTD DELIMITED BY SIZE
068100         INTO WS-LINHA-RPT
068200         WITH POINTER WS-PTR-RPT
068300     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
068400     IF WS-QTD-IMPRESSOS-TOL > 0
068500         COMPUTE WS-EDT-MEDIA ROUNDED =
068600             WS-SOMA-TOL-CAP / WS-QTD-IMPRESSOS-TOL
068700         MOVE SPACES TO WS-LINHA-RPT
068800         MOVE 1 TO WS-PTR-RPT
068900         STRING "    - Avg capacity: " DELIMITED BY SIZE
069000                WS-EDT-MEDIA DELIMITED BY SIZE
069100             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
069200         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
069300         MOVE WS-QTD-DISTINCT TO WS-EDT-QTD
069400         MOVE SPACES TO WS-LINHA-RPT
069500         MOVE 1 TO WS-PTR-RPT
069600         STRING "    - Unique orientations: " DELIMITED BY SIZE
069700                WS-EDT-QTD DELIMITED BY SIZE
069800             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
069900         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
070000     END-IF.
070100 P420-FIM.
070200     EXIT.
070300*----------------------------------------------------------------*
070400* P430 - QUEBRA WS-100-TOL-ORIENTACOES ("NNN,NNN") NOS SEUS ATE   *
070500* DOIS CODIGOS E ACRESCENTA NA TABELA DE DISTINTAS CADA CODIGO    *
070600* NAO EM BRANCO QUE AINDA NAO ESTEJA LA                            *
070700*----------------------------------------------------------------*
070800 P430-ACUMULA-ORIENT.
070900     MOVE SPACES TO WS-ORIENT-TOKENS-GRUPO
071000     UNSTRING WS-100-TOL-ORIENTACOES DELIMITED BY ","
071100         INTO WS-ORIENT-TOK1 WS-ORIENT-TOK2
071200     PERFORM P431-CONFERE-TOKEN
071300         VARYING WS-IDX-TOKEN FROM 1 BY 1
071400         UNTIL WS-IDX-TOKEN > 2.
071500 P430-FIM.
071600     EXIT.
071700 P431-CONFERE-TOKEN.
071800     IF WS-ORIENT-TOK-VET (WS-IDX-TOKEN) NOT = SPACES
071900         MOVE "N" TO WS-ACHOU-DISTINCT
072000         PERFORM P432-COMPARA-DISTINCT
072100             VARYING WS-IDX-DISTINCT FROM 1 BY 1
072200             UNTIL WS-IDX-DISTINCT > WS-QTD-DISTINCT
072300             OR WS-ACHOU-DISTINCT-SIM
072400         IF NOT WS-ACHOU-DISTINCT-SIM
072500             ADD 1 TO WS-QTD-DISTINCT
072600             MOVE WS-ORIENT-TOK-VET (WS-IDX-TOKEN)
072700                 TO WS-DISTINCT-ORIENT (WS-QTD-DISTINCT)
072800         END-IF
072900     END-IF.
073000 P431-FIM.
073100     EXIT.
073200 P432-COMPARA-DISTINCT.
073300     IF WS-DISTINCT-ORIENT (WS-IDX-DISTINCT)
073400             = WS-ORIENT-TOK-VET (WS-IDX-TOKEN)
073500         MOVE "S" TO WS-ACHOU-DISTINCT
073600     END-IF.
073700 P432-FIM.
073800     EXIT.
073900*----------------------------------------------------------------*
074000* P500 - LISTA O CATALOGO DE INTERFOLHAS E, SE PEDIDO, SUAS      *
074100* MEDIAS                                                           *
074200*----------------------------------------------------------------*
074300 P500-LISTA-INTERFOLHAS.
074400     MOVE ZERO TO WS-QTD-IMPRESSOS-INT
074500     MOVE ZERO TO WS-SOMA-INT-ESP WS-SOMA-INT-PESO
074600     MOVE "VPLB030 - CATALOGO DE INTERFOLHAS" TO WS-CAB-TITULO-TXT
074700     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
074800     WRITE VPL-LINHA-CATRPT FROM WS-CAB-TITULO
074900     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-IGUAL
075000     WRITE VPL-LINHA-CATRPT FROM WS-CAB-INT-2
075100     WRITE VPL-LINHA-CATRPT FROM WS-CAB-INT-3
075200     MOVE "QTD-INTERFOLHA" TO WS-100-FUNCAO
075300     CALL "VPL0100" USING WS-100-PARM
075400     MOVE WS-100-TOTAL TO WS-TOTAL-CAT
075500     PERFORM P510-LISTA-UMA-INTF THRU P510-FIM
075600         VARYING WS-IDX-CAT FROM 1 BY 1
075700         UNTIL WS-IDX-CAT > WS-TOTAL-CAT
075800     IF WS-QTD-IMPRESSOS-INT = 0
075900         MOVE SPACES TO WS-LINHA-RPT
076000         MOVE "  Nessun dato disponibile" TO WS-LINHA-RPT
076100         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
076200     END-IF
076300     IF WS-STATS-SIM
076400         PERFORM P520-ESTATISTICA-INT THRU P520-FIM
076500     END-IF.
076600 P500-FIM.
076700     EXIT.
076800*----------------------------------------------------------------*
076900* P510 - BUSCA A INTERFOLHA DE INDICE WS-IDX-CAT, CONFERE O       *
077000* FILTRO (ID OU MATERIAL) E, SE PASSAR, IMPRIME A LINHA E SOMA    *
077100* NAS MEDIAS                                                       *
077200*----------------------------------------------------------------*
077300 P510-LISTA-UMA-INTF.
077400     MOVE "IDX-INTERFOLHA" TO WS-100-FUNCAO
077500     MOVE WS-IDX-CAT TO WS-100-INDICE
077600     CALL "VPL0100" USING WS-100-PARM
077700     MOVE WS-100-INT-ID TO WS-SRCH-CAMPO
077800     PERFORM P910-CONFERE-FILTRO THRU P910-FIM
077900     IF NOT WS-PASSA-FILTRO-SIM
078000         MOVE WS-100-INT-MATERIAL TO WS-SRCH-CAMPO
078100         PERFORM P910-CONFERE-FILTRO THRU P910-FIM
078200     END-IF
078300     IF WS-PASSA-FILTRO-SIM
078400         ADD 1 TO WS-QTD-IMPRESSOS-INT
078500         ADD WS-100-INT-ESPESSURA TO WS-SOMA-INT-ESP
078600         ADD WS-100-INT-PESO      TO WS-SOMA-INT-PESO
078700         MOVE WS-100-INT-ESPESSURA TO WS-EDT-ESP
078800         MOVE WS-100-INT-PESO      TO WS-EDT-PESO
078900         MOVE SPACES TO WS-LINHA-RPT
079000         MOVE 1 TO WS-PTR-RPT
079100         STRING "  " DELIMITED BY SIZE
079200                WS-100-INT-ID DELIMITED BY SIZE
079300                "  " DELIMITED BY SIZE
079400                WS-EDT-ESP DELIMITED BY SIZE
079500                "mm   " DELIMITED BY SIZE
079600                WS-EDT-PESO DELIMITED BY SIZE
079700                "kg   " DELIMITED BY SIZE
079800                WS-100-INT-MATERIAL DELIMITED BY SPACE
079900             INTO WS-LINHA-RPT
080000             WITH POINTER WS-PTR-RPT
080100         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
080200     END-IF.
080300 P510-FIM.
080400     EXIT.
080500*----------------------------------------------------------------*
080600* P520 - IMPRIME O BLOCO DE ESTATISTICA DO CATALOGO DE            *
080700* INTERFOLHAS                                                      *
080800*----------------------------------------------------------------*
080900 P520-ESTATISTICA-INT.
081000     MOVE SPACES TO WS-LINHA-RPT
081100     MOVE "  Statistiche catalogo:" TO WS-LINHA-RPT
081200     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
081300     MOVE WS-QTD-IMPRESSOS-INT TO WS-EDT-QTD
081400     MOVE SPACES TO WS-LINHA-RPT
081500     MOVE 1 TO WS-PTR-RPT
081600     STRING "    - Totale elementi: " DELIMITED BY SIZE
081700            WS-EDT-QTD DELIMITED BY SIZE
081800         INTO WS-LINHA-RPT
081900         WITH POINTER WS-PTR-RPT
082000     WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
082100     IF WS-QTD-IMPRESSOS-INT > 0
082200         COMPUTE WS-EDT-MEDIA ROUNDED =
082300             WS-SOMA-INT-ESP / WS-QTD-IMPRESSOS-INT
082400         MOVE SPACES TO WS-LINHA-RPT
082500         MOVE 1 TO WS-PTR-RPT
082600         STRING "    - Avg thickness mm: " DELIMITED BY SIZE
082700                WS-EDT-MEDIA DELIMITED BY SIZE
082800             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
082900         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
083000         COMPUTE WS-EDT-MEDIA ROUNDED =
083100             WS-SOMA-INT-PESO / WS-QTD-IMPRESSOS-INT
083200         MOVE SPACES TO WS-LINHA-RPT
083300         MOVE 1 TO WS-PTR-RPT
083400         STRING "    - Avg weight kg: " DELIMITED BY SIZE
083500                WS-EDT-MEDIA DELIMITED BY SIZE
083600             INTO WS-LINHA-RPT WITH POINTER WS-PTR-RPT
083700         WRITE VPL-LINHA-CATRPT FROM WS-LINHA-RPT
083800     END-IF.
083900 P520-FIM.
084000     EXIT.
084100*----------------------------------------------------------------*
084200* P900 - FECHA O RELATORIO                                        *
084300*----------------------------------------------------------------*
084400 P900-ENCERRA-ARQUIVOS.
084500     CLOSE CATRPT.
084600 P900-FIM.
084700     EXIT.
084800*----------------------------------------------------------------*
084900* P910 - PESQUISA GENERICA DE SUBSTRING: CONFERE SE O FILTRO JA  *
085000* CONVERTIDO PARA MAIUSCULAS (WS-FILTRO-UPPER, TAMANHO UTIL       *
085100* WS-TAM-FILTRO) OCORRE DENTRO DE WS-SRCH-CAMPO (20 POSICOES).    *
085200* FILTRO EM BRANCO (TAMANHO ZERO) SEMPRE PASSA                     *
085300*----------------------------------------------------------------*
085400 P910-CONFERE-FILTRO.
085500     MOVE "N" TO WS-PASSA-FILTRO
085600     IF WS-TAM-FILTRO = 0
085700         MOVE "S" TO WS-PASSA-FILTRO
085800     ELSE
085900         INSPECT WS-SRCH-CAMPO CONVERTING
086000             "abcdefghijklmnopqrstuvwxyz" TO
086100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
086200         MOVE "N" TO WS-SRCH-ACHOU
086300         COMPUTE WS-SRCH-LIMITE = 21 - WS-TAM-FILTRO
086400         PERFORM P911-COMPARA-POSICAO
086500             VARYING WS-SRCH-POS FROM 1 BY 1
086600             UNTIL WS-SRCH-POS > WS-SRCH-LIMITE
086700             OR WS-SRCH-ACHOU-SIM
086800         IF WS-SRCH-ACHOU-SIM
086900             MOVE "S" TO WS-PASSA-FILTRO
087000         END-IF
087100     END-IF.
087200 P910-FIM.
087300     EXIT.
087400 P911-COMPARA-POSICAO.
087500     IF WS-SRCH-CAMPO (WS-SRCH-POS:WS-TAM-FILTRO)
087600             = WS-FILTRO-UPPER (1:WS-TAM-FILTRO)
087700         MOVE "S" TO WS-SRCH-ACHOU
087800     END-IF.
087900 P911-FIM.
088000     EXIT.
088100 END PROGRAM VPLB030.
