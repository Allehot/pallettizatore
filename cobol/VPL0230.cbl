000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VPL0230.
000300 AUTHOR.      M. TEIXEIRA.
000400 INSTALLATION. DEPTO DE ENGENHARIA DE PALETIZACAO.
000500 DATE-WRITTEN. 09/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNO.
000800*================================================================*
000900*    VPL0230 - CALCULADORA DE METRICAS DO LOTE                   *
001000*----------------------------------------------------------------*
001100*    ACUMULA PESO TOTAL, CENTRO DE MASSA, CONTORNO (LARGURA X    *
001200*    PROFUNDIDADE) E ALTURA MAXIMA SOBRE UMA CAMADA OU SOBRE A   *
001300*    SEQUENCIA COMPLETA DE NIVEIS (INCLUINDO AS PSEUDO-POSICOES  *
001400*    DE INTERFOLHA, QUE ENTRAM NO PESO E NO CONTORNO MAS NAO NO  *
001500*    CONTADOR DE CAIXAS).                                        *
001600*----------------------------------------------------------------*
001700* HISTORICO DE ALTERACOES                                        *
001800*  09/07/1989 MXT  0000 - VERSAO ORIGINAL - SO PESO E CONTORNO   *
001900*  14/02/1994 RQS  0118 - INCLUIDO CENTRO DE MASSA PONDERADO     *
002000*                         (MEDIA ARITMETICA SE PESO TOTAL = 0)   *
002100*  03/11/1998 JBC  0229 - INCLUIDA ALTURA MAXIMA USANDO O CAMPO  *
002200*                         FH (ALTURA) DE CADA POSICAO            *
002300*  22/09/1999 RQS  0247 - REVISAO ANO 2000 - SEM CAMPOS DE DATA  *
002400*                         NESTE PROGRAMA, NADA A FAZER           *
002410*  20/02/2001 MXT  0259 - REVISTA A ROTINA DE CENTRO DE MASSA    *
002420*                         PONDERADO PARA CONFIRMAR A REGRA DE    *
002430*                         MEDIA ARITMETICA QUANDO O PESO TOTAL DA*
002440*                         CAMADA FOR ZERO                        *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*----------------------------------------------------------------*
003300* ACUMULADORES DE PESO E MOMENTO - GRUPO E VISAO EM VETOR        *
003400* (REDEFINES) PARA ZERAGEM E IMPRESSAO EM LACO UNICO             *
003500*----------------------------------------------------------------*
003600 01  WS-ACUMULADORES-GRUPO.
003700     05  WS-SOMA-PESO              PIC S9(09)V999.
003800     05  WS-SOMA-MOMENTO-X         PIC S9(09)V999.
003900     05  WS-SOMA-MOMENTO-Y         PIC S9(09)V999.
004000     05  WS-SOMA-MOMENTO-Z         PIC S9(09)V999.
004100     05  WS-SOMA-CENTRO-X          PIC S9(09)V999.
004200     05  WS-SOMA-CENTRO-Y          PIC S9(09)V999.
004300     05  WS-SOMA-CENTRO-Z          PIC S9(09)V999.
004400 01  WS-ACUMULADORES-VETOR REDEFINES WS-ACUMULADORES-GRUPO.
004500     05  WS-ACUM-VET               PIC S9(09)V999 OCCURS 7 TIMES.
004600*----------------------------------------------------------------*
004700* LIMITES DE CONTORNO - GRUPO E VISAO EM VETOR (REDEFINES)       *
004800*----------------------------------------------------------------*
004900 01  WS-LIMITES-CONTORNO.
005000     05  WS-MIN-X                  PIC S9(06)V999.
005100     05  WS-MAX-X                  PIC S9(06)V999.
005200     05  WS-MIN-Y                  PIC S9(06)V999.
005300     05  WS-MAX-Y                  PIC S9(06)V999.
005400     05  WS-MIN-Z                  PIC S9(06)V999.
005500     05  WS-MAX-Z                  PIC S9(06)V999.
005600 01  WS-LIMITES-CONTORNO-VETOR REDEFINES WS-LIMITES-CONTORNO.
005700     05  WS-LIM-CONTORNO-VET       PIC S9(06)V999 OCCURS 6 TIMES.
005800*----------------------------------------------------------------*
005900* BORDAS DA POSICAO CORRENTE (METADE DO CONTORNO) - GRUPO E      *
006000* VISAO EM VETOR (REDEFINES)                                     *
006100*----------------------------------------------------------------*
006200 01  WS-BORDAS-POS.
006300     05  WS-BORDA-X-INF            PIC S9(06)V999.
006400     05  WS-BORDA-X-SUP            PIC S9(06)V999.
006500     05  WS-BORDA-Y-INF            PIC S9(06)V999.
006600     05  WS-BORDA-Y-SUP            PIC S9(06)V999.
006700     05  WS-BORDA-Z-INF            PIC S9(06)V999.
006800     05  WS-BORDA-Z-SUP            PIC S9(06)V999.
006900 01  WS-BORDAS-POS-VETOR REDEFINES WS-BORDAS-POS.
007000     05  WS-BORDA-VET              PIC S9(06)V999 OCCURS 6 TIMES.
007100*----------------------------------------------------------------*
007200* INDICES                                                        *
007300*----------------------------------------------------------------*
007400 77  WS-IDX-POS                    PIC 9(04) COMP.
007600 LINKAGE SECTION.
007700 01  VPL-230-PARAMETROS.
007800     05  VPL-230-QTD-POSICOES      PIC 9(04).
007900     05  VPL-230-TABELA.
008000         10  VPL-230-POS OCCURS 500 TIMES
008100                 INDEXED BY VPL-230-POS-IDX.
008200             COPY VPLELM REPLACING ==:P:== BY ==VPL-230==.
008300     05  VPL-230-SAIDA.
008400         10  VPL-230-QTD-CAIXAS        PIC 9(04).
008500         10  VPL-230-PESO-TOTAL        PIC 9(07)V999.
008600         10  VPL-230-CM-X              PIC S9(06)V999.
008700         10  VPL-230-CM-Y              PIC S9(06)V999.
008800         10  VPL-230-CM-Z              PIC S9(06)V999.
008900         10  VPL-230-CONTORNO-W        PIC 9(06)V9.
009000         10  VPL-230-CONTORNO-D        PIC 9(06)V9.
009100         10  VPL-230-ALTURA-MAX        PIC 9(06)V9.
009200 PROCEDURE DIVISION USING VPL-230-PARAMETROS.
009300 MAIN-PROCEDURE SECTION.
009400 M000-INICIO.
009500     MOVE ZERO TO WS-SOMA-PESO
009600     MOVE ZERO TO WS-SOMA-MOMENTO-X
009700     MOVE ZERO TO WS-SOMA-MOMENTO-Y
009800     MOVE ZERO TO WS-SOMA-MOMENTO-Z
009900     MOVE ZERO TO WS-SOMA-CENTRO-X
010000     MOVE ZERO TO WS-SOMA-CENTRO-Y
010100     MOVE ZERO TO WS-SOMA-CENTRO-Z
010200     MOVE ZERO TO VPL-230-QTD-CAIXAS
010300     MOVE ZERO TO VPL-230-PESO-TOTAL
010400     MOVE ZERO TO VPL-230-CM-X
010500     MOVE ZERO TO VPL-230-CM-Y
010600     MOVE ZERO TO VPL-230-CM-Z
010700     MOVE ZERO TO VPL-230-CONTORNO-W
010800     MOVE ZERO TO VPL-230-CONTORNO-D
010900     MOVE ZERO TO VPL-230-ALTURA-MAX
011000     IF VPL-230-QTD-POSICOES = 0
011100         GO TO M000-FIM
011200     END-IF
011300     MOVE 999999.999 TO WS-MIN-X WS-MIN-Y WS-MIN-Z
011400     COMPUTE WS-MAX-X = 0 - 999999.999
011500     COMPUTE WS-MAX-Y = 0 - 999999.999
011600     COMPUTE WS-MAX-Z = 0 - 999999.999
011700     PERFORM P100-ACUMULA-POSICAO
011800         VARYING WS-IDX-POS FROM 1 BY 1
011900         UNTIL WS-IDX-POS > VPL-230-QTD-POSICOES
012000     PERFORM P200-CALCULA-CENTRO-MASSA THRU P200-FIM
012100     COMPUTE VPL-230-PESO-TOTAL ROUNDED = WS-SOMA-PESO
012200     COMPUTE VPL-230-CONTORNO-W ROUNDED = WS-MAX-X - WS-MIN-X
012300     COMPUTE VPL-230-CONTORNO-D ROUNDED = WS-MAX-Y - WS-MIN-Y
012400     COMPUTE VPL-230-ALTURA-MAX ROUNDED = WS-MAX-Z - WS-MIN-Z.
012500 M000-FIM.
012600     GOBACK.
012700*----------------------------------------------------------------*
012800* P100 - ACUMULA PESO, MOMENTO E CONTORNO DE CADA POSICAO        *
012900*----------------------------------------------------------------*
013000 P100-ACUMULA-POSICAO.
013100     SET VPL-230-POS-IDX TO WS-IDX-POS
013200     IF VPL-230-TIPO (VPL-230-POS-IDX) NOT = "I"
013300         ADD 1 TO VPL-230-QTD-CAIXAS
013400     END-IF
013500     ADD VPL-230-PESO (VPL-230-POS-IDX) TO WS-SOMA-PESO
013600     COMPUTE WS-SOMA-MOMENTO-X =
013700         WS-SOMA-MOMENTO-X +
013800         (VPL-230-PESO (VPL-230-POS-IDX) * VPL-230-POS-X (VPL-230-POS-IDX))
013900     COMPUTE WS-SOMA-MOMENTO-Y =
014000         WS-SOMA-MOMENTO-Y +
014100         (VPL-230-PESO (VPL-230-POS-IDX) * VPL-230-POS-Y (VPL-230-POS-IDX))
014200     COMPUTE WS-SOMA-MOMENTO-Z =
014300         WS-SOMA-MOMENTO-Z +
014400         (VPL-230-PESO (VPL-230-POS-IDX) * VPL-230-POS-Z (VPL-230-POS-IDX))
014500     ADD VPL-230-POS-X (VPL-230-POS-IDX) TO WS-SOMA-CENTRO-X
014600     ADD VPL-230-POS-Y (VPL-230-POS-IDX) TO WS-SOMA-CENTRO-Y
014700     ADD VPL-230-POS-Z (VPL-230-POS-IDX) TO WS-SOMA-CENTRO-Z
014800     COMPUTE WS-BORDA-X-INF =
014900         VPL-230-POS-X (VPL-230-POS-IDX) - (VPL-230-FW (VPL-230-POS-IDX) / 2)
015000     COMPUTE WS-BORDA-X-SUP =
015100         VPL-230-POS-X (VPL-230-POS-IDX) + (VPL-230-FW (VPL-230-POS-IDX) / 2)
015200     COMPUTE WS-BORDA-Y-INF =
015300         VPL-230-POS-Y (VPL-230-POS-IDX) - (VPL-230-FD (VPL-230-POS-IDX) / 2)
015400     COMPUTE WS-BORDA-Y-SUP =
015500         VPL-230-POS-Y (VPL-230-POS-IDX) + (VPL-230-FD (VPL-230-POS-IDX) / 2)
015600     COMPUTE WS-BORDA-Z-INF =
015700         VPL-230-POS-Z (VPL-230-POS-IDX) - (VPL-230-FH (VPL-230-POS-IDX) / 2)
015800     COMPUTE WS-BORDA-Z-SUP =
015900         VPL-230-POS-Z (VPL-230-POS-IDX) + (VPL-230-FH (VPL-230-POS-IDX) / 2)
016000     IF WS-BORDA-X-INF < WS-MIN-X
016100         MOVE WS-BORDA-X-INF TO WS-MIN-X
016200     END-IF
016300     IF WS-BORDA-X-SUP > WS-MAX-X
016400         MOVE WS-BORDA-X-SUP TO WS-MAX-X
016500     END-IF
016600     IF WS-BORDA-Y-INF < WS-MIN-Y
016700         MOVE WS-BORDA-Y-INF TO WS-MIN-Y
016800     END-IF
016900     IF WS-BORDA-Y-SUP > WS-MAX-Y
017000         MOVE WS-BORDA-Y-SUP TO WS-MAX-Y
017100     END-IF
017200     IF WS-BORDA-Z-INF < WS-MIN-Z
017300         MOVE WS-BORDA-Z-INF TO WS-MIN-Z
017400     END-IF
017500     IF WS-BORDA-Z-SUP > WS-MAX-Z
017600         MOVE WS-BORDA-Z-SUP TO WS-MAX-Z
017700     END-IF.
017800 P100-FIM.
017900     EXIT.
018000*----------------------------------------------------------------*
018100* P200 - CENTRO DE MASSA PONDERADO PELO PESO; SE O PESO TOTAL    *
018200* FOR ZERO, USA A MEDIA ARITMETICA DOS CENTROS (CAIXAS SEM PESO  *
018300* CADASTRADO NO CATALOGO)                                        *
018400*----------------------------------------------------------------*
018500 P200-CALCULA-CENTRO-MASSA.
018600     IF WS-SOMA-PESO > 0
018700         COMPUTE VPL-230-CM-X ROUNDED =
018800             WS-SOMA-MOMENTO-X / WS-SOMA-PESO
018900         COMPUTE VPL-230-CM-Y ROUNDED =
019000             WS-SOMA-MOMENTO-Y / WS-SOMA-PESO
019100         COMPUTE VPL-230-CM-Z ROUNDED =
019200             WS-SOMA-MOMENTO-Z / WS-SOMA-PESO
019300     ELSE
019400         COMPUTE VPL-230-CM-X ROUNDED =
019500             WS-SOMA-CENTRO-X / VPL-230-QTD-POSICOES
019600         COMPUTE VPL-230-CM-Y ROUNDED =
019700             WS-SOMA-CENTRO-Y / VPL-230-QTD-POSICOES
019800         COMPUTE VPL-230-CM-Z ROUNDED =
019900             WS-SOMA-CENTRO-Z / VPL-230-QTD-POSICOES
020000     END-IF.
020100 P200-FIM.
020200     EXIT.
020300 END PROGRAM VPL0230.
